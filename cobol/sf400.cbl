000100*    *************************************************************
000200*    *                                                           *
000300*    *   S F - 1 3 3   D A T A - I N T E G R I T Y               *
000400*    *           V A L I D A T O R                               *
000500*    *                                                           *
000600*    *************************************************************
000700*                                                                 
000800 IDENTIFICATION          DIVISION.                                
000900*================================                                 
001000*                                                                 
001100     PROGRAM-ID.        SF400.                                    
001200*                                                                 
001300     AUTHOR.            R. K. Marsh.                              
001400*                                                                 
001500     INSTALLATION.      OFFC OF BUDGET SYS.                       
001600*                                                                 
001700     DATE-WRITTEN.      04/05/83.                                 
001800*                                                                 
001900     DATE-COMPILED.                                               
002000*                                                                 
002100     SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR     
002200                          DISTRIBUTION OUTSIDE THE SPONSORING     
002300                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002400*                                                                 
002500*    REMARKS.            RUNS SIX VALIDATION TESTS AGAINST A      
002600*                         YEAR'S MASTER FILE BEFORE THE SUMMARY   
002700*                         JOBS (BE200/BE210/BE500) ARE ALLOWED TO 
002800*                         RUN - STRUCTURE, AGENCY COVERAGE,       
002900*                         LINE-2500 COVERAGE, COMPLETENESS, MONTH 
003000*                         AVAILABILITY AND TAFS COVERAGE AGAINST A
003100*                         BASELINE YEAR (RULE U4).  PRINTS ONE    
003200*                         LINE PER TEST PLUS THE MONTH AND TAFS-  
003300*                         COVERAGE DETAIL TABLES, AND SETS AN     
003400*                         OVERALL PASS/FAIL VERDICT.              
003500*                                                                 
003600*    CALLED MODULES.     NONE.                                    
003700*                                                                 
003800*    FILES USED.                                                  
003900*                        MASTER-IN.      CURRENT YEAR R2 MASTER.  
004000*                        BASELINE-MASTER-IN. BASELINE YEAR R2     
004100*                                        MASTER, TAFS COVERAGE    
004200*                                        TEST ONLY.               
004300*                        SF-PRINT-FILE.  VALIDATION REPORT.       
004400*                                                                 
004500*    ERROR MESSAGES USED.                                         
004600*                        NONE OF ITS OWN - BAD FILE STATUS ON OPEN
004700*                        OR WRITE ABENDS VIA AA095.               
004800*                                                                 
004900*    CHANGES:                                                     
005000*    04/05/83 rkm  - Created as BE400.                            
005100*    11/08/87 rkm  - TAFS coverage test added against a second,   
005200*                    baseline-year master file.                   
005300*    26/09/88 dlt  - Core-agency sub-list moved out to WSSFAGY    
005400*                    so BE091's canonical table and this test     
005500*                    share it.                                    
005600*    22/02/99 fjw  - Y2K. GnuCOBOL migration, free source         
005700*                    dropped, thresholds unchanged.               
005800*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system,   
005900*                    was a field-audit listing program (MAPS-era) 
006000*                    before this - the sequential-read/print      
006100*                    shape is kept, the six tests below are new.  
006200*                                                                 
006300 ENVIRONMENT             DIVISION.                                
006400*================================                                 
006500*                                                                 
006600 CONFIGURATION           SECTION.                                 
006700*                                                                 
006800 SPECIAL-NAMES.                                                   
006900     C01 IS TOP-OF-FORM.                                          
007000*                                                                 
007100 INPUT-OUTPUT             SECTION.                                
007200*-------------------------------                                  
007300*                                                                 
007400 FILE-CONTROL.                                                    
007500     SELECT  MASTER-IN       ASSIGN TO "MASTEROUT"                
007600                              ORGANIZATION IS SEQUENTIAL          
007700                              FILE STATUS IS SF400-MAS-STATUS.    
007800     SELECT  BASELINE-MASTER-IN ASSIGN TO "BASEMSTR"              
007900                              ORGANIZATION IS SEQUENTIAL          
008000                              FILE STATUS IS SF400-BAS-STATUS.    
008100     SELECT  SF-PRINT-FILE    ASSIGN TO "SF400RPT"                
008200                              ORGANIZATION IS LINE SEQUENTIAL     
008300                              FILE STATUS IS SF400-RPT-STATUS.    
008400*                                                                 
008500 DATA                    DIVISION.                                
008600*================================                                 
008700*                                                                 
008800 FILE SECTION.                                                    
008900*                                                                 
009000 FD  MASTER-IN                                                    
009100     RECORDING MODE IS F                                          
009200     RECORD CONTAINS 460 CHARACTERS                               
009300     LABEL RECORDS ARE STANDARD.                                  
009400 COPY "SF2REC.COB".                                               
009500*                                                                 
009600 FD  BASELINE-MASTER-IN                                           
009700     RECORDING MODE IS F                                          
009800     RECORD CONTAINS 460 CHARACTERS                               
009900     LABEL RECORDS ARE STANDARD.                                  
010000 COPY "SF2REC.COB" REPLACING ==SF2-== BY ==SF2B-==.               
010100*                                                                 
010200 FD  SF-PRINT-FILE                                                
010300     RECORDING MODE IS F                                          
010400     RECORD CONTAINS 132 CHARACTERS                               
010500     LABEL RECORDS ARE STANDARD.                                  
010600 01  SF400-PRINT-LINE           PIC X(132).                       
010700*                                                                 
010800 WORKING-STORAGE SECTION.                                         
010900*-----------------------                                          
011000*                                                                 
011100 01  SF400-FILE-STATUSES.                                         
011200     03  SF400-MAS-STATUS      PIC X(02).                         
011300     03  SF400-BAS-STATUS      PIC X(02).                         
011400     03  SF400-RPT-STATUS      PIC X(02).                         
011500*    ONE-FIELD VIEW OF ALL THREE STATUSES FOR THE ABEND DISPLAY.  
011600 01  SF400-ALL-STATUSES REDEFINES SF400-FILE-STATUSES             
011700                         PIC X(06).                               
011800*                                                                 
011900 COPY "WSSFPARM.COB".                                             
012000 COPY "WSSFAGY.COB".                                              
012100*                                                                 
012200*    MONTH ABBREVIATION TABLE, OCT-SEP ORDER, SAME IDIOM AS BE210.
012300 01  WS-MONTH-NAMES.                                              
012400     03  FILLER PIC X(03) VALUE "OCT".                            
012500     03  FILLER PIC X(03) VALUE "NOV".                            
012600     03  FILLER PIC X(03) VALUE "DEC".                            
012700     03  FILLER PIC X(03) VALUE "JAN".                            
012800     03  FILLER PIC X(03) VALUE "FEB".                            
012900     03  FILLER PIC X(03) VALUE "MAR".                            
013000     03  FILLER PIC X(03) VALUE "APR".                            
013100     03  FILLER PIC X(03) VALUE "MAY".                            
013200     03  FILLER PIC X(03) VALUE "JUN".                            
013300     03  FILLER PIC X(03) VALUE "JUL".                            
013400     03  FILLER PIC X(03) VALUE "AUG".                            
013500     03  FILLER PIC X(03) VALUE "SEP".                            
013600 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.                     
013700     03  WS-MONTH-ENTRY OCCURS 12 TIMES PIC X(03).                
013800*                                                                 
013900*    ONE ENTRY PER DISTINCT AGENCY SEEN ON EITHER FILE, WITH ITS  
014000*    LINE-2500 FLAG AND ITS DISTINCT-TAFS LISTS FOR THE COVERAGE  
014100*    TEST (RULE U4 STEPS 3 AND 6).  200 TAFS PER AGENCY IS WELL   
014200*    ABOVE ANY ONE AGENCY'S ACCOUNT COUNT ON THE REAL FILE.       
014300 01  WS-AGENCY-STATS-TABLE.                                       
014400     03  WS-AST-ENTRY OCCURS 40 TIMES                             
014500                       INDEXED BY WS-AST-IDX WS-AST-SRCH-IDX.     
014600         05  WS-AST-AGENCY-NAME      PIC X(60).                   
014700         05  WS-AST-2500-SWITCH      PIC X(01) VALUE "N".         
014800             88  WS-AST-SEEN-2500        VALUE "Y".               
014900         05  WS-AST-CUR-TAFS-COUNT   PIC 9(04) COMP VALUE ZERO.   
015000         05  WS-AST-BASE-TAFS-COUNT  PIC 9(04) COMP VALUE ZERO.   
015100         05  WS-AST-CUR-TAFS-LIST OCCURS 200 TIMES                
015200                       INDEXED BY WS-AST-CUR-IDX PIC X(80).       
015300         05  WS-AST-BASE-TAFS-LIST OCCURS 200 TIMES               
015400                       INDEXED BY WS-AST-BASE-IDX PIC X(80).      
015500*    STANDALONE SCRATCH COUNTER, 77-LEVEL IN THE MAPS0X MANNER -  
015600*    NOT PART OF ANY LARGER GROUP.                                
015700 77  WS-AGENCY-COUNT             PIC 9(02) COMP VALUE ZERO.       
015800*                                                                 
015900 01  WS-MONTH-TOTALS.                                             
016000     03  WS-MT-AMOUNT OCCURS 12 TIMES PIC S9(13)V99 COMP-3.       
016100 01  WS-MO-SUBSCR                PIC 9(02) COMP VALUE ZERO.       
016200*                                                                 
016300 01  WS-RECS-READ                PIC 9(07) COMP VALUE ZERO.       
016400 01  WS-RECS-MISSING-KEY         PIC 9(07) COMP VALUE ZERO.       
016500 01  WS-STRUCT-BAD-COUNT         PIC 9(07) COMP VALUE ZERO.       
016600*                                                                 
016700*    THRESHOLDS - RULE U4 STEPS 2/3/4/6.                          
016800 01  WS-THRESH-MIN-RECS          PIC 9(07) COMP VALUE 100000.     
016900 01  WS-THRESH-MIN-AGENCIES      PIC 9(02) COMP VALUE 20.         
017000 01  WS-THRESH-MISSING-PCT       PIC S9(3)V9 COMP-3 VALUE 5.0.    
017100 01  WS-THRESH-COVERAGE-PCT      PIC S9(3)V9 COMP-3 VALUE 80.0.   
017200 01  WS-THRESH-MONTH-CUTOFF      PIC S9(13)V99 COMP-3 VALUE 1000. 
017300*                                                                 
017400*    WORK FIELDS FOR THE COVERAGE/PERCENTAGE ARITHMETIC.          
017500 01  WS-MISSING-PCT               PIC S9(3)V9 COMP-3 VALUE ZERO.  
017600 01  WS-2500-COVERAGE-PCT         PIC S9(3)V9 COMP-3 VALUE ZERO.  
017700 01  WS-2500-AGY-COUNT            PIC 9(02) COMP VALUE ZERO.      
017800 01  WS-CORE-FOUND-COUNT          PIC 9(02) COMP VALUE ZERO.      
017900 01  WS-TAFS-OVERALL-PCT          PIC S9(3)V9 COMP-3 VALUE ZERO.  
018000 01  WS-TAFS-SUM-CUR              PIC 9(07) COMP VALUE ZERO.      
018100 01  WS-TAFS-SUM-BASE             PIC 9(07) COMP VALUE ZERO.      
018200 01  WS-TAFS-AGY-COVERAGE-PCT     PIC S9(3)V9 COMP-3 VALUE ZERO.  
018300 01  WS-MONTHS-MISSING-COUNT      PIC 9(02) COMP VALUE ZERO.      
018400 01  WS-OCT-ONLY-MISSING-SWITCH   PIC X(01) VALUE "N".            
018500     88  WS-OCT-ONLY-MISSING          VALUE "Y".                  
018600*                                                                 
018700*    SWITCHES - END OF FILE AND ONE PASS/FAIL PER TEST.           
018800 01  WS-SWITCHES.                                                 
018900     03  WS-EOF-SWITCH          PIC X(01) VALUE "N".              
019000         88  WS-NO-MORE-MASTER      VALUE "Y".                    
019100     03  WS-EOF-BASE-SWITCH     PIC X(01) VALUE "N".              
019200         88  WS-NO-MORE-BASELINE    VALUE "Y".                    
019300     03  WS-AGENCY-FOUND-SWITCH PIC X(01) VALUE "N".              
019400         88  WS-AGENCY-FOUND        VALUE "Y".                    
019500     03  WS-TAFS-FOUND-SWITCH   PIC X(01) VALUE "N".              
019600         88  WS-TAFS-FOUND          VALUE "Y".                    
019700*                                                                 
019800 01  WS-TEST-VERDICTS.                                            
019900     03  WS-TEST-STRUCT-SW      PIC X(01) VALUE "F".              
020000         88  WS-TEST-STRUCT-PASS    VALUE "P".                    
020100     03  WS-TEST-AGYCOV-SW      PIC X(01) VALUE "F".              
020200         88  WS-TEST-AGYCOV-PASS    VALUE "P".                    
020300     03  WS-TEST-2500-SW        PIC X(01) VALUE "F".              
020400         88  WS-TEST-2500-PASS      VALUE "P".                    
020500     03  WS-TEST-COMPLETE-SW    PIC X(01) VALUE "F".              
020600         88  WS-TEST-COMPLETE-PASS  VALUE "P".                    
020700     03  WS-TEST-MONTH-SW       PIC X(01) VALUE "F".              
020800         88  WS-TEST-MONTH-PASS     VALUE "P".                    
020900     03  WS-TEST-TAFS-SW        PIC X(01) VALUE "F".              
021000         88  WS-TEST-TAFS-PASS      VALUE "P".                    
021100     03  WS-OVERALL-SW          PIC X(01) VALUE "F".              
021200         88  WS-OVERALL-PASS        VALUE "P".                    
021300*    ONE-FIELD P/F STRING VIEW OF ALL SEVEN VERDICTS, FOR THE     
021400*    OPERATOR CONSOLE MESSAGE AT END OF RUN.                      
021500 01  WS-VERDICT-STRING REDEFINES WS-TEST-VERDICTS PIC X(07).      
021600*                                                                 
021700 01  WS-REPORT-LINE              PIC X(132).                      
021800 01  WS-EDIT-PCT                 PIC ZZ9.9.                       
021900 01  WS-EDIT-COUNT               PIC Z,ZZZ,ZZ9.                   
022000*                                                                 
022100 PROCEDURE DIVISION.                                              
022200*===================                                              
022300*                                                                 
022400 AA000-MAIN SECTION.                                              
022500*********************                                             
022600*                                                                 
022700 AA010-GET-RUN-PARMS.                                             
022800     ACCEPT SF-PARM-ENV-TEXT   FROM ENVIRONMENT "SF133-FY".       
022900     MOVE SF-PARM-FY-EDIT-YR   TO SF-PARM-PROCESS-FY.             
023000     ACCEPT SF-PARM-YEAR-STATUS-FLAG                              
023100                               FROM ENVIRONMENT "SF133-YEARSTAT". 
023200     ACCEPT SF-PARM-ENV-TEXT   FROM ENVIRONMENT "SF133-BASEFY".   
023300     MOVE SF-PARM-FY-EDIT-YR   TO SF-PARM-BASELINE-FY.            
023400*                                                                 
023500 AA020-OPEN-FILES.                                                
023600     OPEN INPUT  MASTER-IN.                                       
023700     IF SF400-MAS-STATUS NOT = "00"                               
023800        GO TO AA095-ABEND.                                        
023900     OPEN INPUT  BASELINE-MASTER-IN.                              
024000     IF SF400-BAS-STATUS NOT = "00"                               
024100        GO TO AA095-ABEND.                                        
024200     OPEN OUTPUT SF-PRINT-FILE.                                   
024300     IF SF400-RPT-STATUS NOT = "00"                               
024400        GO TO AA095-ABEND.                                        
024500*                                                                 
024600 AA030-LOAD-CURRENT-YEAR.                                         
024700     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
024800     PERFORM BB020-PROCESS-ONE-CURRENT THRU BB020-EXIT            
024900         UNTIL WS-NO-MORE-MASTER.                                 
025000*                                                                 
025100 AA040-LOAD-BASELINE-YEAR.                                        
025200     PERFORM BB030-READ-BASELINE THRU BB030-EXIT.                 
025300     PERFORM BB040-PROCESS-ONE-BASELINE THRU BB040-EXIT           
025400         UNTIL WS-NO-MORE-BASELINE.                               
025500*                                                                 
025600 AA050-RUN-TESTS.                                                 
025700     PERFORM CC010-TEST-STRUCTURE THRU CC010-EXIT.                
025800     PERFORM CC020-TEST-AGENCY-COVERAGE THRU CC020-EXIT.          
025900     PERFORM CC030-TEST-2500-COVERAGE THRU CC030-EXIT.            
026000     PERFORM CC040-TEST-COMPLETENESS THRU CC040-EXIT.             
026100     PERFORM CC050-TEST-MONTH-AVAIL THRU CC050-EXIT.              
026200     PERFORM CC060-TEST-TAFS-COVERAGE THRU CC060-EXIT.            
026300*                                                                 
026400 AA060-PRINT-REPORT.                                              
026500     PERFORM ZZ010-PRINT-VALIDATION-REPORT THRU ZZ010-EXIT.       
026600     PERFORM ZZ020-OVERALL-VERDICT THRU ZZ020-EXIT.               
026700*                                                                 
026800 AA090-CLOSE-FILES.                                               
026900     CLOSE MASTER-IN BASELINE-MASTER-IN SF-PRINT-FILE.            
027000     STOP RUN.                                                    
027100*                                                                 
027200 AA095-ABEND.                                                     
027300     DISPLAY "SF400 FATAL - FILE OPEN/WRITE FAILURE - STATUSES "  
027400             SF400-ALL-STATUSES.                                  
027500     CLOSE MASTER-IN BASELINE-MASTER-IN SF-PRINT-FILE.            
027600     STOP RUN.                                                    
027700*                                                                 
027800 AA099-EXIT.                                                      
027900     STOP RUN.                                                    
028000*                                                                 
028100 BB010-READ-MASTER.                                               
028200     READ MASTER-IN                                               
028300         AT END SET WS-NO-MORE-MASTER TO TRUE                     
028400     END-READ.                                                    
028500 BB010-EXIT.                                                      
028600     EXIT.                                                        
028700*                                                                 
028800*    RULE U4 STEPS 1/2/3/4/5 - STRUCTURE, AGENCY TABLE, LINE-2500 
028900*    FLAG, MISSING-KEY COUNT AND MONTH TOTALS ALL BUILT IN ONE    
029000*    PASS.                                                        
029100 BB020-PROCESS-ONE-CURRENT.                                       
029200     ADD 1 TO WS-RECS-READ.                                       
029300     IF SF2-AGENCY-NAME = SPACES OR SF2-LINENO = ZERO             
029400        ADD 1 TO WS-STRUCT-BAD-COUNT                              
029500        ADD 1 TO WS-RECS-MISSING-KEY                              
029600     ELSE                                                         
029700        PERFORM DD010-FIND-OR-ADD-AGENCY THRU DD010-EXIT          
029800        IF SF2-LINENO = 2500                                      
029900           SET WS-AST-SEEN-2500 (WS-AST-IDX) TO TRUE              
030000        END-IF                                                    
030100        PERFORM DD020-ADD-CUR-TAFS THRU DD020-EXIT                
030200        PERFORM DD030-ADD-MONTH-TOTALS THRU DD030-EXIT            
030300            VARYING WS-MO-SUBSCR FROM 1 BY 1                      
030400            UNTIL WS-MO-SUBSCR > 12                               
030500     END-IF.                                                      
030600     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
030700 BB020-EXIT.                                                      
030800     EXIT.                                                        
030900*                                                                 
031000 BB030-READ-BASELINE.                                             
031100     READ BASELINE-MASTER-IN                                      
031200         AT END SET WS-NO-MORE-BASELINE TO TRUE                   
031300     END-READ.                                                    
031400 BB030-EXIT.                                                      
031500     EXIT.                                                        
031600*                                                                 
031700*    RULE U4 STEP 6 - THE BASELINE FILE ONLY CONTRIBUTES ITS      
031800*    DISTINCT-TAFS-PER-AGENCY COUNTS, NOTHING ELSE IS TESTED      
031900*    ON IT.                                                       
032000 BB040-PROCESS-ONE-BASELINE.                                      
032100     IF SF2B-AGENCY-NAME NOT = SPACES                             
032200        MOVE SF2B-AGENCY-NAME TO SF2-AGENCY-NAME                  
032300        PERFORM DD010-FIND-OR-ADD-AGENCY THRU DD010-EXIT          
032400        MOVE SF2B-TAFS TO SF2-TAFS                                
032500        PERFORM DD025-ADD-BASE-TAFS THRU DD025-EXIT               
032600     END-IF.                                                      
032700     PERFORM BB030-READ-BASELINE THRU BB030-EXIT.                 
032800 BB040-EXIT.                                                      
032900     EXIT.                                                        
033000*                                                                 
033100 DD010-FIND-OR-ADD-AGENCY.                                        
033200     MOVE "N" TO WS-AGENCY-FOUND-SWITCH.                          
033300     IF WS-AGENCY-COUNT > 0                                       
033400        PERFORM DD015-SEARCH-AGENCY THRU DD015-EXIT               
033500            VARYING WS-AST-SRCH-IDX FROM 1 BY 1                   
033600            UNTIL WS-AST-SRCH-IDX > WS-AGENCY-COUNT               
033700               OR WS-AGENCY-FOUND                                 
033800     END-IF.                                                      
033900     IF NOT WS-AGENCY-FOUND                                       
034000        IF WS-AGENCY-COUNT < 40                                   
034100           ADD 1 TO WS-AGENCY-COUNT                               
034200           SET WS-AST-IDX TO WS-AGENCY-COUNT                      
034300           MOVE SF2-AGENCY-NAME TO WS-AST-AGENCY-NAME (WS-AST-IDX)
034400        END-IF                                                    
034500     END-IF.                                                      
034600 DD010-EXIT.                                                      
034700     EXIT.                                                        
034800*                                                                 
034900 DD015-SEARCH-AGENCY.                                             
035000     IF WS-AST-AGENCY-NAME (WS-AST-SRCH-IDX) = SF2-AGENCY-NAME    
035100        SET WS-AGENCY-FOUND TO TRUE                               
035200        SET WS-AST-IDX TO WS-AST-SRCH-IDX.                        
035300 DD015-EXIT.                                                      
035400     EXIT.                                                        
035500*                                                                 
035600 DD020-ADD-CUR-TAFS.                                              
035700     MOVE "N" TO WS-TAFS-FOUND-SWITCH.                            
035800     IF WS-AST-CUR-TAFS-COUNT (WS-AST-IDX) > 0                    
035900        PERFORM DD022-SEARCH-CUR-TAFS THRU DD022-EXIT             
036000            VARYING WS-AST-CUR-IDX FROM 1 BY 1                    
036100            UNTIL WS-AST-CUR-IDX >                                
036200                  WS-AST-CUR-TAFS-COUNT (WS-AST-IDX)              
036300               OR WS-TAFS-FOUND                                   
036400     END-IF.                                                      
036500     IF NOT WS-TAFS-FOUND                                         
036600        IF WS-AST-CUR-TAFS-COUNT (WS-AST-IDX) < 200               
036700           ADD 1 TO WS-AST-CUR-TAFS-COUNT (WS-AST-IDX)            
036800           SET WS-AST-CUR-IDX TO                                  
036900               WS-AST-CUR-TAFS-COUNT (WS-AST-IDX)                 
037000           MOVE SF2-TAFS TO                                       
037100               WS-AST-CUR-TAFS-LIST (WS-AST-IDX, WS-AST-CUR-IDX)  
037200        END-IF                                                    
037300     END-IF.                                                      
037400 DD020-EXIT.                                                      
037500     EXIT.                                                        
037600*                                                                 
037700 DD022-SEARCH-CUR-TAFS.                                           
037800     IF WS-AST-CUR-TAFS-LIST (WS-AST-IDX, WS-AST-CUR-IDX)         
037900        = SF2-TAFS                                                
038000        SET WS-TAFS-FOUND TO TRUE.                                
038100 DD022-EXIT.                                                      
038200     EXIT.                                                        
038300*                                                                 
038400 DD025-ADD-BASE-TAFS.                                             
038500     MOVE "N" TO WS-TAFS-FOUND-SWITCH.                            
038600     IF WS-AST-BASE-TAFS-COUNT (WS-AST-IDX) > 0                   
038700        PERFORM DD027-SEARCH-BASE-TAFS THRU DD027-EXIT            
038800            VARYING WS-AST-BASE-IDX FROM 1 BY 1                   
038900            UNTIL WS-AST-BASE-IDX >                               
039000                  WS-AST-BASE-TAFS-COUNT (WS-AST-IDX)             
039100               OR WS-TAFS-FOUND                                   
039200     END-IF.                                                      
039300     IF NOT WS-TAFS-FOUND                                         
039400        IF WS-AST-BASE-TAFS-COUNT (WS-AST-IDX) < 200              
039500           ADD 1 TO WS-AST-BASE-TAFS-COUNT (WS-AST-IDX)           
039600           SET WS-AST-BASE-IDX TO                                 
039700               WS-AST-BASE-TAFS-COUNT (WS-AST-IDX)                
039800           MOVE SF2-TAFS TO                                       
039900               WS-AST-BASE-TAFS-LIST (WS-AST-IDX, WS-AST-BASE-IDX)
040000        END-IF                                                    
040100     END-IF.                                                      
040200 DD025-EXIT.                                                      
040300     EXIT.                                                        
040400*                                                                 
040500 DD027-SEARCH-BASE-TAFS.                                          
040600     IF WS-AST-BASE-TAFS-LIST (WS-AST-IDX, WS-AST-BASE-IDX)       
040700        = SF2-TAFS                                                
040800        SET WS-TAFS-FOUND TO TRUE.                                
040900 DD027-EXIT.                                                      
041000     EXIT.                                                        
041100*                                                                 
041200 DD030-ADD-MONTH-TOTALS.                                          
041300     ADD SF2-AMT-TABLE (WS-MO-SUBSCR)                             
041400         TO WS-MT-AMOUNT (WS-MO-SUBSCR).                          
041500 DD030-EXIT.                                                      
041600     EXIT.                                                        
041700*                                                                 
041800*    RULE U4 STEP 1 - STRUCTURE TEST.                             
041900 CC010-TEST-STRUCTURE.                                            
042000     IF WS-STRUCT-BAD-COUNT = ZERO                                
042100        SET WS-TEST-STRUCT-PASS TO TRUE.                          
042200 CC010-EXIT.                                                      
042300     EXIT.                                                        
042400*                                                                 
042500*    RULE U4 STEP 2 - THE FIVE CORE AGENCIES AND AT LEAST 20      
042600*    DISTINCT AGENCIES OVERALL.                                   
042700 CC020-TEST-AGENCY-COVERAGE.                                      
042800     MOVE ZERO TO WS-CORE-FOUND-COUNT.                            
042900     PERFORM CC022-CHECK-ONE-CORE THRU CC022-EXIT                 
043000         VARYING SF-CORE-IDX FROM 1 BY 1 UNTIL SF-CORE-IDX > 5.   
043100     IF WS-CORE-FOUND-COUNT = 5                                   
043200        AND WS-AGENCY-COUNT >= WS-THRESH-MIN-AGENCIES             
043300        SET WS-TEST-AGYCOV-PASS TO TRUE.                          
043400 CC020-EXIT.                                                      
043500     EXIT.                                                        
043600*                                                                 
043700 CC022-CHECK-ONE-CORE.                                            
043800     MOVE "N" TO WS-AGENCY-FOUND-SWITCH.                          
043900     IF WS-AGENCY-COUNT > 0                                       
044000        MOVE SF-CORE-AGY-NAME (SF-CORE-IDX) TO SF2-AGENCY-NAME    
044100        PERFORM DD015-SEARCH-AGENCY THRU DD015-EXIT               
044200            VARYING WS-AST-SRCH-IDX FROM 1 BY 1                   
044300            UNTIL WS-AST-SRCH-IDX > WS-AGENCY-COUNT               
044400               OR WS-AGENCY-FOUND                                 
044500     END-IF.                                                      
044600     IF WS-AGENCY-FOUND                                           
044700        ADD 1 TO WS-CORE-FOUND-COUNT.                             
044800 CC022-EXIT.                                                      
044900     EXIT.                                                        
045000*                                                                 
045100*    RULE U4 STEP 3 - LINE-2500 PRESENT FOR AT LEAST 80% OF       
045200*    AGENCIES.                                                    
045300 CC030-TEST-2500-COVERAGE.                                        
045400     MOVE ZERO TO WS-2500-AGY-COUNT.                              
045500     IF WS-AGENCY-COUNT > 0                                       
045600        PERFORM CC032-COUNT-ONE-2500 THRU CC032-EXIT              
045700            VARYING WS-AST-IDX FROM 1 BY 1                        
045800            UNTIL WS-AST-IDX > WS-AGENCY-COUNT                    
045900        COMPUTE WS-2500-COVERAGE-PCT ROUNDED =                    
046000            (WS-2500-AGY-COUNT / WS-AGENCY-COUNT) * 100           
046100     ELSE                                                         
046200        MOVE ZERO TO WS-2500-COVERAGE-PCT                         
046300     END-IF.                                                      
046400     IF WS-2500-COVERAGE-PCT >= WS-THRESH-COVERAGE-PCT            
046500        SET WS-TEST-2500-PASS TO TRUE.                            
046600 CC030-EXIT.                                                      
046700     EXIT.                                                        
046800*                                                                 
046900 CC032-COUNT-ONE-2500.                                            
047000     IF WS-AST-SEEN-2500 (WS-AST-IDX)                             
047100        ADD 1 TO WS-2500-AGY-COUNT.                               
047200 CC032-EXIT.                                                      
047300     EXIT.                                                        
047400*                                                                 
047500*    RULE U4 STEP 4 - RECORD-COUNT AND MISSING-KEY THRESHOLDS.    
047600 CC040-TEST-COMPLETENESS.                                         
047700     IF WS-RECS-READ > 0                                          
047800        COMPUTE WS-MISSING-PCT ROUNDED =                          
047900            (WS-RECS-MISSING-KEY / WS-RECS-READ) * 100            
048000     ELSE                                                         
048100        MOVE 100.0 TO WS-MISSING-PCT                              
048200     END-IF.                                                      
048300     IF WS-RECS-READ >= WS-THRESH-MIN-RECS                        
048400        AND WS-MISSING-PCT <= WS-THRESH-MISSING-PCT               
048500        SET WS-TEST-COMPLETE-PASS TO TRUE.                        
048600 CC040-EXIT.                                                      
048700     EXIT.                                                        
048800*                                                                 
048900*    RULE U4 STEP 5 - MONTH-HAS-DATA CUTOFF AND THE COMPLETED-    
049000*    YEAR/CURRENT-YEAR RULE.  OCTOBER (SUBSCRIPT 1) MISSING ALONE 
049100*    IS A WARNING, NOT A FAILURE, ON A COMPLETED YEAR; A CURRENT  
049200*    YEAR IS NOT FAILED FOR MISSING FUTURE MONTHS AT ALL.         
049300 CC050-TEST-MONTH-AVAIL.                                          
049400     MOVE ZERO TO WS-MONTHS-MISSING-COUNT.                        
049500     MOVE "N"  TO WS-OCT-ONLY-MISSING-SWITCH.                     
049600     PERFORM CC052-TEST-ONE-MONTH THRU CC052-EXIT                 
049700         VARYING WS-MO-SUBSCR FROM 1 BY 1 UNTIL WS-MO-SUBSCR > 12.
049800     IF SF-PARM-YEAR-CURRENT                                      
049900        SET WS-TEST-MONTH-PASS TO TRUE                            
050000     ELSE                                                         
050100        IF WS-MONTHS-MISSING-COUNT = 0                            
050200           SET WS-TEST-MONTH-PASS TO TRUE                         
050300        ELSE                                                      
050400           IF WS-MONTHS-MISSING-COUNT = 1                         
050500              AND WS-MT-AMOUNT (1) >= -1000                       
050600              AND WS-MT-AMOUNT (1) <= 1000                        
050700              SET WS-TEST-MONTH-PASS TO TRUE                      
050800              SET WS-OCT-ONLY-MISSING TO TRUE                     
050900           END-IF                                                 
051000        END-IF                                                    
051100     END-IF.                                                      
051200 CC050-EXIT.                                                      
051300     EXIT.                                                        
051400*                                                                 
051500 CC052-TEST-ONE-MONTH.                                            
051600     IF WS-MT-AMOUNT (WS-MO-SUBSCR) >= -1000                      
051700        AND WS-MT-AMOUNT (WS-MO-SUBSCR) <= 1000                   
051800        ADD 1 TO WS-MONTHS-MISSING-COUNT.                         
051900 CC052-EXIT.                                                      
052000     EXIT.                                                        
052100*                                                                 
052200*    RULE U4 STEP 6 - PER-AGENCY AND OVERALL TAFS COVERAGE VS THE 
052300*    BASELINE YEAR.  A ZERO BASELINE DENOMINATOR FOLLOWS THE SAME 
052400*    CONVENTION AS RULE U2-B - ZERO CURRENT-OVER-ZERO-BASE IS 0.0,
052500*    ANY CURRENT OVER A ZERO BASE IS 100.0.                       
052600 CC060-TEST-TAFS-COVERAGE.                                        
052700     MOVE ZERO TO WS-TAFS-SUM-CUR WS-TAFS-SUM-BASE.               
052800     SET WS-TEST-TAFS-PASS TO TRUE.                               
052900     IF WS-AGENCY-COUNT > 0                                       
053000        PERFORM CC062-TEST-ONE-AGENCY THRU CC062-EXIT             
053100            VARYING WS-AST-IDX FROM 1 BY 1                        
053200            UNTIL WS-AST-IDX > WS-AGENCY-COUNT                    
053300     END-IF.                                                      
053400     IF WS-TAFS-SUM-BASE = ZERO                                   
053500        IF WS-TAFS-SUM-CUR = ZERO                                 
053600           MOVE ZERO TO WS-TAFS-OVERALL-PCT                       
053700        ELSE                                                      
053800           MOVE 100.0 TO WS-TAFS-OVERALL-PCT                      
053900        END-IF                                                    
054000     ELSE                                                         
054100        COMPUTE WS-TAFS-OVERALL-PCT ROUNDED =                     
054200            (WS-TAFS-SUM-CUR / WS-TAFS-SUM-BASE) * 100            
054300     END-IF.                                                      
054400     IF WS-TAFS-OVERALL-PCT < WS-THRESH-COVERAGE-PCT              
054500        SET WS-TEST-TAFS-SW TO "F".                               
054600 CC060-EXIT.                                                      
054700     EXIT.                                                        
054800*                                                                 
054900 CC062-TEST-ONE-AGENCY.                                           
055000     ADD WS-AST-CUR-TAFS-COUNT (WS-AST-IDX)  TO WS-TAFS-SUM-CUR.  
055100     ADD WS-AST-BASE-TAFS-COUNT (WS-AST-IDX) TO WS-TAFS-SUM-BASE. 
055200     IF WS-AST-BASE-TAFS-COUNT (WS-AST-IDX) = ZERO                
055300        IF WS-AST-CUR-TAFS-COUNT (WS-AST-IDX) = ZERO              
055400           MOVE ZERO TO WS-TAFS-AGY-COVERAGE-PCT                  
055500        ELSE                                                      
055600           MOVE 100.0 TO WS-TAFS-AGY-COVERAGE-PCT                 
055700        END-IF                                                    
055800     ELSE                                                         
055900        COMPUTE WS-TAFS-AGY-COVERAGE-PCT ROUNDED =                
056000            (WS-AST-CUR-TAFS-COUNT (WS-AST-IDX) /                 
056100             WS-AST-BASE-TAFS-COUNT (WS-AST-IDX)) * 100           
056200     END-IF.                                                      
056300     IF WS-TAFS-AGY-COVERAGE-PCT < WS-THRESH-COVERAGE-PCT         
056400        SET WS-TEST-TAFS-SW TO "F".                               
056500 CC062-EXIT.                                                      
056600     EXIT.                                                        
056700*                                                                 
056800 ZZ010-PRINT-VALIDATION-REPORT.                                   
056900     MOVE SPACES TO WS-REPORT-LINE.                               
057000     STRING "SF-133 DATA-INTEGRITY VALIDATION - FY "              
057100            DELIMITED BY SIZE                                     
057200            SF-PARM-FY-EDIT-YR DELIMITED BY SIZE                  
057300            INTO WS-REPORT-LINE.                                  
057400     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
057500     MOVE SPACES TO SF400-PRINT-LINE.                             
057600     WRITE SF400-PRINT-LINE.                                      
057700     PERFORM ZZ012-PRINT-ONE-VERDICT THRU ZZ012-EXIT.             
057800     PERFORM ZZ014-PRINT-MONTH-TABLE THRU ZZ014-EXIT              
057900         VARYING WS-MO-SUBSCR FROM 1 BY 1 UNTIL WS-MO-SUBSCR > 12.
058000     PERFORM ZZ016-PRINT-TAFS-TABLE THRU ZZ016-EXIT               
058100         VARYING WS-AST-IDX FROM 1 BY 1                           
058200         UNTIL WS-AST-IDX > WS-AGENCY-COUNT.                      
058300 ZZ010-EXIT.                                                      
058400     EXIT.                                                        
058500*                                                                 
058600 ZZ012-PRINT-ONE-VERDICT.                                         
058700     MOVE SPACES TO WS-REPORT-LINE.                               
058800     STRING "TEST STRUCTURE............ " DELIMITED BY SIZE       
058900            WS-TEST-STRUCT-SW DELIMITED BY SIZE                   
059000            "   BAD RECS " DELIMITED BY SIZE                      
059100            INTO WS-REPORT-LINE.                                  
059200     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
059300     MOVE SPACES TO WS-REPORT-LINE.                               
059400     STRING "TEST AGENCY COVERAGE...... " DELIMITED BY SIZE       
059500            WS-TEST-AGYCOV-SW DELIMITED BY SIZE                   
059600            "   AGENCIES " DELIMITED BY SIZE                      
059700            WS-AGENCY-COUNT DELIMITED BY SIZE                     
059800            INTO WS-REPORT-LINE.                                  
059900     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
060000     MOVE SPACES TO WS-REPORT-LINE.                               
060100     MOVE WS-2500-COVERAGE-PCT TO WS-EDIT-PCT.                    
060200     STRING "TEST LINE-2500 COVERAGE... " DELIMITED BY SIZE       
060300            WS-TEST-2500-SW DELIMITED BY SIZE                     
060400            "   PCT " DELIMITED BY SIZE                           
060500            WS-EDIT-PCT DELIMITED BY SIZE                         
060600            INTO WS-REPORT-LINE.                                  
060700     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
060800     MOVE SPACES TO WS-REPORT-LINE.                               
060900     MOVE WS-MISSING-PCT TO WS-EDIT-PCT.                          
061000     STRING "TEST COMPLETENESS......... " DELIMITED BY SIZE       
061100            WS-TEST-COMPLETE-SW DELIMITED BY SIZE                 
061200            "   MISSING-KEY PCT " DELIMITED BY SIZE               
061300            WS-EDIT-PCT DELIMITED BY SIZE                         
061400            INTO WS-REPORT-LINE.                                  
061500     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
061600     MOVE SPACES TO WS-REPORT-LINE.                               
061700     STRING "TEST MONTH AVAILABILITY... " DELIMITED BY SIZE       
061800            WS-TEST-MONTH-SW DELIMITED BY SIZE                    
061900            "   MISSING MONTHS " DELIMITED BY SIZE                
062000            WS-MONTHS-MISSING-COUNT DELIMITED BY SIZE             
062100            INTO WS-REPORT-LINE.                                  
062200     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
062300     MOVE SPACES TO WS-REPORT-LINE.                               
062400     MOVE WS-TAFS-OVERALL-PCT TO WS-EDIT-PCT.                     
062500     STRING "TEST TAFS COVERAGE........ " DELIMITED BY SIZE       
062600            WS-TEST-TAFS-SW DELIMITED BY SIZE                     
062700            "   OVERALL PCT " DELIMITED BY SIZE                   
062800            WS-EDIT-PCT DELIMITED BY SIZE                         
062900            INTO WS-REPORT-LINE.                                  
063000     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
063100     MOVE SPACES TO SF400-PRINT-LINE.                             
063200     WRITE SF400-PRINT-LINE.                                      
063300 ZZ012-EXIT.                                                      
063400     EXIT.                                                        
063500*                                                                 
063600 ZZ014-PRINT-MONTH-TABLE.                                         
063700     MOVE SPACES TO WS-REPORT-LINE.                               
063800     IF WS-MT-AMOUNT (WS-MO-SUBSCR) >= -1000                      
063900        AND WS-MT-AMOUNT (WS-MO-SUBSCR) <= 1000                   
064000        STRING WS-MONTH-ENTRY (WS-MO-SUBSCR) DELIMITED BY SIZE    
064100               "  (EMPTY)" DELIMITED BY SIZE                      
064200               INTO WS-REPORT-LINE                                
064300     ELSE                                                         
064400        STRING WS-MONTH-ENTRY (WS-MO-SUBSCR) DELIMITED BY SIZE    
064500               "  HAS DATA" DELIMITED BY SIZE                     
064600               INTO WS-REPORT-LINE                                
064700     END-IF.                                                      
064800     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
064900 ZZ014-EXIT.                                                      
065000     EXIT.                                                        
065100*                                                                 
065200 ZZ016-PRINT-TAFS-TABLE.                                          
065300     MOVE SPACES TO WS-REPORT-LINE.                               
065400     MOVE WS-TAFS-AGY-COVERAGE-PCT TO WS-EDIT-PCT.                
065500     STRING WS-AST-AGENCY-NAME (WS-AST-IDX) DELIMITED BY SIZE     
065600            " BASE " DELIMITED BY SIZE                            
065700            WS-AST-BASE-TAFS-COUNT (WS-AST-IDX) DELIMITED BY SIZE 
065800            " CUR " DELIMITED BY SIZE                             
065900            WS-AST-CUR-TAFS-COUNT (WS-AST-IDX) DELIMITED BY SIZE  
066000            " PCT " DELIMITED BY SIZE                             
066100            WS-EDIT-PCT DELIMITED BY SIZE                         
066200            INTO WS-REPORT-LINE.                                  
066300     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
066400 ZZ016-EXIT.                                                      
066500     EXIT.                                                        
066600*                                                                 
066700 ZZ020-OVERALL-VERDICT.                                           
066800     IF WS-TEST-STRUCT-PASS AND WS-TEST-AGYCOV-PASS               
066900        AND WS-TEST-2500-PASS AND WS-TEST-COMPLETE-PASS           
067000        AND WS-TEST-MONTH-PASS AND WS-TEST-TAFS-PASS              
067100        SET WS-OVERALL-PASS TO TRUE                               
067200        MOVE "OVERALL VERDICT - PASS" TO WS-REPORT-LINE           
067300     ELSE                                                         
067400        MOVE "OVERALL VERDICT - FAIL" TO WS-REPORT-LINE           
067500     END-IF.                                                      
067600     WRITE SF400-PRINT-LINE FROM WS-REPORT-LINE.                  
067700     DISPLAY "SF400 TEST VERDICTS (S-A-L-C-M-T-O) "               
067800             WS-VERDICT-STRING.                                   
067900 ZZ020-EXIT.                                                      
068000     EXIT.                                                        
068100*                                                                 
