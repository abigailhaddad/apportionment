000100*    *******************************************                  
000200*    *                                         *                  
000300*    *   RECORD DEFINITION FOR APPORTIONMENT   *                  
000400*    *       DETAIL FILE  (APPORTIN)           *                  
000500*    *                                         *                  
000600*    *******************************************                  
000700*    RECORD LENGTH 156 BYTES - ONE APPORTIONMENT LINE PER         
000800*    DOCUMENT/ACCOUNT, INPUT TO BE600.                            
000900*                                                                 
001000*    04/03/85 rkm  - Created for BE600 apportionment roll-up.     
001100*    12/08/88 dlt  - Avail-Period widened 5 to 7 for YYYY/YY form.
001200*    22/02/99 fjw  - Y2K. Fiscal-Year widened, now 9(4).          
001300*    08/03/24 scb  - BE-1042. Amount field re-stated comp-3.      
001400*                                                                 
001500 01  SF4-APPORT-RECORD.                                           
001600     03  SF4-FILE-ID               PIC X(10).                     
001700     03  SF4-APPROVAL-DATE         PIC X(10).                     
001800*    SPLIT VIEW OF THE APPROVAL DATE, YYYY-MM-DD, USED WHEN       
001900*    RANKING THE TEN MOST RECENT DOCUMENTS (U6, RECENT ACTIONS).  
002000     03  SF4-APPR-DATE-SPLIT REDEFINES SF4-APPROVAL-DATE.         
002100         05  SF4-APPR-YYYY         PIC 9(04).                     
002200         05  FILLER                PIC X(01).                     
002300         05  SF4-APPR-MM           PIC 9(02).                     
002400         05  FILLER                PIC X(01).                     
002500         05  SF4-APPR-DD           PIC 9(02).                     
002600     03  SF4-FISCAL-YEAR           PIC 9(04).                     
002700     03  SF4-COMPONENT             PIC X(40).                     
002800     03  SF4-ACCOUNT-NAME          PIC X(60).                     
002900     03  SF4-TAS                   PIC X(12).                     
003000     03  SF4-AVAIL-PERIOD          PIC X(07).                     
003100     03  SF4-AMOUNT                PIC S9(13)V99 COMP-3.          
003200     03  FILLER                    PIC X(05).                     
003300*                                                                 
