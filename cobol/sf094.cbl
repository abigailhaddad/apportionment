000100*    *************************************************************
000200*    *                                                           *
000300*    *   T A F S   C O M P O N E N T   D E R I V E R             *
000400*    *                                                           *
000500*    *************************************************************
000600*                                                                 
000700 IDENTIFICATION          DIVISION.                                
000800*================================                                 
000900*                                                                 
001000      PROGRAM-ID.        SF094.                                   
001100*                                                                 
001200      AUTHOR.            R. K. Marsh.                             
001300*                                                                 
001400      INSTALLATION.      OFFC OF BUDGET SYS.                      
001500*                                                                 
001600      DATE-WRITTEN.      19/05/86.                                
001700*                                                                 
001800      DATE-COMPILED.                                              
001900*                                                                 
002000      SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR    
002100                          DISTRIBUTION OUTSIDE THE SPONSORING     
002200                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002300*                                                                 
002400*    REMARKS.            COMMON ROUTINE CALLED BY BE100 TO DERIVE 
002500*                         DERIVED-FY1, DERIVED-FY2 AND DERIVED-   
002600*                         ALLOC FROM THE RAW TAFS STRING (RULES   
002700*                         U1-C AND U1-D). THE CODE PART OF THE    
002800*                         TAFS (BEFORE THE FIRST " - ") IS TWO    
002900*                         BLANK-DELIMITED TOKENS - THE ACCOUNT    
003000*                         CODE AND THE PERIOD. THE PERIOD TOKEN   
003100*                         GIVES FY1/FY2; THE                      
003200*                         ACCOUNT-CODE TOKEN, SPLIT ON "-", GIVES 
003300*                         ALLOC.                                  
003400*                                                                 
003500*    CALLED MODULES.     NONE.                                    
003600*                                                                 
003700*    FILES USED.         NONE - LINKAGE ONLY, SEE WSSFCALL.       
003800*                                                                 
003900*    ERROR MESSAGES USED.                                         
004000*                        NONE - UNPARSABLE TAFS RETURNS BLANKS,   
004100*                        BE100 DOES NOT TREAT THAT AS FATAL.      
004200*                                                                 
004300*    CHANGES:                                                     
004400*    19/05/86 rkm  - Created for the BE100 TAFS work, split off   
004500*                    the grouping paragraph that used to do this. 
004600*    26/02/89 dlt  - Three-part account code (agency-bureau-main) 
004700*                    now recognised, ALLOC takes the middle part. 
004800*    23/02/99 fjw  - Y2K. GnuCOBOL migration, free source dropped,
004900*                    no data format change.                       
005000*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system,   
005100*                    was MAPS04 (date conversion) before this,    
005200*                    the UNSTRING logic is new, CALL shape kept.  
005300*                                                                 
005400 ENVIRONMENT             DIVISION.                                
005500*================================                                 
005600*                                                                 
005700 CONFIGURATION           SECTION.                                 
005800*                                                                 
005900 SPECIAL-NAMES.                                                   
006000     C01 IS TOP-OF-FORM.                                          
006100*                                                                 
006200 INPUT-OUTPUT             SECTION.                                
006300*-------------------------------                                  
006400*                                                                 
006500 DATA                    DIVISION.                                
006600*================================                                 
006700*                                                                 
006800 WORKING-STORAGE SECTION.                                         
006900*-----------------------                                          
007000*                                                                 
007100 01  WS-TAFS-WORK.                                                
007200     03  WS-CODE-PART          PIC X(80).                         
007300     03  WS-ACCT-CODE-TOKEN    PIC X(20).                         
007400*    CHARACTER VIEW OF THE ACCOUNT-CODE TOKEN, KEPT FOR THE       
007500*    SCREEN-TRACE BUILD (UPSI-8 ON) - SEE zz090 IN BE100.         
007600     03  WS-ACCT-CODE-CHARS REDEFINES WS-ACCT-CODE-TOKEN.         
007700         05  WS-ACCT-CODE-CHAR OCCURS 20 PIC X.                   
007800     03  WS-PERIOD-TOKEN       PIC X(10).                         
007900*    ALTERNATE VIEW OF THE PERIOD TOKEN USED TO TEST THE          
008000*    NN/MM VS /NN VS /X PATTERNS ONE CHARACTER AT A TIME.         
008100     03  WS-PERIOD-VIEW REDEFINES WS-PERIOD-TOKEN.                
008200         05  WS-PER-C1         PIC X(01).                         
008300         05  WS-PER-C2         PIC X(01).                         
008400         05  WS-PER-C3         PIC X(01).                         
008500         05  WS-PER-C4         PIC X(01).                         
008600         05  FILLER            PIC X(06).                         
008700*    THE ACCOUNT-CODE TOKEN SPLIT ON "-", UP TO THREE PIECES.     
008800     03  WS-CODE-PIECES.                                          
008900         05  WS-CODE-PIECE1    PIC X(10).                         
009000         05  WS-CODE-PIECE2    PIC X(10).                         
009100         05  WS-CODE-PIECE3    PIC X(10).                         
009200     03  WS-CODE-PIECE-TABLE REDEFINES WS-CODE-PIECES.            
009300         05  WS-CODE-PIECE-ENTRY OCCURS 3 PIC X(10).              
009400     03  WS-TAFS-PTR           PIC 9(03) COMP.                    
009500*    STANDALONE SCRATCH COUNTER, 77-LEVEL IN THE MAPS0X MANNER -  
009600*    NOT PART OF ANY LARGER GROUP, THOUGH IT SITS RIGHT AFTER THE 
009700*    TABLE IT COUNTS PIECES INTO.                                 
009800 77  WS-CODE-PIECE-COUNT      PIC 9(02) COMP.                     
009900*                                                                 
010000 LINKAGE SECTION.                                                 
010100*---------------                                                  
010200*                                                                 
010300 COPY "WSSFCALL.COB".                                             
010400*                                                                 
010500 PROCEDURE DIVISION USING SF-CALLING-DATA.                        
010600*=========================================                        
010700*                                                                 
010800 AA000-MAIN SECTION.                                              
010900*********************                                             
011000*                                                                 
011100 AA010-INIT.                                                      
011200     MOVE "SF094"                TO SF-CALL-CALLED.               
011300     MOVE SPACES                 TO WS-CODE-PART                  
011400                                     WS-ACCT-CODE-TOKEN           
011500                                     WS-PERIOD-TOKEN.             
011600     MOVE SPACES                 TO SF-CALL-TAFS-FY1              
011700                                     SF-CALL-TAFS-FY2             
011800                                     SF-CALL-TAFS-ALLOC.          
011900     MOVE ZERO                   TO WS-CODE-PIECE-COUNT.          
012000*                                                                 
012100 AA020-SPLIT-CODE-FROM-TITLE.                                     
012200     UNSTRING SF-CALL-IN-TEXT DELIMITED BY " - "                  
012300         INTO WS-CODE-PART.                                       
012400     UNSTRING WS-CODE-PART DELIMITED BY SPACE                     
012500         INTO WS-ACCT-CODE-TOKEN                                  
012600              WS-PERIOD-TOKEN.                                    
012700*                                                                 
012800 AA030-DERIVE-FY.                                                 
012900     IF WS-PER-C1 = "/"                                           
013000        IF WS-PER-C2 = "X" OR "x"                                 
013100           MOVE "X"           TO SF-CALL-TAFS-FY2                 
013200        ELSE                                                      
013300           MOVE WS-PERIOD-TOKEN (2:2) TO SF-CALL-TAFS-FY2         
013400        END-IF                                                    
013500     ELSE                                                         
013600        IF WS-PER-C3 = "/"                                        
013700           MOVE WS-PERIOD-TOKEN (1:2) TO SF-CALL-TAFS-FY1         
013800           MOVE WS-PERIOD-TOKEN (4:2) TO SF-CALL-TAFS-FY2         
013900        END-IF.                                                   
014000*                                                                 
014100 AA040-DERIVE-ALLOC.                                              
014200     UNSTRING WS-ACCT-CODE-TOKEN DELIMITED BY "-"                 
014300         INTO WS-CODE-PIECE1                                      
014400              WS-CODE-PIECE2                                      
014500              WS-CODE-PIECE3                                      
014600         TALLYING IN WS-CODE-PIECE-COUNT.                         
014700*                                                                 
014800     IF WS-CODE-PIECE-COUNT >= 3                                  
014900        MOVE WS-CODE-PIECE2     TO SF-CALL-TAFS-ALLOC             
015000     ELSE                                                         
015100        IF WS-CODE-PIECE-COUNT = 2                                
015200           MOVE WS-CODE-PIECE1  TO SF-CALL-TAFS-ALLOC             
015300        END-IF.                                                   
015400*                                                                 
015500 AA090-SET-STATUS.                                                
015600     MOVE "OK"                   TO SF-CALL-STATUS.               
015700*                                                                 
015800 AA099-EXIT.                                                      
015900     EXIT PROGRAM.                                                
016000*                                                                 
