000100*    *************************************************************
000200*    *                                                           *
000300*    *   M O N T H   O B L I G A T I O N   S U M M A R Y        * 
000400*    *                                                           *
000500*    *************************************************************
000600*                                                                 
000700 IDENTIFICATION          DIVISION.                                
000800*================================                                 
000900*                                                                 
001000     PROGRAM-ID.        SF210.                                    
001100*                                                                 
001200     AUTHOR.            D. L. Tran.                               
001300*                                                                 
001400     INSTALLATION.      OFFC OF BUDGET SYS.                       
001500*                                                                 
001600     DATE-WRITTEN.      21/09/88.                                 
001700*                                                                 
001800     DATE-COMPILED.                                               
001900*                                                                 
002000     SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR     
002100                          DISTRIBUTION OUTSIDE THE SPONSORING     
002200                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002300*                                                                 
002400*    REMARKS.            SAME CALCULATION AS BE200, RULE U2, BUT  
002500*                         REPEATED FOR EVERY MONTH THAT HAS ANY   
002600*                         NON-ZERO AMOUNT ON THE MASTER (RULE U3),
002700*                         NOT JUST THE LATEST ONE.  EACH QUALIFY- 
002800*                         ING MONTH WRITES ITS OWN SET OF R3      
002900*                         RECORDS TO MOSUMRY WITH THE MONTH       
003000*                         ABBREVIATION CARRIED IN SF3-MONTH, SO   
003100*                         THE ONE OUTPUT FILE IS ALSO THE COMBIN- 
003200*                         ED ALL-MONTHS FILE (RULE U3 LAST        
003300*                         SENTENCE).  PAIRS WHERE BOTH UNOBLIGAT- 
003400*                         ED AND BUDGET AUTHORITY ARE UNDER       
003500*                         $0.001M ARE DROPPED (RULE U3-A).  NO    
003600*                         PRINT REPORT IS PRODUCED BY THIS PGM.   
003700*                                                                 
003800*    CALLED MODULES.     NONE.                                    
003900*                                                                 
004000*    FILES USED.                                                  
004100*                        MASTER-IN.      U1 AGGREGATED MASTER.    
004200*                        MONTH-SUMMARY-OUT. R3 OUTPUT, ONE PER    
004300*                                        MATCHED ACCT PER MONTH.  
004400*                                                                 
004500*    ERROR MESSAGES USED.                                         
004600*                        NONE OF ITS OWN - BAD FILE STATUS ON OPEN
004700*                        OR WRITE ABENDS VIA AA095.               
004800*                                                                 
004900*    CHANGES:                                                     
005000*    21/09/88 dlt  - Created as BE210, split out of BE200 so the  
005100*                    per-month repeat did not complicate the year 
005200*                    report's control-break logic.                
005300*    30/07/85 rkm  - (Carried from BE200) Period-Of-Perf and      
005400*                    Expiration-Year parsing shared with this pgm.
005500*    19/02/99 fjw  - Y2K. GnuCOBOL migration, free source dropped,
005600*                    Fiscal-Year widened to 9(4), no logic change.
005700*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 sys, was  
005800*                    VACPRINT (employee vacation report) before   
005900*                    this - the sequential-read-and-print shape   
006000*                    is kept, the month loop and the pairing and  
006100*                    sort logic below are new.                    
006200*                                                                 
006300 ENVIRONMENT             DIVISION.                                
006400*================================                                 
006500*                                                                 
006600 CONFIGURATION           SECTION.                                 
006700*                                                                 
006800 SPECIAL-NAMES.                                                   
006900     C01 IS TOP-OF-FORM.                                          
007000*                                                                 
007100 INPUT-OUTPUT             SECTION.                                
007200*-------------------------------                                  
007300*                                                                 
007400 FILE-CONTROL.                                                    
007500     SELECT  MASTER-IN       ASSIGN TO "MASTEROUT"                
007600                              ORGANIZATION IS SEQUENTIAL          
007700                              FILE STATUS IS SF210-MAS-STATUS.    
007800     SELECT  MONTH-SUMMARY-OUT ASSIGN TO "MOSUMRY"                
007900                              ORGANIZATION IS SEQUENTIAL          
008000                              FILE STATUS IS SF210-SUM-STATUS.    
008100*                                                                 
008200 DATA                    DIVISION.                                
008300*================================                                 
008400*                                                                 
008500 FILE SECTION.                                                    
008600*                                                                 
008700 FD  MASTER-IN                                                    
008800     RECORDING MODE IS F                                          
008900     RECORD CONTAINS 460 CHARACTERS                               
009000     LABEL RECORDS ARE STANDARD.                                  
009100 COPY "SF2REC.COB".                                               
009200*                                                                 
009300 FD  MONTH-SUMMARY-OUT                                            
009400     RECORDING MODE IS F                                          
009500     RECORD CONTAINS 340 CHARACTERS                               
009600     LABEL RECORDS ARE STANDARD.                                  
009700 COPY "SF3REC.COB".                                               
009800*                                                                 
009900 WORKING-STORAGE SECTION.                                         
010000*-----------------------                                          
010100 77  PROG-NAME                PIC X(16) VALUE "SF210 (V1.3.24)".  
010200*                                                                 
010300 01  SF210-FILE-STATUSES.                                         
010400     03  SF210-MAS-STATUS      PIC X(02).                         
010500     03  SF210-SUM-STATUS      PIC X(02).                         
010600*                                                                 
010700 COPY "WSSFPARM.COB".                                             
010800*                                                                 
010900*    MONTH ABBREVIATION TABLE, OCT-SEP ORDER, SAME SEQUENCE AS THE
011000*    SF2-AMT-TABLE/SF3-MONTH SUBSCRIPTS - RKM'S ALPHA-TABLE IDIOM.
011100 01  WS-MONTH-NAMES.                                              
011200     03  FILLER PIC X(03) VALUE "OCT".                            
011300     03  FILLER PIC X(03) VALUE "NOV".                            
011400     03  FILLER PIC X(03) VALUE "DEC".                            
011500     03  FILLER PIC X(03) VALUE "JAN".                            
011600     03  FILLER PIC X(03) VALUE "FEB".                            
011700     03  FILLER PIC X(03) VALUE "MAR".                            
011800     03  FILLER PIC X(03) VALUE "APR".                            
011900     03  FILLER PIC X(03) VALUE "MAY".                            
012000     03  FILLER PIC X(03) VALUE "JUN".                            
012100     03  FILLER PIC X(03) VALUE "JUL".                            
012200     03  FILLER PIC X(03) VALUE "AUG".                            
012300     03  FILLER PIC X(03) VALUE "SEP".                            
012400 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.                     
012500     03  WS-MONTH-ENTRY OCCURS 12 TIMES PIC X(03).                
012600*                                                                 
012700*    ONE IN-MEMORY COPY OF EVERY MASTER RECORD FOR THE YEAR, SO   
012800*    EACH MONTH'S HAS-DATA TEST AND PAIRING BOTH WORK FROM THE    
012900*    SAME TABLE WITHOUT RE-READING THE FILE OR SORTING (SAME      
013000*    IDIOM AS BE200 - THE SHOP'S COBOL NEVER USES THE SORT VERB). 
013100 01  WS-MASTER-TABLE.                                             
013200     03  WS-MAS-ENTRY OCCURS 2000 TIMES                           
013300                       INDEXED BY WS-MAS-IDX WS-MAS-SRCH-IDX.     
013400         05  WS-MAS-AGENCY-NAME      PIC X(60).                   
013500         05  WS-MAS-BUREAU           PIC X(60).                   
013600         05  WS-MAS-TAFS             PIC X(80).                   
013700         05  WS-MAS-DERIVED-FY1      PIC X(02).                   
013800         05  WS-MAS-DERIVED-FY2      PIC X(02).                   
013900         05  WS-MAS-LINENO           PIC 9(04).                   
014000         05  WS-MAS-AMT-MONTHS.                                   
014100             07  WS-MAS-AMT-OCT      PIC S9(13)V99 COMP-3.        
014200             07  WS-MAS-AMT-NOV      PIC S9(13)V99 COMP-3.        
014300             07  WS-MAS-AMT-DEC      PIC S9(13)V99 COMP-3.        
014400             07  WS-MAS-AMT-JAN      PIC S9(13)V99 COMP-3.        
014500             07  WS-MAS-AMT-FEB      PIC S9(13)V99 COMP-3.        
014600             07  WS-MAS-AMT-MAR      PIC S9(13)V99 COMP-3.        
014700             07  WS-MAS-AMT-APR      PIC S9(13)V99 COMP-3.        
014800             07  WS-MAS-AMT-MAY      PIC S9(13)V99 COMP-3.        
014900             07  WS-MAS-AMT-JUN      PIC S9(13)V99 COMP-3.        
015000             07  WS-MAS-AMT-JUL      PIC S9(13)V99 COMP-3.        
015100             07  WS-MAS-AMT-AUG      PIC S9(13)V99 COMP-3.        
015200             07  WS-MAS-AMT-SEP      PIC S9(13)V99 COMP-3.        
015300         05  WS-MAS-AMT-TABLE REDEFINES WS-MAS-AMT-MONTHS         
015400                             PIC S9(13)V99 COMP-3                 
015500                             OCCURS 12 TIMES                      
015600                             INDEXED BY WS-MAS-MO-IDX.            
015700 01  WS-MASTER-COUNT           PIC 9(04) COMP VALUE ZERO.         
015800*                                                                 
015900 01  WS-MONTH-IDX               PIC 9(02) COMP VALUE ZERO.        
016000 01  WS-MONTH-DATA-SWITCH        PIC X(01) VALUE "N".             
016100     88  WS-MONTH-HAS-DATA          VALUE "Y".                    
016200*                                                                 
016300*    ONE ENTRY PER MATCHED 2490/2500 PAIR FOR THE MONTH CURRENTLY 
016400*    BEING PROCESSED - REBUILT FROM SCRATCH EACH TIME AROUND THE  
016500*    MONTH LOOP.  HELD SORTED SO THE OUTPUT SATISFIES RULE U2     
016600*    STEP 5 WITHOUT A SORT VERB (THE SHOP NEVER USES ONE).        
016700 01  WS-PAIR-TABLE.                                               
016800     03  WS-PR-ENTRY OCCURS 500 TIMES                             
016900                       INDEXED BY WS-PR-IDX WS-PR-IDX2.           
017000         05  WS-PR-AGENCY-NAME       PIC X(60).                   
017100         05  WS-PR-BUREAU            PIC X(60).                   
017200         05  WS-PR-ACCOUNT-NUMBER    PIC X(12).                   
017300         05  WS-PR-ACCOUNT-NAME      PIC X(60).                   
017400         05  WS-PR-PERIOD-OF-PERF    PIC X(15).                   
017500         05  WS-PR-EXPIRATION-YEAR   PIC X(07).                   
017600         05  WS-PR-TAFS              PIC X(80).                   
017700         05  WS-PR-UNOB-M            PIC S9(9)V9 COMP-3.          
017800         05  WS-PR-BA-M              PIC S9(9)V9 COMP-3.          
017900         05  WS-PR-PCT               PIC S9(3)V9 COMP-3.          
018000 01  WS-PAIR-COUNT              PIC 9(04) COMP VALUE ZERO.        
018100 01  WS-SORT-SWAP-ENTRY         PIC X(279).                       
018200*                                                                 
018300*    TAFS-CODE-PART PARSING WORK AREA - SAME SPLIT-ON-SPACE-THEN- 
018400*    DASH IDIOM AS SF094/SF200, BUILDING THE ACCOUNT NUMBER/TITLE.
018500 01  WS-TAFS-PARSE-WORK.                                          
018600     03  WS-TP-CODE-PART        PIC X(68).                        
018700     03  WS-TP-TITLE-PART       PIC X(60).                        
018800     03  WS-TP-ACCT-TOKEN       PIC X(20).                        
018900*    ALTERNATE CHARACTER VIEW OF THE ACCOUNT TOKEN FOR THE        
019000*    UPSI-8 TRACE BUILD THAT DUMPS IT ONE BYTE AT A TIME.         
019100     03  WS-TP-ACCT-CHARS REDEFINES WS-TP-ACCT-TOKEN.             
019200         05  WS-TP-ACCT-CHAR OCCURS 20 PIC X.                     
019300     03  WS-TP-CODE-PIECES.                                       
019400         05  WS-TP-PIECE1        PIC X(10).                       
019500         05  WS-TP-PIECE2        PIC X(10).                       
019600         05  WS-TP-PIECE3        PIC X(10).                       
019700     03  WS-TP-PIECE-TABLE REDEFINES WS-TP-CODE-PIECES.           
019800         05  WS-TP-PIECE-ENTRY OCCURS 3 PIC X(10).                
019900     03  WS-TP-PIECE-COUNT       PIC 9(02) COMP.                  
020000*                                                                 
020100 01  WS-SWITCHES.                                                 
020200     03  WS-EOF-SWITCH          PIC X(01) VALUE "N".              
020300         88  WS-NO-MORE-MASTER      VALUE "Y".                    
020400*                                                                 
020500 01  WS-SKIP-PAIR-SWITCH        PIC X(01) VALUE "N".              
020600     88  WS-SKIP-THIS-PAIR          VALUE "Y".                    
020700*                                                                 
020800 PROCEDURE DIVISION.                                              
020900*===================                                              
021000*                                                                 
021100 AA000-MAIN SECTION.                                              
021200*********************                                             
021300*                                                                 
021400 AA010-OPEN-FILES.                                                
021500     DISPLAY PROG-NAME " STARTING".                               
021600     ACCEPT SF-PARM-ENV-TEXT    FROM ENVIRONMENT "SF133-FY".      
021700     MOVE SF-PARM-FY-EDIT-YR    TO SF-PARM-PROCESS-FY.            
021800     OPEN INPUT  MASTER-IN.                                       
021900     IF SF210-MAS-STATUS NOT = "00"                               
022000        GO TO AA095-ABEND.                                        
022100     OPEN OUTPUT MONTH-SUMMARY-OUT.                               
022200     IF SF210-SUM-STATUS NOT = "00"                               
022300        GO TO AA095-ABEND.                                        
022400*                                                                 
022500 AA020-LOAD-MASTER.                                               
022600     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
022700     PERFORM BB020-STORE-ONE-MASTER THRU BB020-EXIT               
022800         UNTIL WS-NO-MORE-MASTER.                                 
022900*                                                                 
023000 AA030-PROCESS-ALL-MONTHS.                                        
023100     PERFORM BB030-PROCESS-ONE-MONTH THRU BB030-EXIT              
023200         VARYING WS-MONTH-IDX FROM 1 BY 1                         
023300         UNTIL WS-MONTH-IDX > 12.                                 
023400*                                                                 
023500 AA090-CLOSE-FILES.                                               
023600     CLOSE MASTER-IN MONTH-SUMMARY-OUT.                           
023700     STOP RUN.                                                    
023800*                                                                 
023900 AA095-ABEND.                                                     
024000     DISPLAY "SF210 FATAL - FILE OPEN/WRITE FAILURE".             
024100     CLOSE MASTER-IN MONTH-SUMMARY-OUT.                           
024200     STOP RUN.                                                    
024300*                                                                 
024400 AA099-EXIT.                                                      
024500     STOP RUN.                                                    
024600*                                                                 
024700 BB010-READ-MASTER.                                               
024800     READ MASTER-IN                                               
024900         AT END SET WS-NO-MORE-MASTER TO TRUE                     
025000     END-READ.                                                    
025100 BB010-EXIT.                                                      
025200     EXIT.                                                        
025300*                                                                 
025400 BB020-STORE-ONE-MASTER.                                          
025500     ADD 1 TO WS-MASTER-COUNT.                                    
025600     SET WS-MAS-IDX TO WS-MASTER-COUNT.                           
025700     MOVE SF2-AGENCY-NAME  TO WS-MAS-AGENCY-NAME (WS-MAS-IDX).    
025800     MOVE SF2-BUREAU       TO WS-MAS-BUREAU      (WS-MAS-IDX).    
025900     MOVE SF2-TAFS         TO WS-MAS-TAFS        (WS-MAS-IDX).    
026000     MOVE SF2-DERIVED-FY1  TO WS-MAS-DERIVED-FY1 (WS-MAS-IDX).    
026100     MOVE SF2-DERIVED-FY2  TO WS-MAS-DERIVED-FY2 (WS-MAS-IDX).    
026200     MOVE SF2-LINENO       TO WS-MAS-LINENO      (WS-MAS-IDX).    
026300     MOVE SF2-AMT-MONTHS   TO WS-MAS-AMT-MONTHS  (WS-MAS-IDX).    
026400     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
026500 BB020-EXIT.                                                      
026600     EXIT.                                                        
026700*                                                                 
026800*    ONE PASS OF THE MONTH LOOP (RULE U3 STEPS 1-6) - TEST FOR    
026900*    DATA, AND IF FOUND, REBUILD THE PAIR TABLE AND WRITE THE R3  
027000*    RECORDS FOR THIS MONTH ONLY.                                 
027100 BB030-PROCESS-ONE-MONTH.                                         
027200     MOVE ZERO TO WS-PAIR-COUNT.                                  
027300     MOVE "N"  TO WS-MONTH-DATA-SWITCH.                           
027400     PERFORM CC020-TEST-MONTH-DATA THRU CC020-EXIT                
027500         VARYING WS-MAS-IDX FROM 1 BY 1                           
027600         UNTIL WS-MAS-IDX > WS-MASTER-COUNT                       
027700            OR WS-MONTH-HAS-DATA.                                 
027800     IF WS-MONTH-HAS-DATA                                         
027900        PERFORM CC040-PROCESS-ONE-MASTER THRU CC040-EXIT          
028000            VARYING WS-MAS-IDX FROM 1 BY 1                        
028100            UNTIL WS-MAS-IDX > WS-MASTER-COUNT                    
028200        IF WS-PAIR-COUNT > 1                                      
028300           PERFORM CC070-SORT-PASS THRU CC070-EXIT                
028400               VARYING WS-PR-IDX FROM 1 BY 1                      
028500               UNTIL WS-PR-IDX > WS-PAIR-COUNT - 1                
028600        END-IF                                                    
028700        PERFORM CC080-WRITE-ONE-PAIR THRU CC080-EXIT              
028800            VARYING WS-PR-IDX FROM 1 BY 1                         
028900            UNTIL WS-PR-IDX > WS-PAIR-COUNT                       
029000     END-IF.                                                      
029100 BB030-EXIT.                                                      
029200     EXIT.                                                        
029300*                                                                 
029400 CC020-TEST-MONTH-DATA.                                           
029500     IF WS-MAS-AMT-TABLE (WS-MAS-IDX, WS-MONTH-IDX) NOT = ZERO    
029600        SET WS-MONTH-HAS-DATA TO TRUE.                            
029700 CC020-EXIT.                                                      
029800     EXIT.                                                        
029900*                                                                 
030000 CC040-PROCESS-ONE-MASTER.                                        
030100     IF WS-MAS-LINENO (WS-MAS-IDX) = 2490                         
030200        PERFORM CC050-MATCH-TO-2500 THRU CC050-EXIT.              
030300 CC040-EXIT.                                                      
030400     EXIT.                                                        
030500*                                                                 
030600 CC050-MATCH-TO-2500.                                             
030700     SET WS-MAS-SRCH-IDX TO 1.                                    
030800     SEARCH WS-MAS-ENTRY VARYING WS-MAS-SRCH-IDX                  
030900         AT END                                                   
031000            CONTINUE                                              
031100         WHEN WS-MAS-LINENO (WS-MAS-SRCH-IDX) = 2500              
031200          AND WS-MAS-AGENCY-NAME (WS-MAS-SRCH-IDX) =              
031300              WS-MAS-AGENCY-NAME (WS-MAS-IDX)                     
031400          AND WS-MAS-TAFS (WS-MAS-SRCH-IDX) =                     
031500              WS-MAS-TAFS (WS-MAS-IDX)                            
031600            PERFORM CC060-ADD-PAIR THRU CC060-EXIT.               
031700 CC050-EXIT.                                                      
031800     EXIT.                                                        
031900*                                                                 
032000 CC060-ADD-PAIR.                                                  
032100     IF WS-PAIR-COUNT >= 500                                      
032200        GO TO AA095-ABEND.                                        
032300     MOVE "N" TO WS-SKIP-PAIR-SWITCH.                             
032400     ADD 1 TO WS-PAIR-COUNT.                                      
032500     SET WS-PR-IDX TO WS-PAIR-COUNT.                              
032600     MOVE WS-MAS-AGENCY-NAME (WS-MAS-IDX)                         
032700                              TO WS-PR-AGENCY-NAME (WS-PR-IDX).   
032800     MOVE WS-MAS-BUREAU (WS-MAS-IDX)  TO WS-PR-BUREAU (WS-PR-IDX).
032900     MOVE WS-MAS-TAFS (WS-MAS-IDX) TO WS-PR-TAFS (WS-PR-IDX).     
033000     COMPUTE WS-PR-UNOB-M (WS-PR-IDX) ROUNDED =                   
033100         WS-MAS-AMT-TABLE (WS-MAS-IDX, WS-MONTH-IDX)              
033200             / 1000000.                                           
033300     COMPUTE WS-PR-BA-M (WS-PR-IDX) ROUNDED =                     
033400         WS-MAS-AMT-TABLE (WS-MAS-SRCH-IDX, WS-MONTH-IDX)         
033500             / 1000000.                                           
033600*    RULE U3-A - DROP THE PAIR IF BOTH SIDES ARE UNDER $0.001M -  
033700*    NO INTRINSIC FUNCTION, SO THE ABSOLUTE VALUE IS A RANGE TEST.
033800     IF WS-PR-UNOB-M (WS-PR-IDX) >= -0.001                        
033900        AND WS-PR-UNOB-M (WS-PR-IDX) <= 0.001                     
034000        AND WS-PR-BA-M (WS-PR-IDX) >= -0.001                      
034100        AND WS-PR-BA-M (WS-PR-IDX) <= 0.001                       
034200        SET WS-SKIP-THIS-PAIR TO TRUE.                            
034300     IF WS-PR-BA-M (WS-PR-IDX) = ZERO                             
034400        IF WS-PR-UNOB-M (WS-PR-IDX) = ZERO                        
034500           MOVE ZERO TO WS-PR-PCT (WS-PR-IDX)                     
034600        ELSE                                                      
034700           MOVE 100.0 TO WS-PR-PCT (WS-PR-IDX)                    
034800        END-IF                                                    
034900     ELSE                                                         
035000        COMPUTE WS-PR-PCT (WS-PR-IDX) ROUNDED =                   
035100            (WS-PR-UNOB-M (WS-PR-IDX) /                           
035200             WS-PR-BA-M (WS-PR-IDX)) * 100.                       
035300     PERFORM CC065-PARSE-TAFS-FIELDS THRU CC065-EXIT.             
035400     IF WS-SKIP-THIS-PAIR                                         
035500        SUBTRACT 1 FROM WS-PAIR-COUNT.                            
035600 CC060-EXIT.                                                      
035700     EXIT.                                                        
035800*                                                                 
035900*    RULE U2-C - ACCOUNT NUMBER/TITLE SPLIT ON THE FIRST " - ",   
036000*    PERIOD OF PERFORMANCE AND EXPIRATION YEAR FROM THE ALREADY-  
036100*    DERIVED FY1/FY2 (RULE U1-C/D DID THE HARD PARSING IN BE100). 
036200 CC065-PARSE-TAFS-FIELDS.                                         
036300     MOVE SPACES TO WS-TP-CODE-PART WS-TP-TITLE-PART              
036400                     WS-TP-ACCT-TOKEN WS-TP-CODE-PIECES.          
036500     MOVE ZERO   TO WS-TP-PIECE-COUNT.                            
036600     UNSTRING WS-MAS-TAFS (WS-MAS-IDX) DELIMITED BY " - "         
036700         INTO WS-TP-CODE-PART WS-TP-TITLE-PART.                   
036800     MOVE WS-TP-TITLE-PART TO WS-PR-ACCOUNT-NAME (WS-PR-IDX).     
036900     UNSTRING WS-TP-CODE-PART DELIMITED BY SPACE                  
037000         INTO WS-TP-ACCT-TOKEN.                                   
037100     IF WS-MAS-AGENCY-NAME (WS-MAS-IDX) =                         
037200        "Other Independent Agencies"                              
037300        MOVE WS-TP-ACCT-TOKEN TO WS-PR-ACCOUNT-NUMBER (WS-PR-IDX) 
037400     ELSE                                                         
037500        UNSTRING WS-TP-ACCT-TOKEN DELIMITED BY "-"                
037600            INTO WS-TP-PIECE1 WS-TP-PIECE2 WS-TP-PIECE3           
037700            TALLYING IN WS-TP-PIECE-COUNT                         
037800        IF WS-TP-PIECE-COUNT >= 3                                 
037900           STRING WS-TP-PIECE1 DELIMITED BY SPACE "-"             
038000                  DELIMITED BY SIZE                               
038100                  WS-TP-PIECE2 DELIMITED BY SPACE "-"             
038200                  DELIMITED BY SIZE                               
038300                  WS-TP-PIECE3 DELIMITED BY SPACE                 
038400                  INTO WS-PR-ACCOUNT-NUMBER (WS-PR-IDX)           
038500        ELSE                                                      
038600           STRING WS-TP-PIECE1 DELIMITED BY SPACE "-"             
038700                  DELIMITED BY SIZE                               
038800                  WS-TP-PIECE2 DELIMITED BY SPACE                 
038900                  INTO WS-PR-ACCOUNT-NUMBER (WS-PR-IDX)           
039000        END-IF                                                    
039100     END-IF.                                                      
039200     PERFORM CC068-DERIVE-PERIOD THRU CC068-EXIT.                 
039300 CC065-EXIT.                                                      
039400     EXIT.                                                        
039500*                                                                 
039600 CC068-DERIVE-PERIOD.                                             
039700     MOVE SPACES TO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)              
039800                     WS-PR-EXPIRATION-YEAR (WS-PR-IDX).           
039900     IF WS-MAS-DERIVED-FY2 (WS-MAS-IDX) = "X "                    
040000        IF WS-MAS-DERIVED-FY1 (WS-MAS-IDX) = SPACES               
040100           MOVE "No Year"   TO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)   
040200           MOVE "No Year"   TO WS-PR-EXPIRATION-YEAR (WS-PR-IDX)  
040300        ELSE                                                      
040400           STRING "FY20" WS-MAS-DERIVED-FY1 (WS-MAS-IDX)          
040500                  "-No Year" DELIMITED BY SIZE                    
040600                  INTO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)           
040700           MOVE "No Year"   TO WS-PR-EXPIRATION-YEAR (WS-PR-IDX)  
040800        END-IF                                                    
040900     ELSE                                                         
041000        IF WS-MAS-DERIVED-FY2 (WS-MAS-IDX) NOT = SPACES           
041100           IF WS-MAS-DERIVED-FY1 (WS-MAS-IDX) = SPACES            
041200              STRING "FY20" WS-MAS-DERIVED-FY2 (WS-MAS-IDX)       
041300                     DELIMITED BY SIZE                            
041400                     INTO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)        
041500           ELSE                                                   
041600              STRING "FY20" WS-MAS-DERIVED-FY1 (WS-MAS-IDX)       
041700                     "-FY20" WS-MAS-DERIVED-FY2 (WS-MAS-IDX)      
041800                     DELIMITED BY SIZE                            
041900                     INTO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)        
042000           END-IF                                                 
042100           STRING "20" WS-MAS-DERIVED-FY2 (WS-MAS-IDX)            
042200                  DELIMITED BY SIZE                               
042300                  INTO WS-PR-EXPIRATION-YEAR (WS-PR-IDX)          
042400        END-IF                                                    
042500     END-IF.                                                      
042600 CC068-EXIT.                                                      
042700     EXIT.                                                        
042800*                                                                 
042900*    BUBBLE PASS, AGENCY ASCENDING THEN BUDGET AUTHORITY          
043000*    DESCENDING - NO SORT VERB IS USED ANYWHERE IN THE SHOP'S     
043100*    COBOL, SO THE TABLE IS ORDERED BY HAND (RULE U2 STEP 5).     
043200 CC070-SORT-PASS.                                                 
043300     PERFORM CC075-COMPARE-ADJACENT THRU CC075-EXIT               
043400         VARYING WS-PR-IDX2 FROM 1 BY 1                           
043500         UNTIL WS-PR-IDX2 > WS-PAIR-COUNT - WS-PR-IDX.            
043600 CC070-EXIT.                                                      
043700     EXIT.                                                        
043800*                                                                 
043900 CC075-COMPARE-ADJACENT.                                          
044000     IF WS-PR-AGENCY-NAME (WS-PR-IDX2) >                          
044100        WS-PR-AGENCY-NAME (WS-PR-IDX2 + 1)                        
044200        PERFORM CC078-SWAP-ENTRIES THRU CC078-EXIT                
044300     ELSE                                                         
044400        IF WS-PR-AGENCY-NAME (WS-PR-IDX2) =                       
044500           WS-PR-AGENCY-NAME (WS-PR-IDX2 + 1)                     
044600           IF WS-PR-BA-M (WS-PR-IDX2) <                           
044700              WS-PR-BA-M (WS-PR-IDX2 + 1)                         
044800              PERFORM CC078-SWAP-ENTRIES THRU CC078-EXIT          
044900           END-IF                                                 
045000        END-IF                                                    
045100     END-IF.                                                      
045200 CC075-EXIT.                                                      
045300     EXIT.                                                        
045400*                                                                 
045500 CC078-SWAP-ENTRIES.                                              
045600     MOVE WS-PR-ENTRY (WS-PR-IDX2) TO WS-SORT-SWAP-ENTRY.         
045700     MOVE WS-PR-ENTRY (WS-PR-IDX2 + 1)                            
045800                              TO WS-PR-ENTRY (WS-PR-IDX2).        
045900     MOVE WS-SORT-SWAP-ENTRY TO WS-PR-ENTRY (WS-PR-IDX2 + 1).     
046000 CC078-EXIT.                                                      
046100     EXIT.                                                        
046200*                                                                 
046300 CC080-WRITE-ONE-PAIR.                                            
046400     MOVE SPACES              TO SF3-SUMMARY-RECORD.              
046500     MOVE WS-MONTH-ENTRY (WS-MONTH-IDX) TO SF3-MONTH.             
046600     MOVE SF-PARM-PROCESS-FY  TO SF3-FISCAL-YEAR.                 
046700     MOVE WS-PR-AGENCY-NAME (WS-PR-IDX)    TO SF3-AGENCY-NAME.    
046800     MOVE WS-PR-BUREAU (WS-PR-IDX)         TO SF3-BUREAU.         
046900     MOVE WS-PR-ACCOUNT-NAME (WS-PR-IDX)   TO SF3-ACCOUNT-NAME.   
047000     MOVE WS-PR-ACCOUNT-NUMBER (WS-PR-IDX) TO SF3-ACCOUNT-NUMBER. 
047100     MOVE WS-PR-PERIOD-OF-PERF (WS-PR-IDX) TO SF3-PERIOD-OF-PERF. 
047200     MOVE WS-PR-EXPIRATION-YEAR (WS-PR-IDX)                       
047300                                       TO SF3-EXPIRATION-YEAR.    
047400     MOVE WS-PR-TAFS (WS-PR-IDX)           TO SF3-TAFS.           
047500     MOVE WS-PR-UNOB-M (WS-PR-IDX)         TO SF3-UNOBLIGATED-M.  
047600     MOVE WS-PR-BA-M (WS-PR-IDX)           TO SF3-BUDGET-AUTH-M.  
047700     MOVE WS-PR-PCT (WS-PR-IDX)            TO SF3-PCT-UNOBLIGATED.
047800     WRITE SF3-SUMMARY-RECORD.                                    
047900     IF SF210-SUM-STATUS NOT = "00"                               
048000        GO TO AA095-ABEND.                                        
048100 CC080-EXIT.                                                      
048200     EXIT.                                                        
048300*                                                                 
