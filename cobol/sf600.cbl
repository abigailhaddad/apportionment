000100*    *************************************************************
000200*    *                                                           *
000300*    *   A P P O R T I O N M E N T   A G G R E G A T O R         *
000400*    *                                                           *
000500*    *************************************************************
000600*                                                                 
000700 IDENTIFICATION          DIVISION.                                
000800*================================                                 
000900*                                                                 
001000     PROGRAM-ID.        SF600.                                    
001100*                                                                 
001200     AUTHOR.            R. K. Marsh.                              
001300*                                                                 
001400     INSTALLATION.      OFFC OF BUDGET SYS.                       
001500*                                                                 
001600     DATE-WRITTEN.      04/03/85.                                 
001700*                                                                 
001800     DATE-COMPILED.                                               
001900*                                                                 
002000     SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR     
002100                          DISTRIBUTION OUTSIDE THE SPONSORING     
002200                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002300*                                                                 
002400*    REMARKS.            ROLLS UP THE APPORTIONMENT DETAIL FILE   
002500*                         THREE WAYS - FISCAL-YEAR/COMPONENT,     
002600*                         FISCAL-YEAR/COMPONENT/ACCOUNT, AND      
002700*                         FISCAL-YEAR ALONE (RULE U6-A) - WRITES  
002800*                         THE FISCAL-YEAR/COMPONENT LEVEL AS THE  
002900*                         R5 SUMMARY FILE, AND PRINTS ALL THREE   
003000*                         ROLL-UPS PLUS THE TEN MOST RECENT       
003100*                         APPORTIONMENT DOCUMENTS BY APPROVAL     
003200*                         DATE (RULE U6-B).                       
003300*                                                                 
003400*    CALLED MODULES.     NONE.                                    
003500*                                                                 
003600*    FILES USED.                                                  
003700*                        APPORT-IN.      R4 APPORTIONMENT DETAIL. 
003800*                        APPORT-SUM-OUT. R5 FY/COMPONENT SUMMARY. 
003900*                        SF-PRINT-FILE.  APPORTIONMENT REPORT.    
004000*                                                                 
004100*    ERROR MESSAGES USED.                                         
004200*                        NONE OF ITS OWN - BAD FILE STATUS ON OPEN
004300*                        OR WRITE ABENDS VIA AA095.               
004400*                                                                 
004500*    CHANGES:                                                     
004600*    04/03/85 rkm  - Created as BE600.                            
004700*    19/07/87 rkm  - Account-level roll-up and fiscal-year-only   
004800*                    total added alongside the component level.   
004900*                    for the printed report.                      
005000*    15/11/90 dlt  - Recent-actions section added, groups by      
005100*                    file-id first so a multi-line document       
005200*                    only counts once against the top ten.        
005300*    22/02/99 fjw  - Y2K. GnuCOBOL migration, free source         
005400*                    dropped, Fiscal-Year widened to 9(4).        
005500*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system,   
005600*                    was a payroll check-history roll-up before   
005700*                    this - the group/roll-up/top-N shape is      
005800*                    kept, the apportionment fields are new.      
005900*                                                                 
006000 ENVIRONMENT             DIVISION.                                
006100*================================                                 
006200*                                                                 
006300 CONFIGURATION           SECTION.                                 
006400*                                                                 
006500 SPECIAL-NAMES.                                                   
006600     C01 IS TOP-OF-FORM.                                          
006700*                                                                 
006800 INPUT-OUTPUT             SECTION.                                
006900*-------------------------------                                  
007000*                                                                 
007100 FILE-CONTROL.                                                    
007200     SELECT  APPORT-IN        ASSIGN TO "APPORTIN"                
007300                              ORGANIZATION IS SEQUENTIAL          
007400                              FILE STATUS IS SF600-IN-STATUS.     
007500     SELECT  APPORT-SUM-OUT   ASSIGN TO "APPSUMRY"                
007600                              ORGANIZATION IS SEQUENTIAL          
007700                              FILE STATUS IS SF600-SUM-STATUS.    
007800     SELECT  SF-PRINT-FILE    ASSIGN TO "SF600RPT"                
007900                              ORGANIZATION IS LINE SEQUENTIAL     
008000                              FILE STATUS IS SF600-RPT-STATUS.    
008100*                                                                 
008200 DATA                    DIVISION.                                
008300*================================                                 
008400*                                                                 
008500 FILE SECTION.                                                    
008600*                                                                 
008700 FD  APPORT-IN                                                    
008800     RECORDING MODE IS F                                          
008900     RECORD CONTAINS 156 CHARACTERS                               
009000     LABEL RECORDS ARE STANDARD.                                  
009100 COPY "SF4REC.COB".                                               
009200*                                                                 
009300 FD  APPORT-SUM-OUT                                               
009400     RECORDING MODE IS F                                          
009500     RECORD CONTAINS 59 CHARACTERS                                
009600     LABEL RECORDS ARE STANDARD.                                  
009700 COPY "SF5REC.COB".                                               
009800*                                                                 
009900 FD  SF-PRINT-FILE                                                
010000     RECORDING MODE IS F                                          
010100     RECORD CONTAINS 132 CHARACTERS                               
010200     LABEL RECORDS ARE STANDARD.                                  
010300 01  SF600-PRINT-LINE           PIC X(132).                       
010400*                                                                 
010500 WORKING-STORAGE SECTION.                                         
010600*-----------------------                                          
010700*                                                                 
010800 01  SF600-FILE-STATUSES.                                         
010900     03  SF600-IN-STATUS        PIC X(02).                        
011000     03  SF600-SUM-STATUS       PIC X(02).                        
011100     03  SF600-RPT-STATUS       PIC X(02).                        
011200*    ONE-FIELD VIEW OF ALL THREE STATUSES FOR THE ABEND DISPLAY.  
011300 01  SF600-ALL-STATUSES REDEFINES SF600-FILE-STATUSES             
011400                         PIC X(06).                               
011500*                                                                 
011600*    FISCAL-YEAR/COMPONENT LEVEL - THIS IS ALSO THE R5 OUTPUT     
011700*    LEVEL, SO THE TABLE ENTRY LINES UP WITH SF5-APPORT-SUM-      
011800*    RECORD FIELD FOR FIELD (RULE U6-A, FIRST ROLL-UP).           
011900 01  WS-FC-TABLE.                                                 
012000     03  WS-FC-ENTRY OCCURS 300 TIMES                             
012100                       INDEXED BY WS-FC-IDX WS-FC-SRCH-IDX.       
012200         05  WS-FC-FISCAL-YEAR       PIC 9(04).                   
012300         05  WS-FC-COMPONENT         PIC X(40).                   
012400         05  WS-FC-TOTAL-AMOUNT      PIC S9(13)V99 COMP-3.        
012500 01  WS-FC-COUNT                PIC 9(03) COMP VALUE ZERO.        
012600*                                                                 
012700*    FISCAL-YEAR/COMPONENT/ACCOUNT LEVEL - PRINTED ONLY, THE R5   
012800*    RECORD HAS NO ROOM FOR THE ACCOUNT NAME (RULE U6-A, SECOND   
012900*    ROLL-UP).                                                    
013000 01  WS-FCA-TABLE.                                                
013100     03  WS-FCA-ENTRY OCCURS 600 TIMES                            
013200                       INDEXED BY WS-FCA-IDX WS-FCA-SRCH-IDX.     
013300         05  WS-FCA-FISCAL-YEAR      PIC 9(04).                   
013400         05  WS-FCA-COMPONENT        PIC X(40).                   
013500         05  WS-FCA-ACCOUNT-NAME     PIC X(60).                   
013600         05  WS-FCA-TOTAL-AMOUNT     PIC S9(13)V99 COMP-3.        
013700 01  WS-FCA-COUNT               PIC 9(04) COMP VALUE ZERO.        
013800*                                                                 
013900*    FISCAL-YEAR ALONE - PRINTED ONLY (RULE U6-A, THIRD ROLL-UP). 
014000 01  WS-FY-TABLE.                                                 
014100     03  WS-FY-ENTRY OCCURS 30 TIMES                              
014200                       INDEXED BY WS-FY-IDX WS-FY-SRCH-IDX.       
014300         05  WS-FY-FISCAL-YEAR       PIC 9(04).                   
014400         05  WS-FY-TOTAL-AMOUNT      PIC S9(13)V99 COMP-3.        
014500*    STANDALONE SCRATCH COUNTER, 77-LEVEL IN THE MAPS0X MANNER -  
014600*    NOT PART OF ANY LARGER GROUP.                                
014700 77  WS-FY-COUNT                PIC 9(02) COMP VALUE ZERO.        
014800*                                                                 
014900*    ONE ENTRY PER DISTINCT FILE-ID, AMOUNT SUMMED ACROSS EVERY   
015000*    LINE OF THAT DOCUMENT, EVERY OTHER FIELD KEPT FROM THE FIRST 
015100*    LINE SEEN (RULE U6-B).  2000 DOCUMENTS COVERS A FULL YEAR'S  
015200*    APPORTIONMENT CYCLE ACROSS EVERY AGENCY.                     
015300 01  WS-DOC-TABLE.                                                
015400     03  WS-DOC-ENTRY OCCURS 2000 TIMES                           
015500                       INDEXED BY WS-DOC-IDX WS-DOC-SRCH-IDX.     
015600         05  WS-DOC-FILE-ID          PIC X(10).                   
015700         05  WS-DOC-APPROVAL-DATE    PIC X(10).                   
015800         05  WS-DOC-COMPONENT        PIC X(40).                   
015900         05  WS-DOC-ACCOUNT-NAME     PIC X(60).                   
016000         05  WS-DOC-TOTAL-AMOUNT     PIC S9(13)V99 COMP-3.        
016100         05  WS-DOC-PICKED-SWITCH    PIC X(01) VALUE "N".         
016200             88  WS-DOC-PICKED           VALUE "Y".               
016300 01  WS-DOC-COUNT               PIC 9(04) COMP VALUE ZERO.        
016400*                                                                 
016500*    THE TEN MOST RECENT DOCUMENTS, PICKED BY REPEATED-MAXIMUM    
016600*    SCAN OF WS-DOC-TABLE SO NO SORT VERB IS NEEDED FOR A LIST    
016700*    THIS SHORT.                                                  
016800 01  WS-TOP10-TABLE.                                              
016900     03  WS-TOP10-ENTRY OCCURS 10 TIMES                           
017000                       INDEXED BY WS-TOP10-IDX.                   
017100         05  WS-TOP10-APPROVAL-DATE  PIC X(10).                   
017200         05  WS-TOP10-COMPONENT      PIC X(40).                   
017300         05  WS-TOP10-ACCOUNT-NAME   PIC X(60).                   
017400         05  WS-TOP10-TOTAL-AMOUNT   PIC S9(13)V99 COMP-3.        
017500 01  WS-TOP10-FOUND-COUNT       PIC 9(02) COMP VALUE ZERO.        
017600 01  WS-BEST-DATE               PIC X(10).                        
017700 01  WS-BEST-IDX                PIC 9(04) COMP VALUE ZERO.        
017800*                                                                 
017900*    SWITCHES - END OF FILE AND THE FOUR FIND/ADD SEARCHES, ALL   
018000*    FOUR RESET IN ONE MOVE VIA THE COMBINED REDEFINES BELOW      
018100*    BEFORE EACH DETAIL RECORD IS WORKED.                         
018200 01  WS-EOF-SWITCH              PIC X(01) VALUE "N".              
018300     88  WS-NO-MORE-APPORT          VALUE "Y".                    
018400 01  WS-FOUND-SWITCHES.                                           
018500     03  WS-FC-FOUND-SWITCH     PIC X(01) VALUE "N".              
018600         88  WS-FC-FOUND            VALUE "Y".                    
018700     03  WS-FCA-FOUND-SWITCH    PIC X(01) VALUE "N".              
018800         88  WS-FCA-FOUND           VALUE "Y".                    
018900     03  WS-FY-FOUND-SWITCH     PIC X(01) VALUE "N".              
019000         88  WS-FY-FOUND            VALUE "Y".                    
019100     03  WS-DOC-FOUND-SWITCH    PIC X(01) VALUE "N".              
019200         88  WS-DOC-FOUND           VALUE "Y".                    
019300 01  WS-ALL-FOUND-SWITCHES REDEFINES WS-FOUND-SWITCHES            
019400                         PIC X(04).                               
019500*                                                                 
019600 01  WS-REPORT-LINE             PIC X(132).                       
019700 01  WS-EDIT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.            
019800*    THE APPROVAL DATE ARRIVES YYYY-MM-DD (RULE R4) BUT THE       
019900*    RECENT-ACTIONS REPORT PRINTS IT MM/DD/YYYY, THE SHOP'S       
020000*    USUAL DATE FORM ON PRINTED OUTPUT.                           
020100 01  WS-DOC-APPROVAL-WORK       PIC X(10).                        
020200 01  WS-DOC-APPROVAL-SPLIT REDEFINES WS-DOC-APPROVAL-WORK.        
020300     03  WS-DAS-YYYY            PIC 9(04).                        
020400     03  FILLER                 PIC X(01).                        
020500     03  WS-DAS-MM              PIC 9(02).                        
020600     03  FILLER                 PIC X(01).                        
020700     03  WS-DAS-DD              PIC 9(02).                        
020800 01  WS-EDIT-DATE               PIC X(10).                        
020900*                                                                 
021000 PROCEDURE DIVISION.                                              
021100*===================                                              
021200*                                                                 
021300 AA000-MAIN SECTION.                                              
021400*********************                                             
021500*                                                                 
021600 AA010-OPEN-FILES.                                                
021700     OPEN INPUT  APPORT-IN.                                       
021800     IF SF600-IN-STATUS NOT = "00"                                
021900        GO TO AA095-ABEND.                                        
022000     OPEN OUTPUT APPORT-SUM-OUT.                                  
022100     IF SF600-SUM-STATUS NOT = "00"                               
022200        GO TO AA095-ABEND.                                        
022300     OPEN OUTPUT SF-PRINT-FILE.                                   
022400     IF SF600-RPT-STATUS NOT = "00"                               
022500        GO TO AA095-ABEND.                                        
022600*                                                                 
022700 AA020-BUILD-ROLLUPS.                                             
022800     PERFORM BB010-READ-APPORT THRU BB010-EXIT.                   
022900     PERFORM BB020-PROCESS-ONE-DETAIL THRU BB020-EXIT             
023000         UNTIL WS-NO-MORE-APPORT.                                 
023100*                                                                 
023200 AA030-WRITE-SUMMARY-FILE.                                        
023300     PERFORM CC010-WRITE-ONE-SUMMARY THRU CC010-EXIT              
023400         VARYING WS-FC-IDX FROM 1 BY 1                            
023500         UNTIL WS-FC-IDX > WS-FC-COUNT.                           
023600*                                                                 
023700 AA040-PICK-RECENT-ACTIONS.                                       
023800     PERFORM DD040-PICK-ONE-TOP THRU DD040-EXIT                   
023900         VARYING WS-TOP10-IDX FROM 1 BY 1                         
024000         UNTIL WS-TOP10-IDX > 10                                  
024100            OR WS-TOP10-FOUND-COUNT = WS-DOC-COUNT.               
024200*                                                                 
024300 AA050-PRINT-REPORT.                                              
024400     PERFORM ZZ010-PRINT-COMPONENT-SECTION THRU ZZ010-EXIT.       
024500     PERFORM ZZ020-PRINT-ACCOUNT-SECTION THRU ZZ020-EXIT.         
024600     PERFORM ZZ030-PRINT-YEAR-SECTION THRU ZZ030-EXIT.            
024700     PERFORM ZZ040-PRINT-RECENT-ACTIONS THRU ZZ040-EXIT.          
024800*                                                                 
024900 AA090-CLOSE-FILES.                                               
025000     CLOSE APPORT-IN APPORT-SUM-OUT SF-PRINT-FILE.                
025100     STOP RUN.                                                    
025200*                                                                 
025300 AA095-ABEND.                                                     
025400     DISPLAY "SF600 FATAL - FILE OPEN/WRITE FAILURE - STATUSES "  
025500             SF600-ALL-STATUSES.                                  
025600     CLOSE APPORT-IN APPORT-SUM-OUT SF-PRINT-FILE.                
025700     STOP RUN.                                                    
025800*                                                                 
025900 AA099-EXIT.                                                      
026000     STOP RUN.                                                    
026100*                                                                 
026200 BB010-READ-APPORT.                                               
026300     READ APPORT-IN                                               
026400         AT END SET WS-NO-MORE-APPORT TO TRUE                     
026500     END-READ.                                                    
026600 BB010-EXIT.                                                      
026700     EXIT.                                                        
026800*                                                                 
026900*    RULE U6-A - EVERY DETAIL LINE FEEDS ALL THREE ROLL-UP        
027000*    TABLES, RULE U6-B FEEDS THE PER-DOCUMENT TABLE AT THE SAME   
027100*    TIME SO THE FILE IS ONLY READ ONCE.                          
027200 BB020-PROCESS-ONE-DETAIL.                                        
027300     MOVE "NNNN" TO WS-ALL-FOUND-SWITCHES.                        
027400     PERFORM DD010-FIND-OR-ADD-FC THRU DD010-EXIT.                
027500     PERFORM DD020-FIND-OR-ADD-FCA THRU DD020-EXIT.               
027600     PERFORM DD030-FIND-OR-ADD-FY THRU DD030-EXIT.                
027700     PERFORM DD035-FIND-OR-ADD-DOC THRU DD035-EXIT.               
027800     PERFORM BB010-READ-APPORT THRU BB010-EXIT.                   
027900 BB020-EXIT.                                                      
028000     EXIT.                                                        
028100*                                                                 
028200 DD010-FIND-OR-ADD-FC.                                            
028300     IF WS-FC-COUNT > 0                                           
028400        PERFORM DD012-SEARCH-FC THRU DD012-EXIT                   
028500            VARYING WS-FC-SRCH-IDX FROM 1 BY 1                    
028600            UNTIL WS-FC-SRCH-IDX > WS-FC-COUNT                    
028700               OR WS-FC-FOUND                                     
028800     END-IF.                                                      
028900     IF NOT WS-FC-FOUND                                           
029000        IF WS-FC-COUNT < 300                                      
029100           ADD 1 TO WS-FC-COUNT                                   
029200           SET WS-FC-IDX TO WS-FC-COUNT                           
029300           MOVE SF4-FISCAL-YEAR TO WS-FC-FISCAL-YEAR (WS-FC-IDX)  
029400           MOVE SF4-COMPONENT   TO WS-FC-COMPONENT   (WS-FC-IDX)  
029500           MOVE ZERO TO WS-FC-TOTAL-AMOUNT (WS-FC-IDX)            
029600        END-IF                                                    
029700     END-IF.                                                      
029800     ADD SF4-AMOUNT TO WS-FC-TOTAL-AMOUNT (WS-FC-IDX).            
029900 DD010-EXIT.                                                      
030000     EXIT.                                                        
030100*                                                                 
030200 DD012-SEARCH-FC.                                                 
030300     IF WS-FC-FISCAL-YEAR (WS-FC-SRCH-IDX) = SF4-FISCAL-YEAR      
030400        AND WS-FC-COMPONENT (WS-FC-SRCH-IDX) = SF4-COMPONENT      
030500        SET WS-FC-FOUND TO TRUE                                   
030600        SET WS-FC-IDX TO WS-FC-SRCH-IDX.                          
030700 DD012-EXIT.                                                      
030800     EXIT.                                                        
030900*                                                                 
031000 DD020-FIND-OR-ADD-FCA.                                           
031100     IF WS-FCA-COUNT > 0                                          
031200        PERFORM DD022-SEARCH-FCA THRU DD022-EXIT                  
031300            VARYING WS-FCA-SRCH-IDX FROM 1 BY 1                   
031400            UNTIL WS-FCA-SRCH-IDX > WS-FCA-COUNT                  
031500               OR WS-FCA-FOUND                                    
031600     END-IF.                                                      
031700     IF NOT WS-FCA-FOUND                                          
031800        IF WS-FCA-COUNT < 600                                     
031900           ADD 1 TO WS-FCA-COUNT                                  
032000           SET WS-FCA-IDX TO WS-FCA-COUNT                         
032100           MOVE SF4-FISCAL-YEAR  TO                               
032200                         WS-FCA-FISCAL-YEAR (WS-FCA-IDX)          
032300           MOVE SF4-COMPONENT    TO                               
032400                         WS-FCA-COMPONENT   (WS-FCA-IDX)          
032500           MOVE SF4-ACCOUNT-NAME TO WS-FCA-ACCOUNT-NAME           
032600                                    (WS-FCA-IDX)                  
032700           MOVE ZERO TO WS-FCA-TOTAL-AMOUNT (WS-FCA-IDX)          
032800        END-IF                                                    
032900     END-IF.                                                      
033000     ADD SF4-AMOUNT TO WS-FCA-TOTAL-AMOUNT (WS-FCA-IDX).          
033100 DD020-EXIT.                                                      
033200     EXIT.                                                        
033300*                                                                 
033400 DD022-SEARCH-FCA.                                                
033500     IF WS-FCA-FISCAL-YEAR (WS-FCA-SRCH-IDX) = SF4-FISCAL-YEAR    
033600        AND WS-FCA-COMPONENT (WS-FCA-SRCH-IDX) = SF4-COMPONENT    
033700        AND WS-FCA-ACCOUNT-NAME (WS-FCA-SRCH-IDX)                 
033800            = SF4-ACCOUNT-NAME                                    
033900        SET WS-FCA-FOUND TO TRUE                                  
034000        SET WS-FCA-IDX TO WS-FCA-SRCH-IDX.                        
034100 DD022-EXIT.                                                      
034200     EXIT.                                                        
034300*                                                                 
034400 DD030-FIND-OR-ADD-FY.                                            
034500     IF WS-FY-COUNT > 0                                           
034600        PERFORM DD032-SEARCH-FY THRU DD032-EXIT                   
034700            VARYING WS-FY-SRCH-IDX FROM 1 BY 1                    
034800            UNTIL WS-FY-SRCH-IDX > WS-FY-COUNT                    
034900               OR WS-FY-FOUND                                     
035000     END-IF.                                                      
035100     IF NOT WS-FY-FOUND                                           
035200        IF WS-FY-COUNT < 30                                       
035300           ADD 1 TO WS-FY-COUNT                                   
035400           SET WS-FY-IDX TO WS-FY-COUNT                           
035500           MOVE SF4-FISCAL-YEAR TO WS-FY-FISCAL-YEAR (WS-FY-IDX)  
035600           MOVE ZERO TO WS-FY-TOTAL-AMOUNT (WS-FY-IDX)            
035700        END-IF                                                    
035800     END-IF.                                                      
035900     ADD SF4-AMOUNT TO WS-FY-TOTAL-AMOUNT (WS-FY-IDX).            
036000 DD030-EXIT.                                                      
036100     EXIT.                                                        
036200*                                                                 
036300 DD032-SEARCH-FY.                                                 
036400     IF WS-FY-FISCAL-YEAR (WS-FY-SRCH-IDX) = SF4-FISCAL-YEAR      
036500        SET WS-FY-FOUND TO TRUE                                   
036600        SET WS-FY-IDX TO WS-FY-SRCH-IDX.                          
036700 DD032-EXIT.                                                      
036800     EXIT.                                                        
036900*                                                                 
037000*    RULE U6-B - FIRST LINE SEEN FOR A FILE-ID SUPPLIES EVERY     
037100*    FIELD BUT THE AMOUNT, WHICH IS SUMMED ACROSS ALL ITS LINES.  
037200 DD035-FIND-OR-ADD-DOC.                                           
037300     IF WS-DOC-COUNT > 0                                          
037400        PERFORM DD037-SEARCH-DOC THRU DD037-EXIT                  
037500            VARYING WS-DOC-SRCH-IDX FROM 1 BY 1                   
037600            UNTIL WS-DOC-SRCH-IDX > WS-DOC-COUNT                  
037700               OR WS-DOC-FOUND                                    
037800     END-IF.                                                      
037900     IF NOT WS-DOC-FOUND                                          
038000        IF WS-DOC-COUNT < 2000                                    
038100           ADD 1 TO WS-DOC-COUNT                                  
038200           SET WS-DOC-IDX TO WS-DOC-COUNT                         
038300           MOVE SF4-FILE-ID       TO WS-DOC-FILE-ID (WS-DOC-IDX)  
038400           MOVE SF4-APPROVAL-DATE TO WS-DOC-APPROVAL-DATE         
038500                                     (WS-DOC-IDX)                 
038600           MOVE SF4-COMPONENT     TO WS-DOC-COMPONENT (WS-DOC-IDX)
038700           MOVE SF4-ACCOUNT-NAME  TO WS-DOC-ACCOUNT-NAME          
038800                                     (WS-DOC-IDX)                 
038900           MOVE ZERO TO WS-DOC-TOTAL-AMOUNT (WS-DOC-IDX)          
039000        END-IF                                                    
039100     END-IF.                                                      
039200     ADD SF4-AMOUNT TO WS-DOC-TOTAL-AMOUNT (WS-DOC-IDX).          
039300 DD035-EXIT.                                                      
039400     EXIT.                                                        
039500*                                                                 
039600 DD037-SEARCH-DOC.                                                
039700     IF WS-DOC-FILE-ID (WS-DOC-SRCH-IDX) = SF4-FILE-ID            
039800        SET WS-DOC-FOUND TO TRUE                                  
039900        SET WS-DOC-IDX TO WS-DOC-SRCH-IDX.                        
040000 DD037-EXIT.                                                      
040100     EXIT.                                                        
040200*                                                                 
040300*    RULE U6-A, FIRST ROLL-UP - ALSO THE R5 FILE LAYOUT, SO THE   
040400*    MOVE IS FIELD FOR FIELD.                                     
040500 CC010-WRITE-ONE-SUMMARY.                                         
040600     MOVE WS-FC-FISCAL-YEAR  (WS-FC-IDX) TO SF5-FISCAL-YEAR.      
040700     MOVE WS-FC-COMPONENT    (WS-FC-IDX) TO SF5-COMPONENT.        
040800     MOVE WS-FC-TOTAL-AMOUNT (WS-FC-IDX) TO SF5-TOTAL-AMOUNT.     
040900     WRITE SF5-APPORT-SUM-RECORD.                                 
041000     IF SF600-SUM-STATUS NOT = "00"                               
041100        GO TO AA095-ABEND.                                        
041200 CC010-EXIT.                                                      
041300     EXIT.                                                        
041400*                                                                 
041500*    RULE U6-B - REPEATED-MAXIMUM SELECTION, TEN PASSES OVER THE  
041600*    DOCUMENT TABLE, EACH PASS PICKING THE LATEST APPROVAL DATE   
041700*    NOT ALREADY PICKED.  TIES ARE BROKEN ARBITRARILY BY TABLE    
041800*    ORDER - ACCEPTABLE SINCE APPROVAL DATE ALONE DOES NOT        
041900*    GUARANTEE A UNIQUE DOCUMENT.                                 
042000 DD040-PICK-ONE-TOP.                                              
042100     MOVE LOW-VALUES TO WS-BEST-DATE.                             
042200     MOVE ZERO TO WS-BEST-IDX.                                    
042300     PERFORM DD042-TEST-ONE-DOC THRU DD042-EXIT                   
042400         VARYING WS-DOC-SRCH-IDX FROM 1 BY 1                      
042500         UNTIL WS-DOC-SRCH-IDX > WS-DOC-COUNT.                    
042600     IF WS-BEST-IDX > 0                                           
042700        SET WS-DOC-IDX TO WS-BEST-IDX                             
042800        SET WS-DOC-PICKED (WS-DOC-IDX) TO TRUE                    
042900        MOVE WS-DOC-APPROVAL-DATE (WS-DOC-IDX)                    
043000                         TO WS-TOP10-APPROVAL-DATE (WS-TOP10-IDX) 
043100        MOVE WS-DOC-COMPONENT     (WS-DOC-IDX)                    
043200                         TO WS-TOP10-COMPONENT     (WS-TOP10-IDX) 
043300        MOVE WS-DOC-ACCOUNT-NAME  (WS-DOC-IDX)                    
043400                         TO WS-TOP10-ACCOUNT-NAME  (WS-TOP10-IDX) 
043500        MOVE WS-DOC-TOTAL-AMOUNT  (WS-DOC-IDX)                    
043600                         TO WS-TOP10-TOTAL-AMOUNT  (WS-TOP10-IDX) 
043700        ADD 1 TO WS-TOP10-FOUND-COUNT                             
043800     END-IF.                                                      
043900 DD040-EXIT.                                                      
044000     EXIT.                                                        
044100*                                                                 
044200 DD042-TEST-ONE-DOC.                                              
044300     IF NOT WS-DOC-PICKED (WS-DOC-SRCH-IDX)                       
044400        AND WS-DOC-APPROVAL-DATE (WS-DOC-SRCH-IDX) > WS-BEST-DATE 
044500        MOVE WS-DOC-APPROVAL-DATE (WS-DOC-SRCH-IDX)               
044600                                             TO WS-BEST-DATE      
044700        SET WS-BEST-IDX TO WS-DOC-SRCH-IDX.                       
044800 DD042-EXIT.                                                      
044900     EXIT.                                                        
045000*                                                                 
045100 ZZ010-PRINT-COMPONENT-SECTION.                                   
045200     MOVE SPACES TO WS-REPORT-LINE.                               
045300     MOVE "APPORTIONMENT SUMMARY - FISCAL YEAR / COMPONENT"       
045400                         TO WS-REPORT-LINE.                       
045500     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
045600     PERFORM ZZ012-PRINT-ONE-FC THRU ZZ012-EXIT                   
045700         VARYING WS-FC-IDX FROM 1 BY 1                            
045800         UNTIL WS-FC-IDX > WS-FC-COUNT.                           
045900     MOVE SPACES TO SF600-PRINT-LINE.                             
046000     WRITE SF600-PRINT-LINE.                                      
046100 ZZ010-EXIT.                                                      
046200     EXIT.                                                        
046300*                                                                 
046400 ZZ012-PRINT-ONE-FC.                                              
046500     MOVE SPACES TO WS-REPORT-LINE.                               
046600     MOVE WS-FC-TOTAL-AMOUNT (WS-FC-IDX) TO WS-EDIT-AMOUNT.       
046700     STRING WS-FC-FISCAL-YEAR (WS-FC-IDX) DELIMITED BY SIZE       
046800            "  " DELIMITED BY SIZE                                
046900            WS-FC-COMPONENT (WS-FC-IDX) DELIMITED BY SIZE         
047000            "  " DELIMITED BY SIZE                                
047100            WS-EDIT-AMOUNT DELIMITED BY SIZE                      
047200            INTO WS-REPORT-LINE.                                  
047300     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
047400 ZZ012-EXIT.                                                      
047500     EXIT.                                                        
047600*                                                                 
047700 ZZ020-PRINT-ACCOUNT-SECTION.                                     
047800     MOVE SPACES TO WS-REPORT-LINE.                               
047900     MOVE "APPORTIONMENT SUMMARY - FISCAL YEAR / COMPONENT / "    
048000                         TO WS-REPORT-LINE.                       
048100     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
048200     MOVE SPACES TO WS-REPORT-LINE.                               
048300     MOVE "ACCOUNT" TO WS-REPORT-LINE.                            
048400     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
048500     PERFORM ZZ022-PRINT-ONE-FCA THRU ZZ022-EXIT                  
048600         VARYING WS-FCA-IDX FROM 1 BY 1                           
048700         UNTIL WS-FCA-IDX > WS-FCA-COUNT.                         
048800     MOVE SPACES TO SF600-PRINT-LINE.                             
048900     WRITE SF600-PRINT-LINE.                                      
049000 ZZ020-EXIT.                                                      
049100     EXIT.                                                        
049200*                                                                 
049300 ZZ022-PRINT-ONE-FCA.                                             
049400     MOVE SPACES TO WS-REPORT-LINE.                               
049500     MOVE WS-FCA-TOTAL-AMOUNT (WS-FCA-IDX) TO WS-EDIT-AMOUNT.     
049600     STRING WS-FCA-FISCAL-YEAR (WS-FCA-IDX) DELIMITED BY SIZE     
049700            "  " DELIMITED BY SIZE                                
049800            WS-FCA-COMPONENT (WS-FCA-IDX) DELIMITED BY SIZE       
049900            "  " DELIMITED BY SIZE                                
050000            WS-FCA-ACCOUNT-NAME (WS-FCA-IDX) DELIMITED BY SIZE    
050100            "  " DELIMITED BY SIZE                                
050200            WS-EDIT-AMOUNT DELIMITED BY SIZE                      
050300            INTO WS-REPORT-LINE.                                  
050400     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
050500 ZZ022-EXIT.                                                      
050600     EXIT.                                                        
050700*                                                                 
050800 ZZ030-PRINT-YEAR-SECTION.                                        
050900     MOVE SPACES TO WS-REPORT-LINE.                               
051000     MOVE "APPORTIONMENT SUMMARY - FISCAL YEAR ONLY"              
051100                         TO WS-REPORT-LINE.                       
051200     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
051300     PERFORM ZZ032-PRINT-ONE-FY THRU ZZ032-EXIT                   
051400         VARYING WS-FY-IDX FROM 1 BY 1                            
051500         UNTIL WS-FY-IDX > WS-FY-COUNT.                           
051600     MOVE SPACES TO SF600-PRINT-LINE.                             
051700     WRITE SF600-PRINT-LINE.                                      
051800 ZZ030-EXIT.                                                      
051900     EXIT.                                                        
052000*                                                                 
052100 ZZ032-PRINT-ONE-FY.                                              
052200     MOVE SPACES TO WS-REPORT-LINE.                               
052300     MOVE WS-FY-TOTAL-AMOUNT (WS-FY-IDX) TO WS-EDIT-AMOUNT.       
052400     STRING WS-FY-FISCAL-YEAR (WS-FY-IDX) DELIMITED BY SIZE       
052500            "  " DELIMITED BY SIZE                                
052600            WS-EDIT-AMOUNT DELIMITED BY SIZE                      
052700            INTO WS-REPORT-LINE.                                  
052800     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
052900 ZZ032-EXIT.                                                      
053000     EXIT.                                                        
053100*                                                                 
053200 ZZ040-PRINT-RECENT-ACTIONS.                                      
053300     MOVE SPACES TO WS-REPORT-LINE.                               
053400     MOVE "TEN MOST RECENT APPORTIONMENT ACTIONS"                 
053500                         TO WS-REPORT-LINE.                       
053600     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
053700     PERFORM ZZ042-PRINT-ONE-TOP THRU ZZ042-EXIT                  
053800         VARYING WS-TOP10-IDX FROM 1 BY 1                         
053900         UNTIL WS-TOP10-IDX > WS-TOP10-FOUND-COUNT.               
054000 ZZ040-EXIT.                                                      
054100     EXIT.                                                        
054200*                                                                 
054300 ZZ042-PRINT-ONE-TOP.                                             
054400     MOVE SPACES TO WS-REPORT-LINE.                               
054500     MOVE WS-TOP10-APPROVAL-DATE (WS-TOP10-IDX)                   
054600                         TO WS-DOC-APPROVAL-WORK.                 
054700     MOVE WS-TOP10-TOTAL-AMOUNT (WS-TOP10-IDX) TO WS-EDIT-AMOUNT. 
054800     STRING WS-DAS-MM   DELIMITED BY SIZE                         
054900            "/"         DELIMITED BY SIZE                         
055000            WS-DAS-DD   DELIMITED BY SIZE                         
055100            "/"         DELIMITED BY SIZE                         
055200            WS-DAS-YYYY DELIMITED BY SIZE                         
055300            INTO WS-EDIT-DATE.                                    
055400     STRING WS-EDIT-DATE DELIMITED BY SIZE                        
055500            "  " DELIMITED BY SIZE                                
055600            WS-TOP10-COMPONENT (WS-TOP10-IDX) DELIMITED BY SIZE   
055700            "  " DELIMITED BY SIZE                                
055800            WS-TOP10-ACCOUNT-NAME (WS-TOP10-IDX) DELIMITED BY SIZE
055900            "  " DELIMITED BY SIZE                                
056000            WS-EDIT-AMOUNT DELIMITED BY SIZE                      
056100            INTO WS-REPORT-LINE.                                  
056200     WRITE SF600-PRINT-LINE FROM WS-REPORT-LINE.                  
056300 ZZ042-EXIT.                                                      
056400     EXIT.                                                        
056500*                                                                 
