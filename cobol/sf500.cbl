000100*    *************************************************************
000200*    *                                                           *
000300*    *   S F - 1 3 3   U N O B L I G A T E D   B A L A N C E     *
000400*    *           T R E N D   A N A L Y S I S                     *
000500*    *                                                           *
000600*    *************************************************************
000700*                                                                 
000800 IDENTIFICATION          DIVISION.                                
000900*================================                                 
001000*                                                                 
001100     PROGRAM-ID.        SF500.                                    
001200*                                                                 
001300     AUTHOR.            R. K. Marsh.                              
001400*                                                                 
001500     INSTALLATION.      OFFC OF BUDGET SYS.                       
001600*                                                                 
001700     DATE-WRITTEN.      17/06/84.                                 
001800*                                                                 
001900     DATE-COMPILED.                                               
002000*                                                                 
002100     SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR     
002200                          DISTRIBUTION OUTSIDE THE SPONSORING     
002300                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002400*                                                                 
002500*    REMARKS.            TREND SIDE OF THE BE200 OBLIGATION       
002600*                         SUMMARY - TAKES THE LAST THREE REPORTING
002700*                         MONTHS ON THE MASTER FILE AND PRINTS    
002800*                         LINE-2490 (UNOBLIGATED BALANCE) TOTALS  
002900*                         IN BILLIONS, MONTH-OVER-MONTH DOLLAR AND
003000*                         PERCENT CHANGE, THE SAME FOR THE SUBSET 
003100*                         OF TAFS EXPIRING THIS FISCAL YEAR, THE  
003200*                         EXPIRING SUBSET'S SHARE OF EACH MONTH'S 
003300*                         TOTAL, AND LINE-2500 (BUDGET AUTHORITY) 
003400*                         TOTALS FOR CONTEXT (RULE U5).           
003500*                                                                 
003600*    CALLED MODULES.     NONE.                                    
003700*                                                                 
003800*    FILES USED.                                                  
003900*                        MASTER-IN.      CURRENT YEAR R2 MASTER.  
004000*                        SF-PRINT-FILE.  TREND REPORT.            
004100*                                                                 
004200*    ERROR MESSAGES USED.                                         
004300*                        NONE OF ITS OWN - BAD FILE STATUS ON OPEN
004400*                        OR WRITE ABENDS VIA AA095.               
004500*                                                                 
004600*    CHANGES:                                                     
004700*    17/06/84 rkm  - Created as BE500.                            
004800*    02/09/86 rkm  - Expiring-TAFS subset and its share-of-total  
004900*                    section added.                               
005000*    14/03/89 dlt  - Line-2500 context section added at the       
005100*                    budget office's request.                     
005200*    19/02/99 fjw  - Y2K. GnuCOBOL migration, free source dropped.
005300*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system;   
005400*                    three-consecutive-month span and the "/YY"   
005500*                    expiration marker are new, the billions-with-
005600*                    one-decimal report layout is kept from the   
005700*                    prior platform.                              
005800*                                                                 
005900 ENVIRONMENT             DIVISION.                                
006000*================================                                 
006100*                                                                 
006200 CONFIGURATION           SECTION.                                 
006300*                                                                 
006400 SPECIAL-NAMES.                                                   
006500     C01 IS TOP-OF-FORM.                                          
006600*                                                                 
006700 INPUT-OUTPUT             SECTION.                                
006800*-------------------------------                                  
006900*                                                                 
007000 FILE-CONTROL.                                                    
007100     SELECT  MASTER-IN       ASSIGN TO "MASTEROUT"                
007200                              ORGANIZATION IS SEQUENTIAL          
007300                              FILE STATUS IS SF500-MAS-STATUS.    
007400     SELECT  SF-PRINT-FILE    ASSIGN TO "SF500RPT"                
007500                              ORGANIZATION IS LINE SEQUENTIAL     
007600                              FILE STATUS IS SF500-RPT-STATUS.    
007700*                                                                 
007800 DATA                    DIVISION.                                
007900*================================                                 
008000*                                                                 
008100 FILE SECTION.                                                    
008200*                                                                 
008300 FD  MASTER-IN                                                    
008400     RECORDING MODE IS F                                          
008500     RECORD CONTAINS 460 CHARACTERS                               
008600     LABEL RECORDS ARE STANDARD.                                  
008700 COPY "SF2REC.COB".                                               
008800*                                                                 
008900 FD  SF-PRINT-FILE                                                
009000     RECORDING MODE IS F                                          
009100     RECORD CONTAINS 132 CHARACTERS                               
009200     LABEL RECORDS ARE STANDARD.                                  
009300 01  SF500-PRINT-LINE           PIC X(132).                       
009400*                                                                 
009500 WORKING-STORAGE SECTION.                                         
009600*-----------------------                                          
009700*                                                                 
009800 01  SF500-FILE-STATUSES.                                         
009900     03  SF500-MAS-STATUS      PIC X(02).                         
010000     03  SF500-RPT-STATUS      PIC X(02).                         
010100*    ONE-FIELD VIEW OF BOTH STATUSES FOR THE ABEND DISPLAY.       
010200 01  SF500-ALL-STATUSES REDEFINES SF500-FILE-STATUSES             
010300                         PIC X(04).                               
010400*                                                                 
010500 COPY "WSSFPARM.COB".                                             
010600*                                                                 
010700*    LAST TWO DIGITS OF THE PROCESSING YEAR, FOR THE "/YY"        
010800*    EXPIRATION MARKER TEST (RULE U5 STEP 3).                     
010900 01  WS-FY-DISPLAY               PIC 9(04).                       
011000 01  WS-FY-DISPLAY-SPLIT REDEFINES WS-FY-DISPLAY.                 
011100     03  WS-FY-CENTURY           PIC 9(02).                       
011200     03  WS-FY-YY                PIC 9(02).                       
011300 01  WS-EXPIRE-MARKER             PIC X(03).                      
011400*    STANDALONE SCRATCH COUNTER, 77-LEVEL IN THE MAPS0X MANNER -  
011500*    NOT PART OF ANY LARGER GROUP.                                
011600 77  WS-MARK-COUNT               PIC 9(02) COMP VALUE ZERO.       
011700*                                                                 
011800*    MONTH ABBREVIATION TABLE, OCT-SEP ORDER, SAME IDIOM AS BE400.
011900 01  WS-MONTH-NAMES.                                              
012000     03  FILLER PIC X(03) VALUE "OCT".                            
012100     03  FILLER PIC X(03) VALUE "NOV".                            
012200     03  FILLER PIC X(03) VALUE "DEC".                            
012300     03  FILLER PIC X(03) VALUE "JAN".                            
012400     03  FILLER PIC X(03) VALUE "FEB".                            
012500     03  FILLER PIC X(03) VALUE "MAR".                            
012600     03  FILLER PIC X(03) VALUE "APR".                            
012700     03  FILLER PIC X(03) VALUE "MAY".                            
012800     03  FILLER PIC X(03) VALUE "JUN".                            
012900     03  FILLER PIC X(03) VALUE "JUL".                            
013000     03  FILLER PIC X(03) VALUE "AUG".                            
013100     03  FILLER PIC X(03) VALUE "SEP".                            
013200 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.                     
013300     03  WS-MONTH-ENTRY OCCURS 12 TIMES PIC X(03).                
013400*                                                                 
013500*    MONTHLY DOLLAR TOTALS ACCUMULATED FROM THE MASTER FILE - LINE
013600*    2490, THE EXPIRING-TAFS SUBSET OF 2490, AND LINE 2500.       
013700 01  WS-MONTH-AMOUNTS.                                            
013800     03  WS-MA-2490     OCCURS 12 TIMES PIC S9(13)V99 COMP-3.     
013900     03  WS-MA-2490-EXP OCCURS 12 TIMES PIC S9(13)V99 COMP-3.     
014000     03  WS-MA-2500     OCCURS 12 TIMES PIC S9(13)V99 COMP-3.     
014100 01  WS-MO-SUBSCR                 PIC 9(02) COMP VALUE ZERO.      
014200 01  WS-TEST-MONTH-IDX            PIC 9(02) COMP VALUE ZERO.      
014300*                                                                 
014400*    THE THREE CONSECUTIVE REPORTING MONTHS - ENDING AT THE LATEST
014500*    MONTH WITH LINE-2490 DATA (RULE U5 STEP 1).                  
014600 01  WS-LATEST-IDX                PIC 9(02) COMP VALUE 12.        
014700 01  WS-START-IDX                 PIC 9(02) COMP VALUE ZERO.      
014800 01  WS-IDX1                      PIC 9(02) COMP VALUE ZERO.      
014900 01  WS-IDX2                      PIC 9(02) COMP VALUE ZERO.      
015000 01  WS-IDX3                      PIC 9(02) COMP VALUE ZERO.      
015100*                                                                 
015200*    SECTION 1 - THREE-MONTH LINE-2490 TOTALS, $B, AND DELTAS.    
015300 01  WS-B1                        PIC S9(7)V9 COMP-3 VALUE ZERO.  
015400 01  WS-B2                        PIC S9(7)V9 COMP-3 VALUE ZERO.  
015500 01  WS-B3                        PIC S9(7)V9 COMP-3 VALUE ZERO.  
015600 01  WS-DELTA12-B                 PIC S9(7)V9 COMP-3 VALUE ZERO.  
015700 01  WS-DELTA23-B                 PIC S9(7)V9 COMP-3 VALUE ZERO.  
015800 01  WS-PCT12                     PIC S9(3)V9 COMP-3 VALUE ZERO.  
015900 01  WS-PCT23                     PIC S9(3)V9 COMP-3 VALUE ZERO.  
016000*                                                                 
016100*    SECTION 2 - SAME, FOR THE EXPIRING-THIS-YEAR SUBSET.         
016200 01  WS-EXP-B1                    PIC S9(7)V9 COMP-3 VALUE ZERO.  
016300 01  WS-EXP-B2                    PIC S9(7)V9 COMP-3 VALUE ZERO.  
016400 01  WS-EXP-B3                    PIC S9(7)V9 COMP-3 VALUE ZERO.  
016500 01  WS-EXP-DELTA12-B             PIC S9(7)V9 COMP-3 VALUE ZERO.  
016600 01  WS-EXP-DELTA23-B             PIC S9(7)V9 COMP-3 VALUE ZERO.  
016700 01  WS-EXP-PCT12                 PIC S9(3)V9 COMP-3 VALUE ZERO.  
016800 01  WS-EXP-PCT23                 PIC S9(3)V9 COMP-3 VALUE ZERO.  
016900*                                                                 
017000*    SECTION 3 - EXPIRING SUBSET SHARE OF EACH MONTH'S TOTAL.     
017100 01  WS-SHARE1                    PIC S9(3)V9 COMP-3 VALUE ZERO.  
017200 01  WS-SHARE2                    PIC S9(3)V9 COMP-3 VALUE ZERO.  
017300 01  WS-SHARE3                    PIC S9(3)V9 COMP-3 VALUE ZERO.  
017400*                                                                 
017500*    SECTION 4 - LINE-2500 CONTEXT TOTALS, $B, NO DELTAS REQUIRED.
017600 01  WS-2500-B1                   PIC S9(7)V9 COMP-3 VALUE ZERO.  
017700 01  WS-2500-B2                   PIC S9(7)V9 COMP-3 VALUE ZERO.  
017800 01  WS-2500-B3                   PIC S9(7)V9 COMP-3 VALUE ZERO.  
017900*                                                                 
018000 01  WS-SWITCHES.                                                 
018100     03  WS-EOF-SWITCH          PIC X(01) VALUE "N".              
018200         88  WS-NO-MORE-MASTER      VALUE "Y".                    
018300     03  WS-MONTH-FOUND-SWITCH  PIC X(01) VALUE "N".              
018400         88  WS-MONTH-FOUND          VALUE "Y".                   
018500*                                                                 
018600 01  WS-REPORT-LINE               PIC X(132).                     
018700 01  WS-EDIT-B                    PIC ZZ,ZZZ,ZZ9.9.               
018800 01  WS-EDIT-PCT                  PIC ZZ9.9.                      
018900*                                                                 
019000 PROCEDURE DIVISION.                                              
019100*===================                                              
019200*                                                                 
019300 AA000-MAIN SECTION.                                              
019400*********************                                             
019500*                                                                 
019600 AA010-GET-RUN-PARMS.                                             
019700     ACCEPT SF-PARM-ENV-TEXT   FROM ENVIRONMENT "SF133-FY".       
019800     MOVE SF-PARM-FY-EDIT-YR   TO SF-PARM-PROCESS-FY.             
019900     MOVE SF-PARM-PROCESS-FY   TO WS-FY-DISPLAY.                  
020000     MOVE "/"                  TO WS-EXPIRE-MARKER (1:1).         
020100     MOVE WS-FY-YY             TO WS-EXPIRE-MARKER (2:2).         
020200*                                                                 
020300 AA020-OPEN-FILES.                                                
020400     OPEN INPUT  MASTER-IN.                                       
020500     IF SF500-MAS-STATUS NOT = "00"                               
020600        GO TO AA095-ABEND.                                        
020700     OPEN OUTPUT SF-PRINT-FILE.                                   
020800     IF SF500-RPT-STATUS NOT = "00"                               
020900        GO TO AA095-ABEND.                                        
021000*                                                                 
021100 AA030-LOAD-MASTER.                                               
021200     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
021300     PERFORM BB020-PROCESS-ONE-MASTER THRU BB020-EXIT             
021400         UNTIL WS-NO-MORE-MASTER.                                 
021500*                                                                 
021600*    RULE U5 STEP 1 - LATEST OF THE THREE CONSECUTIVE MONTHS IS   
021700*    THE LATEST MONTH CARRYING ANY LINE-2490 AMOUNT.              
021800 AA040-FIND-LATEST-MONTH.                                         
021900     PERFORM CC030-TEST-ONE-MONTH THRU CC030-EXIT                 
022000         VARYING WS-TEST-MONTH-IDX FROM 12 BY -1                  
022100         UNTIL WS-TEST-MONTH-IDX < 1                              
022200            OR WS-MONTH-FOUND.                                    
022300     IF WS-MONTH-FOUND                                            
022400        SET WS-LATEST-IDX TO WS-TEST-MONTH-IDX                    
022500     ELSE                                                         
022600        MOVE 12 TO WS-LATEST-IDX.                                 
022700*                                                                 
022800 AA050-COMPUTE-SPAN.                                              
022900     IF WS-LATEST-IDX >= 3                                        
023000        COMPUTE WS-START-IDX = WS-LATEST-IDX - 2                  
023100     ELSE                                                         
023200        MOVE 1 TO WS-START-IDX.                                   
023300     MOVE WS-START-IDX TO WS-IDX1.                                
023400     COMPUTE WS-IDX2 = WS-START-IDX + 1.                          
023500     COMPUTE WS-IDX3 = WS-START-IDX + 2.                          
023600*                                                                 
023700 AA060-PRINT-REPORT.                                              
023800     PERFORM ZZ010-SECTION-ONE THRU ZZ010-EXIT.                   
023900     PERFORM ZZ020-SECTION-TWO THRU ZZ020-EXIT.                   
024000     PERFORM ZZ030-SECTION-THREE THRU ZZ030-EXIT.                 
024100     PERFORM ZZ040-SECTION-FOUR THRU ZZ040-EXIT.                  
024200*                                                                 
024300 AA090-CLOSE-FILES.                                               
024400     CLOSE MASTER-IN SF-PRINT-FILE.                               
024500     STOP RUN.                                                    
024600*                                                                 
024700 AA095-ABEND.                                                     
024800     DISPLAY "SF500 FATAL - FILE OPEN/WRITE FAILURE - STATUSES "  
024900             SF500-ALL-STATUSES.                                  
025000     CLOSE MASTER-IN SF-PRINT-FILE.                               
025100     STOP RUN.                                                    
025200*                                                                 
025300 AA099-EXIT.                                                      
025400     STOP RUN.                                                    
025500*                                                                 
025600 BB010-READ-MASTER.                                               
025700     READ MASTER-IN                                               
025800         AT END SET WS-NO-MORE-MASTER TO TRUE                     
025900     END-READ.                                                    
026000 BB010-EXIT.                                                      
026100     EXIT.                                                        
026200*                                                                 
026300*    RULE U5 STEPS 1/3/4 - ACCUMULATE THE THREE MONTHLY TOTALS    
026400*    THIS RECORD CONTRIBUTES TO, BY REPORT LINE NUMBER.           
026500 BB020-PROCESS-ONE-MASTER.                                        
026600     IF SF2-LINENO = 2490                                         
026700        PERFORM DD010-ADD-2490-MONTH THRU DD010-EXIT              
026800            VARYING WS-MO-SUBSCR FROM 1 BY 1                      
026900            UNTIL WS-MO-SUBSCR > 12                               
027000        MOVE ZERO TO WS-MARK-COUNT                                
027100        INSPECT SF2-TAFS TALLYING WS-MARK-COUNT                   
027200            FOR ALL WS-EXPIRE-MARKER                              
027300        IF WS-MARK-COUNT > 0                                      
027400           PERFORM DD015-ADD-2490-EXP-MONTH THRU DD015-EXIT       
027500               VARYING WS-MO-SUBSCR FROM 1 BY 1                   
027600               UNTIL WS-MO-SUBSCR > 12                            
027700        END-IF                                                    
027800     ELSE                                                         
027900        IF SF2-LINENO = 2500                                      
028000           PERFORM DD020-ADD-2500-MONTH THRU DD020-EXIT           
028100               VARYING WS-MO-SUBSCR FROM 1 BY 1                   
028200               UNTIL WS-MO-SUBSCR > 12                            
028300        END-IF                                                    
028400     END-IF.                                                      
028500     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
028600 BB020-EXIT.                                                      
028700     EXIT.                                                        
028800*                                                                 
028900 CC030-TEST-ONE-MONTH.                                            
029000     IF WS-MA-2490 (WS-TEST-MONTH-IDX) NOT = ZERO                 
029100        SET WS-MONTH-FOUND TO TRUE.                               
029200 CC030-EXIT.                                                      
029300     EXIT.                                                        
029400*                                                                 
029500 DD010-ADD-2490-MONTH.                                            
029600     ADD SF2-AMT-TABLE (WS-MO-SUBSCR)                             
029700         TO WS-MA-2490 (WS-MO-SUBSCR).                            
029800 DD010-EXIT.                                                      
029900     EXIT.                                                        
030000*                                                                 
030100 DD015-ADD-2490-EXP-MONTH.                                        
030200     ADD SF2-AMT-TABLE (WS-MO-SUBSCR)                             
030300         TO WS-MA-2490-EXP (WS-MO-SUBSCR).                        
030400 DD015-EXIT.                                                      
030500     EXIT.                                                        
030600*                                                                 
030700 DD020-ADD-2500-MONTH.                                            
030800     ADD SF2-AMT-TABLE (WS-MO-SUBSCR)                             
030900         TO WS-MA-2500 (WS-MO-SUBSCR).                            
031000 DD020-EXIT.                                                      
031100     EXIT.                                                        
031200*                                                                 
031300*    RULE U5 STEP 1/2 - THREE-MONTH LINE-2490 TOTALS IN BILLIONS, 
031400*    MONTH-OVER-MONTH DOLLAR AND PERCENT CHANGE.  PERCENT CHANGE  
031500*    COMPUTED FROM THE UNROUNDED DOLLAR TOTALS, NOT THE ROUNDED   
031600*    BILLIONS, SO A SMALL BASE MONTH DOES NOT DISTORT THE PERCENT.
031700*    A ZERO EARLIER MONTH FOLLOWS THE SAME CONVENTION AS RULE     
031800*    U2-B - ZERO OVER ZERO IS 0.0, ANY AMOUNT OVER ZERO IS 100.0. 
031900 ZZ010-SECTION-ONE.                                               
032000     COMPUTE WS-B1 ROUNDED = WS-MA-2490 (WS-IDX1) / 1000000000.   
032100     COMPUTE WS-B2 ROUNDED = WS-MA-2490 (WS-IDX2) / 1000000000.   
032200     COMPUTE WS-B3 ROUNDED = WS-MA-2490 (WS-IDX3) / 1000000000.   
032300     COMPUTE WS-DELTA12-B ROUNDED = WS-B2 - WS-B1.                
032400     COMPUTE WS-DELTA23-B ROUNDED = WS-B3 - WS-B2.                
032500     IF WS-MA-2490 (WS-IDX1) = ZERO                               
032600        IF WS-MA-2490 (WS-IDX2) = ZERO                            
032700           MOVE ZERO TO WS-PCT12                                  
032800        ELSE                                                      
032900           MOVE 100.0 TO WS-PCT12                                 
033000        END-IF                                                    
033100     ELSE                                                         
033200        COMPUTE WS-PCT12 ROUNDED =                                
033300            ((WS-MA-2490 (WS-IDX2) - WS-MA-2490 (WS-IDX1))        
033400               / WS-MA-2490 (WS-IDX1)) * 100                      
033500     END-IF.                                                      
033600     IF WS-MA-2490 (WS-IDX2) = ZERO                               
033700        IF WS-MA-2490 (WS-IDX3) = ZERO                            
033800           MOVE ZERO TO WS-PCT23                                  
033900        ELSE                                                      
034000           MOVE 100.0 TO WS-PCT23                                 
034100        END-IF                                                    
034200     ELSE                                                         
034300        COMPUTE WS-PCT23 ROUNDED =                                
034400            ((WS-MA-2490 (WS-IDX3) - WS-MA-2490 (WS-IDX2))        
034500               / WS-MA-2490 (WS-IDX2)) * 100                      
034600     END-IF.                                                      
034700     MOVE SPACES TO WS-REPORT-LINE.                               
034800     MOVE "SECTION 1 - LINE 2490 UNOBLIGATED BALANCE, $B"         
034900          TO WS-REPORT-LINE.                                      
035000     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
035100     PERFORM ZZ015-PRINT-ONE-TREND-LINE THRU ZZ015-EXIT.          
035200 ZZ010-EXIT.                                                      
035300     EXIT.                                                        
035400*                                                                 
035500 ZZ015-PRINT-ONE-TREND-LINE.                                      
035600     MOVE SPACES TO WS-REPORT-LINE.                               
035700     MOVE WS-B1 TO WS-EDIT-B.                                     
035800     STRING WS-MONTH-ENTRY (WS-IDX1) DELIMITED BY SIZE            
035900            " " DELIMITED BY SIZE                                 
036000            WS-EDIT-B DELIMITED BY SIZE                           
036100            INTO WS-REPORT-LINE.                                  
036200     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
036300     MOVE SPACES TO WS-REPORT-LINE.                               
036400     MOVE WS-B2 TO WS-EDIT-B.                                     
036500     STRING WS-MONTH-ENTRY (WS-IDX2) DELIMITED BY SIZE            
036600            " " DELIMITED BY SIZE                                 
036700            WS-EDIT-B DELIMITED BY SIZE                           
036800            INTO WS-REPORT-LINE.                                  
036900     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
037000     MOVE SPACES TO WS-REPORT-LINE.                               
037100     MOVE WS-B3 TO WS-EDIT-B.                                     
037200     STRING WS-MONTH-ENTRY (WS-IDX3) DELIMITED BY SIZE            
037300            " " DELIMITED BY SIZE                                 
037400            WS-EDIT-B DELIMITED BY SIZE                           
037500            INTO WS-REPORT-LINE.                                  
037600     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
037700     MOVE SPACES TO WS-REPORT-LINE.                               
037800     MOVE WS-DELTA12-B TO WS-EDIT-B.                              
037900     STRING "DELTA 1-2 $B " DELIMITED BY SIZE                     
038000            WS-EDIT-B DELIMITED BY SIZE                           
038100            INTO WS-REPORT-LINE.                                  
038200     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
038300     MOVE SPACES TO WS-REPORT-LINE.                               
038400     MOVE WS-PCT12 TO WS-EDIT-PCT.                                
038500     STRING "PCT CHANGE 1-2 " DELIMITED BY SIZE                   
038600            WS-EDIT-PCT DELIMITED BY SIZE                         
038700            INTO WS-REPORT-LINE.                                  
038800     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
038900     MOVE SPACES TO WS-REPORT-LINE.                               
039000     MOVE WS-DELTA23-B TO WS-EDIT-B.                              
039100     STRING "DELTA 2-3 $B " DELIMITED BY SIZE                     
039200            WS-EDIT-B DELIMITED BY SIZE                           
039300            INTO WS-REPORT-LINE.                                  
039400     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
039500     MOVE SPACES TO WS-REPORT-LINE.                               
039600     MOVE WS-PCT23 TO WS-EDIT-PCT.                                
039700     STRING "PCT CHANGE 2-3 " DELIMITED BY SIZE                   
039800            WS-EDIT-PCT DELIMITED BY SIZE                         
039900            INTO WS-REPORT-LINE.                                  
040000     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
040100     MOVE SPACES TO SF500-PRINT-LINE.                             
040200     WRITE SF500-PRINT-LINE.                                      
040300 ZZ015-EXIT.                                                      
040400     EXIT.                                                        
040500*                                                                 
040600*    RULE U5 STEP 3 - SAME THREE-MONTH TOTALS AND DELTAS FOR THE  
040700*    TAFS EXPIRING THIS FISCAL YEAR.                              
040800 ZZ020-SECTION-TWO.                                               
040900     COMPUTE WS-EXP-B1 ROUNDED =                                  
041000         WS-MA-2490-EXP (WS-IDX1) / 1000000000.                   
041100     COMPUTE WS-EXP-B2 ROUNDED =                                  
041200         WS-MA-2490-EXP (WS-IDX2) / 1000000000.                   
041300     COMPUTE WS-EXP-B3 ROUNDED =                                  
041400         WS-MA-2490-EXP (WS-IDX3) / 1000000000.                   
041500     COMPUTE WS-EXP-DELTA12-B ROUNDED = WS-EXP-B2 - WS-EXP-B1.    
041600     COMPUTE WS-EXP-DELTA23-B ROUNDED = WS-EXP-B3 - WS-EXP-B2.    
041700     IF WS-MA-2490-EXP (WS-IDX1) = ZERO                           
041800        IF WS-MA-2490-EXP (WS-IDX2) = ZERO                        
041900           MOVE ZERO TO WS-EXP-PCT12                              
042000        ELSE                                                      
042100           MOVE 100.0 TO WS-EXP-PCT12                             
042200        END-IF                                                    
042300     ELSE                                                         
042400        COMPUTE WS-EXP-PCT12 ROUNDED =                            
042500            ((WS-MA-2490-EXP (WS-IDX2) - WS-MA-2490-EXP (WS-IDX1))
042600               / WS-MA-2490-EXP (WS-IDX1)) * 100                  
042700     END-IF.                                                      
042800     IF WS-MA-2490-EXP (WS-IDX2) = ZERO                           
042900        IF WS-MA-2490-EXP (WS-IDX3) = ZERO                        
043000           MOVE ZERO TO WS-EXP-PCT23                              
043100        ELSE                                                      
043200           MOVE 100.0 TO WS-EXP-PCT23                             
043300        END-IF                                                    
043400     ELSE                                                         
043500        COMPUTE WS-EXP-PCT23 ROUNDED =                            
043600            ((WS-MA-2490-EXP (WS-IDX3) - WS-MA-2490-EXP (WS-IDX2))
043700               / WS-MA-2490-EXP (WS-IDX2)) * 100                  
043800     END-IF.                                                      
043900     MOVE SPACES TO WS-REPORT-LINE.                               
044000     STRING "SECTION 2 - EXPIRING " DELIMITED BY SIZE             
044100            WS-EXPIRE-MARKER DELIMITED BY SIZE                    
044200            " SUBSET, $B" DELIMITED BY SIZE                       
044300            INTO WS-REPORT-LINE.                                  
044400     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
044500     MOVE SPACES TO WS-REPORT-LINE.                               
044600     MOVE WS-EXP-B1 TO WS-EDIT-B.                                 
044700     STRING WS-MONTH-ENTRY (WS-IDX1) DELIMITED BY SIZE            
044800            " " DELIMITED BY SIZE                                 
044900            WS-EDIT-B DELIMITED BY SIZE                           
045000            INTO WS-REPORT-LINE.                                  
045100     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
045200     MOVE SPACES TO WS-REPORT-LINE.                               
045300     MOVE WS-EXP-B2 TO WS-EDIT-B.                                 
045400     STRING WS-MONTH-ENTRY (WS-IDX2) DELIMITED BY SIZE            
045500            " " DELIMITED BY SIZE                                 
045600            WS-EDIT-B DELIMITED BY SIZE                           
045700            INTO WS-REPORT-LINE.                                  
045800     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
045900     MOVE SPACES TO WS-REPORT-LINE.                               
046000     MOVE WS-EXP-B3 TO WS-EDIT-B.                                 
046100     STRING WS-MONTH-ENTRY (WS-IDX3) DELIMITED BY SIZE            
046200            " " DELIMITED BY SIZE                                 
046300            WS-EDIT-B DELIMITED BY SIZE                           
046400            INTO WS-REPORT-LINE.                                  
046500     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
046600     MOVE SPACES TO WS-REPORT-LINE.                               
046700     MOVE WS-EXP-DELTA12-B TO WS-EDIT-B.                          
046800     STRING "DELTA 1-2 $B " DELIMITED BY SIZE                     
046900            WS-EDIT-B DELIMITED BY SIZE                           
047000            INTO WS-REPORT-LINE.                                  
047100     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
047200     MOVE SPACES TO WS-REPORT-LINE.                               
047300     MOVE WS-EXP-PCT12 TO WS-EDIT-PCT.                            
047400     STRING "PCT CHANGE 1-2 " DELIMITED BY SIZE                   
047500            WS-EDIT-PCT DELIMITED BY SIZE                         
047600            INTO WS-REPORT-LINE.                                  
047700     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
047800     MOVE SPACES TO WS-REPORT-LINE.                               
047900     MOVE WS-EXP-DELTA23-B TO WS-EDIT-B.                          
048000     STRING "DELTA 2-3 $B " DELIMITED BY SIZE                     
048100            WS-EDIT-B DELIMITED BY SIZE                           
048200            INTO WS-REPORT-LINE.                                  
048300     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
048400     MOVE SPACES TO WS-REPORT-LINE.                               
048500     MOVE WS-EXP-PCT23 TO WS-EDIT-PCT.                            
048600     STRING "PCT CHANGE 2-3 " DELIMITED BY SIZE                   
048700            WS-EDIT-PCT DELIMITED BY SIZE                         
048800            INTO WS-REPORT-LINE.                                  
048900     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
049000     MOVE SPACES TO SF500-PRINT-LINE.                             
049100     WRITE SF500-PRINT-LINE.                                      
049200 ZZ020-EXIT.                                                      
049300     EXIT.                                                        
049400*                                                                 
049500*    RULE U5 STEP 3 - THE EXPIRING SUBSET'S SHARE OF EACH MONTH'S 
049600*    TOTAL.  SAME ZERO-DENOMINATOR CONVENTION AS SECTION 1.       
049700 ZZ030-SECTION-THREE.                                             
049800     IF WS-MA-2490 (WS-IDX1) = ZERO                               
049900        MOVE ZERO TO WS-SHARE1                                    
050000     ELSE                                                         
050100        COMPUTE WS-SHARE1 ROUNDED =                               
050200            (WS-MA-2490-EXP (WS-IDX1) /                           
050300             WS-MA-2490 (WS-IDX1)) * 100                          
050400     END-IF.                                                      
050500     IF WS-MA-2490 (WS-IDX2) = ZERO                               
050600        MOVE ZERO TO WS-SHARE2                                    
050700     ELSE                                                         
050800        COMPUTE WS-SHARE2 ROUNDED =                               
050900            (WS-MA-2490-EXP (WS-IDX2) /                           
051000             WS-MA-2490 (WS-IDX2)) * 100                          
051100     END-IF.                                                      
051200     IF WS-MA-2490 (WS-IDX3) = ZERO                               
051300        MOVE ZERO TO WS-SHARE3                                    
051400     ELSE                                                         
051500        COMPUTE WS-SHARE3 ROUNDED =                               
051600            (WS-MA-2490-EXP (WS-IDX3) /                           
051700             WS-MA-2490 (WS-IDX3)) * 100                          
051800     END-IF.                                                      
051900     MOVE SPACES TO WS-REPORT-LINE.                               
052000     MOVE "SECTION 3 - EXPIRING SUBSET SHARE OF TOTAL, PCT"       
052100          TO WS-REPORT-LINE.                                      
052200     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
052300     MOVE SPACES TO WS-REPORT-LINE.                               
052400     MOVE WS-SHARE1 TO WS-EDIT-PCT.                               
052500     STRING WS-MONTH-ENTRY (WS-IDX1) DELIMITED BY SIZE            
052600            " " DELIMITED BY SIZE                                 
052700            WS-EDIT-PCT DELIMITED BY SIZE                         
052800            INTO WS-REPORT-LINE.                                  
052900     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
053000     MOVE SPACES TO WS-REPORT-LINE.                               
053100     MOVE WS-SHARE2 TO WS-EDIT-PCT.                               
053200     STRING WS-MONTH-ENTRY (WS-IDX2) DELIMITED BY SIZE            
053300            " " DELIMITED BY SIZE                                 
053400            WS-EDIT-PCT DELIMITED BY SIZE                         
053500            INTO WS-REPORT-LINE.                                  
053600     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
053700     MOVE SPACES TO WS-REPORT-LINE.                               
053800     MOVE WS-SHARE3 TO WS-EDIT-PCT.                               
053900     STRING WS-MONTH-ENTRY (WS-IDX3) DELIMITED BY SIZE            
054000            " " DELIMITED BY SIZE                                 
054100            WS-EDIT-PCT DELIMITED BY SIZE                         
054200            INTO WS-REPORT-LINE.                                  
054300     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
054400     MOVE SPACES TO SF500-PRINT-LINE.                             
054500     WRITE SF500-PRINT-LINE.                                      
054600 ZZ030-EXIT.                                                      
054700     EXIT.                                                        
054800*                                                                 
054900*    RULE U5 STEP 4 - LINE-2500 BUDGET AUTHORITY TOTALS FOR THE   
055000*    SAME THREE MONTHS, FOR CONTEXT ONLY - NO DELTAS ARE CALLED   
055100*    FOR HERE.                                                    
055200 ZZ040-SECTION-FOUR.                                              
055300     COMPUTE WS-2500-B1 ROUNDED =                                 
055400         WS-MA-2500 (WS-IDX1) / 1000000000.                       
055500     COMPUTE WS-2500-B2 ROUNDED =                                 
055600         WS-MA-2500 (WS-IDX2) / 1000000000.                       
055700     COMPUTE WS-2500-B3 ROUNDED =                                 
055800         WS-MA-2500 (WS-IDX3) / 1000000000.                       
055900     MOVE SPACES TO WS-REPORT-LINE.                               
056000     MOVE "SECTION 4 - LINE 2500 BUDGET AUTHORITY, $B, CONTEXT"   
056100          TO WS-REPORT-LINE.                                      
056200     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
056300     MOVE SPACES TO WS-REPORT-LINE.                               
056400     MOVE WS-2500-B1 TO WS-EDIT-B.                                
056500     STRING WS-MONTH-ENTRY (WS-IDX1) DELIMITED BY SIZE            
056600            " " DELIMITED BY SIZE                                 
056700            WS-EDIT-B DELIMITED BY SIZE                           
056800            INTO WS-REPORT-LINE.                                  
056900     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
057000     MOVE SPACES TO WS-REPORT-LINE.                               
057100     MOVE WS-2500-B2 TO WS-EDIT-B.                                
057200     STRING WS-MONTH-ENTRY (WS-IDX2) DELIMITED BY SIZE            
057300            " " DELIMITED BY SIZE                                 
057400            WS-EDIT-B DELIMITED BY SIZE                           
057500            INTO WS-REPORT-LINE.                                  
057600     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
057700     MOVE SPACES TO WS-REPORT-LINE.                               
057800     MOVE WS-2500-B3 TO WS-EDIT-B.                                
057900     STRING WS-MONTH-ENTRY (WS-IDX3) DELIMITED BY SIZE            
058000            " " DELIMITED BY SIZE                                 
058100            WS-EDIT-B DELIMITED BY SIZE                           
058200            INTO WS-REPORT-LINE.                                  
058300     WRITE SF500-PRINT-LINE FROM WS-REPORT-LINE.                  
058400 ZZ040-EXIT.                                                      
058500     EXIT.                                                        
058600*                                                                 
