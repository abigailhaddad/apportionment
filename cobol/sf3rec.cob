000100*    *******************************************                  
000200*    *                                         *                  
000300*    *   RECORD DEFINITION FOR OBLIGATION      *                  
000400*    *     SUMMARY FILE (YRSUMRY / MOSUMRY)    *                  
000500*    *                                         *                  
000600*    *******************************************                  
000700*    RECORD LENGTH 340 BYTES - ONE ACCOUNT PER RECORD, LINE 2490  
000800*    MATCHED TO LINE 2500. MONTH IS SPACES ON THE YEAR FILE, SET  
000900*    TO THE MONTH ABBREVIATION ON THE MONTH FILE AND ON THE       
001000*    COMBINED ALL-MONTHS FILE.                                    
001100*                                                                 
001200*    12/11/82 rkm  - Created for BE200 year summary.              
001300*    30/07/85 rkm  - Period-Of-Perf and Expiration-Year added.    
001400*    21/09/88 dlt  - Month added so BE210 can share this layout.  
001500*    18/02/99 fjw  - Y2K. Fiscal-Year widened, now 9(4).          
001600*    08/03/24 scb  - BE-1042. Money fields re-stated comp-3.      
001700*                                                                 
001800 01  SF3-SUMMARY-RECORD.                                          
001900     03  SF3-MONTH                 PIC X(03).                     
002000     03  SF3-FISCAL-YEAR           PIC 9(04).                     
002100     03  SF3-AGENCY-NAME           PIC X(60).                     
002200     03  SF3-BUREAU                PIC X(60).                     
002300     03  SF3-ACCOUNT-NAME          PIC X(60).                     
002400     03  SF3-ACCOUNT-NUMBER        PIC X(12).                     
002500*    ALTERNATE VIEW SPLITTING THE ACCOUNT NUMBER INTO ITS TAFS    
002600*    PIECES, BUILT FOR SORT-KEY WORK IN BE200/BE210 (RULE U2-C).  
002700     03  SF3-ACCT-NO-SPLIT REDEFINES SF3-ACCOUNT-NUMBER.          
002800         05  SF3-ACCT-NO-PIECE1    PIC X(04).                     
002900         05  SF3-ACCT-NO-PIECE2    PIC X(04).                     
003000         05  SF3-ACCT-NO-PIECE3    PIC X(04).                     
003100     03  SF3-PERIOD-OF-PERF        PIC X(15).                     
003200     03  SF3-EXPIRATION-YEAR       PIC X(07).                     
003300     03  SF3-TAFS                  PIC X(80).                     
003400     03  SF3-UNOBLIGATED-M         PIC S9(9)V9 COMP-3.            
003500     03  SF3-BUDGET-AUTH-M         PIC S9(9)V9 COMP-3.            
003600     03  SF3-PCT-UNOBLIGATED       PIC S9(3)V9 COMP-3.            
003700     03  FILLER                    PIC X(24).                     
003800*                                                                 
