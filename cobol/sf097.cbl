000100*    *************************************************************
000200*    *                                                           *
000300*    *   T A F S   O R I G I N A L - V S - D E R I V E D         *
000400*    *         C R O S S - V A L I D A T O R                     *
000500*    *                                                           *
000600*    *************************************************************
000700*                                                                 
000800 IDENTIFICATION          DIVISION.                                
000900*================================                                 
001000*                                                                 
001100      PROGRAM-ID.        SF097.                                   
001200*                                                                 
001300      AUTHOR.            R. K. Marsh.                             
001400*                                                                 
001500      INSTALLATION.      OFFC OF BUDGET SYS.                      
001600*                                                                 
001700      DATE-WRITTEN.      14/10/88.                                
001800*                                                                 
001900      DATE-COMPILED.                                              
002000*                                                                 
002100      SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR    
002200                          DISTRIBUTION OUTSIDE THE SPONSORING     
002300                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002400*                                                                 
002500*    REMARKS.            COMMON ROUTINE CALLED BY BE100 AFTER     
002600*                         BE094 TO COMPARE THE FILE'S OWN FY1,    
002700*                         FY2 AND ALLOC (IF CARRIED) AGAINST THE  
002800*                         VALUES BE094 DERIVED FROM THE TAFS      
002900*                         STRING (RULE U1-E).  BLANK/MISSING      
003000*                         ORIGINALS ARE NOT COMPARED.  A NON-     
003100*                         BLANK ORIGINAL THAT DISAGREES WITH THE  
003200*                         DERIVED VALUE, AFTER BOTH SIDES ARE     
003300*                         NORMALISED, IS A FATAL ERROR FOR THE    
003400*                         WHOLE FILE - BE100 ABENDS THE RUN.      
003500*                                                                 
003600*    CALLED MODULES.     NONE.                                    
003700*                                                                 
003800*    FILES USED.         NONE - LINKAGE ONLY, SEE WSSFCALL.       
003900*                                                                 
004000*    ERROR MESSAGES USED.                                         
004100*                        SF097 NORMALISES ONLY; THE ABEND         
004200*                        MESSAGE ITSELF IS ISSUED BY BE100 WHEN   
004300*                        SF-CALL-XVAL-FAIL COMES BACK SET.        
004400*                                                                 
004500*    CHANGES:                                                     
004600*    14/10/88 dlt  - Created so BE100 did not have to carry the   
004700*                    normalisation rule itself.                   
004800*    24/02/99 fjw  - Y2K. GnuCOBOL migration, free source dropped,
004900*                    no data format change.                       
005000*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system,   
005100*                    was MAPS09 (check-digit routine) before this,
005200*                    the normalise/compare logic is new, CALL     
005300*                    shape and the table-driven compare are kept. 
005400*                                                                 
005500 ENVIRONMENT             DIVISION.                                
005600*================================                                 
005700*                                                                 
005800 CONFIGURATION           SECTION.                                 
005900*                                                                 
006000 SPECIAL-NAMES.                                                   
006100     C01 IS TOP-OF-FORM.                                          
006200*                                                                 
006300 INPUT-OUTPUT             SECTION.                                
006400*-------------------------------                                  
006500*                                                                 
006600 DATA                    DIVISION.                                
006700*================================                                 
006800*                                                                 
006900 WORKING-STORAGE SECTION.                                         
007000*-----------------------                                          
007100*                                                                 
007200*    ONE WORK ENTRY PER FIELD BEING COMPARED - FY1, FY2, ALLOC -  
007300*    SO THE SAME NORMALISE-AND-COMPARE PARAGRAPH CAN BE PERFORMED 
007400*    THREE TIMES, VARYING THE SUBSCRIPT, IN THE MAPS09 MANNER.    
007500 01  WS-COMPARE-TABLE.                                            
007600     03  WS-COMPARE-ENTRY OCCURS 3 TIMES INDEXED BY WS-CMP-IDX.   
007700         05  WS-CMP-ORIGINAL       PIC X(02).                     
007800         05  WS-CMP-DERIVED        PIC X(02).                     
007900         05  WS-CMP-NORM-ORIG      PIC X(02).                     
008000         05  WS-CMP-NORM-DERV      PIC X(02).                     
008100*    EIGHT-BYTE FLAT VIEW OF ONE COMPARE ENTRY, FOR THE UPSI-8    
008200*    SCREEN-TRACE BUILD THAT DUMPS ORIG/DERIVED SIDE BY SIDE.     
008300     03  WS-COMPARE-TRACE REDEFINES WS-COMPARE-ENTRY              
008400                           OCCURS 3 TIMES PIC X(08).              
008500*                                                                 
008600*    STANDALONE SCRATCH COUNTER, 77-LEVEL IN THE MAPS09 MANNER -  
008700*    NOT PART OF ANY LARGER GROUP.                                
008800 77  WS-FAIL-COUNT             PIC 9(02) COMP VALUE ZERO.         
008900*                                                                 
009000 01  WS-NORM-WORK.                                                
009100*    VIEW OF A TWO-BYTE YEAR/ALLOC FIELD DURING NORMALISATION -   
009200*    TESTS THE SINGLE-DIGIT PAD AND LOWER-CASE "x" CASES.         
009300     03  WS-NORM-FIELD             PIC X(02).                     
009400     03  WS-NORM-VIEW REDEFINES WS-NORM-FIELD.                    
009500         05  WS-NORM-C1            PIC X(01).                     
009600         05  WS-NORM-C2            PIC X(01).                     
009700     03  WS-NORM-RESULT            PIC X(02).                     
009800*                                                                 
009900 01  WS-XVAL-SWITCH                PIC X(01) VALUE "P".           
010000     88  WS-XVAL-ALL-PASS              VALUE "P".                 
010100     88  WS-XVAL-ANY-FAIL               VALUE "F".                
010200*                                                                 
010300 01  WS-FAIL-FIELD-NAME.                                          
010400     03  FILLER PIC X(10) VALUE "FY1".                            
010500     03  FILLER PIC X(10) VALUE "FY2".                            
010600     03  FILLER PIC X(10) VALUE "ALLOC".                          
010700 01  WS-FAIL-FIELD-TABLE REDEFINES WS-FAIL-FIELD-NAME.            
010800     03  WS-FAIL-FIELD-ENTRY OCCURS 3 PIC X(10).                  
010900*                                                                 
011000 LINKAGE SECTION.                                                 
011100*---------------                                                  
011200*                                                                 
011300 COPY "WSSFCALL.COB".                                             
011400*                                                                 
011500 PROCEDURE DIVISION USING SF-CALLING-DATA.                        
011600*=========================================                        
011700*                                                                 
011800 AA000-MAIN SECTION.                                              
011900*********************                                             
012000*                                                                 
012100 AA010-INIT.                                                      
012200     MOVE "SF097"                TO SF-CALL-CALLED.               
012300     MOVE SPACES                 TO SF-CALL-XVAL-REASON.          
012400     MOVE "P"                    TO WS-XVAL-SWITCH.               
012500     MOVE SF-CALL-ORIG-FY1       TO WS-CMP-ORIGINAL (1).          
012600     MOVE SF-CALL-ORIG-FY2       TO WS-CMP-ORIGINAL (2).          
012700     MOVE SF-CALL-ORIG-ALLOC     TO WS-CMP-ORIGINAL (3).          
012800     MOVE SF-CALL-TAFS-FY1       TO WS-CMP-DERIVED (1).           
012900     MOVE SF-CALL-TAFS-FY2       TO WS-CMP-DERIVED (2).           
013000     MOVE SF-CALL-TAFS-ALLOC     TO WS-CMP-DERIVED (3).           
013100*                                                                 
013200 AA020-COMPARE-LOOP.                                              
013300     PERFORM BB010-NORMALISE-AND-TEST THRU BB010-EXIT             
013400         VARYING WS-CMP-IDX FROM 1 BY 1 UNTIL WS-CMP-IDX > 3.     
013500*                                                                 
013600 AA090-SET-STATUS.                                                
013700     IF WS-XVAL-ALL-PASS                                          
013800        MOVE "P"                 TO SF-CALL-XVAL-RESULT           
013900        MOVE "OK"                TO SF-CALL-STATUS                
014000     ELSE                                                         
014100        MOVE "F"                 TO SF-CALL-XVAL-RESULT           
014200        MOVE "FE"                TO SF-CALL-STATUS                
014300     END-IF.                                                      
014400*                                                                 
014500 AA099-EXIT.                                                      
014600     EXIT PROGRAM.                                                
014700*                                                                 
014800 BB010-NORMALISE-AND-TEST.                                        
014900     IF WS-CMP-ORIGINAL (WS-CMP-IDX) = SPACES                     
015000        GO TO BB010-EXIT.                                         
015100*                                                                 
015200     MOVE WS-CMP-ORIGINAL (WS-CMP-IDX) TO WS-NORM-FIELD.          
015300     PERFORM CC010-NORMALISE-FIELD THRU CC010-EXIT.               
015400     MOVE WS-NORM-RESULT TO WS-CMP-NORM-ORIG (WS-CMP-IDX).        
015500*                                                                 
015600     MOVE WS-CMP-DERIVED (WS-CMP-IDX) TO WS-NORM-FIELD.           
015700     PERFORM CC010-NORMALISE-FIELD THRU CC010-EXIT.               
015800     MOVE WS-NORM-RESULT TO WS-CMP-NORM-DERV (WS-CMP-IDX).        
015900*                                                                 
016000     IF WS-CMP-NORM-ORIG (WS-CMP-IDX) NOT =                       
016100        WS-CMP-NORM-DERV (WS-CMP-IDX)                             
016200        SET WS-XVAL-ANY-FAIL TO TRUE                              
016300        ADD 1 TO WS-FAIL-COUNT                                    
016400        STRING "TAFS "                                            
016500               WS-FAIL-FIELD-ENTRY (WS-CMP-IDX) DELIMITED BY SPACE
016600               " DISAGREES WITH DERIVED VALUE"                    
016700               DELIMITED BY SIZE                                  
016800               INTO SF-CALL-XVAL-REASON.                          
016900 BB010-EXIT.                                                      
017000     EXIT.                                                        
017100*                                                                 
017200 CC010-NORMALISE-FIELD.                                           
017300*    PAD A SINGLE DIGIT WITH A LEADING ZERO AND FOLD A LOWER-     
017400*    CASE "x" TO "X" - RULE U1-E.                                 
017500     MOVE WS-NORM-FIELD TO WS-NORM-RESULT.                        
017600*                                                                 
017700     IF WS-NORM-C1 = SPACE AND WS-NORM-C2 NOT = SPACE             
017800        MOVE WS-NORM-C2 TO WS-NORM-RESULT (2:1)                   
017900        MOVE "0"        TO WS-NORM-RESULT (1:1)                   
018000     ELSE                                                         
018100        IF WS-NORM-C2 = SPACE AND WS-NORM-C1 NOT = SPACE          
018200           MOVE WS-NORM-C1 TO WS-NORM-RESULT (2:1)                
018300           MOVE "0"        TO WS-NORM-RESULT (1:1)                
018400        END-IF                                                    
018500     END-IF.                                                      
018600*                                                                 
018700     IF WS-NORM-RESULT (1:1) = "x"                                
018800        MOVE "X" TO WS-NORM-RESULT (1:1).                         
018900     IF WS-NORM-RESULT (2:1) = "x"                                
019000        MOVE "X" TO WS-NORM-RESULT (2:1).                         
019100 CC010-EXIT.                                                      
019200     EXIT.                                                        
019300*                                                                 
