000100*    LINKAGE AREA SHARED BY BE100 AND ITS THREE CALLED COMMON     
000200*    ROUTINES - BE091 (AGENCY NORMALISER), BE094 (TAFS DERIVER)   
000300*    AND BE097 (TAFS CROSS-VALIDATOR).  ONE AREA SERVES ALL       
000400*    THREE CALLS; EACH ROUTINE USES ONLY THE FIELDS IT NEEDS.     
000500*                                                                 
000600*    23/11/82 rkm  - Created for the BE091 agency lookup call.    
000700*    19/05/86 rkm  - TAFS fields added when BE094 was split out.  
000800*    08/10/88 dlt  - SF-CALL-STATUS widened, was a single 9.      
000900*    21/02/99 fjw  - Y2K. No data format change, version only.    
001000*    08/03/24 scb  - BE-1042. Linkage now shared by all 3 commons,
001100*                    each had its own copybook before this.       
001200*                                                                 
001300 01  SF-CALLING-DATA.                                             
001400     03  SF-CALL-CALLED         PIC X(08).                        
001500     03  SF-CALL-CALLER         PIC X(08).                        
001600     03  SF-CALL-STATUS         PIC X(02).                        
001700         88  SF-CALL-OK             VALUE "OK".                   
001800         88  SF-CALL-NOT-FOUND      VALUE "NF".                   
001900         88  SF-CALL-FATAL          VALUE "FE".                   
002000*    INBOUND ARGUMENT - RAW TEXT THE COMMON IS TO WORK ON.        
002100     03  SF-CALL-IN-TEXT        PIC X(80).                        
002200*    AGENCY-NORMALISER (BE091) RETURN AREA.                       
002300     03  SF-CALL-AGY-RETURN.                                      
002400         05  SF-CALL-AGY-NAME       PIC X(60).                    
002500         05  SF-CALL-AGY-IDX-OUT    PIC 9(02) COMP.               
002600*    TAFS-DERIVER (BE094) RETURN AREA.                            
002700     03  SF-CALL-TAFS-RETURN.                                     
002800         05  SF-CALL-TAFS-FY1       PIC X(02).                    
002900         05  SF-CALL-TAFS-FY2       PIC X(02).                    
003000         05  SF-CALL-TAFS-ALLOC     PIC X(02).                    
003100*    ORIGINAL FY1/FY2/ALLOC AS CARRIED ON THE RAW RECORD,         
003200*    PASSED TO BE097 TO COMPARE AGAINST THE BE094 RETURN.         
003300     03  SF-CALL-TAFS-ORIGINAL.                                   
003400         05  SF-CALL-ORIG-FY1       PIC X(02).                    
003500         05  SF-CALL-ORIG-FY2       PIC X(02).                    
003600         05  SF-CALL-ORIG-ALLOC     PIC X(02).                    
003700*    TAFS CROSS-VALIDATOR (BE097) RETURN AREA.                    
003800     03  SF-CALL-XVAL-RETURN.                                     
003900         05  SF-CALL-XVAL-RESULT    PIC X(01).                    
004000             88  SF-CALL-XVAL-PASS      VALUE "P".                
004100             88  SF-CALL-XVAL-FAIL      VALUE "F".                
004200         05  SF-CALL-XVAL-REASON    PIC X(40).                    
004300     03  FILLER                     PIC X(10).                    
004400*                                                                 
