000100*    *******************************************                  
000200*    *                                         *                  
000300*    *   RECORD DEFINITION FOR MASTER          *                  
000400*    *     ACCOUNT FILE  (MASTERF)             *                  
000500*    *      KEY = AGENCY + TAFS + LINENO       *                  
000600*    *                                         *                  
000700*    *******************************************                  
000800*    RECORD LENGTH 460 BYTES - ONE AGGREGATED ACCOUNT-LINE GROUP, 
000900*    WRITTEN BY BE100 (U1), READ BY BE2XX/BE400/BE500.            
001000*    KEYED ACCESS IS SORTED-SEQUENTIAL MATCH, NOT ISAM.           
001100*                                                                 
001200*    09/11/82 rkm  - Created, companion to the SF1 raw record.    
001300*    22/06/85 rkm  - Derived-Alloc widened to match Fy1/Fy2.      
001400*    03/10/88 dlt  - Bureau added, was missing from group key.    
001500*    15/02/99 fjw  - Y2K. Lineno widened to 9(4).                 
001600*    08/03/24 scb  - BE-1042. Amt fields re-stated comp-3.        
001700*                                                                 
001800 01  SF2-MASTER-RECORD.                                           
001900     03  SF2-AGENCY-NAME           PIC X(60).                     
002000     03  SF2-BUREAU                PIC X(60).                     
002100     03  SF2-OMB-ACCT              PIC X(12).                     
002200     03  SF2-TAFS                  PIC X(80).                     
002300*    ALTERNATE VIEW OF THE TAFS STRING USED WHEN SPLITTING THE    
002400*    CODE PART FROM THE PERIOD PART DURING GROUPING (U1-C/D).     
002500     03  SF2-TAFS-SPLIT REDEFINES SF2-TAFS.                       
002600         05  SF2-TAFS-CODE-PART    PIC X(68).                     
002700         05  SF2-TAFS-SEP          PIC X(01).                     
002800         05  SF2-TAFS-PERIOD-PART  PIC X(11).                     
002900     03  SF2-DERIVED-FY1           PIC X(02).                     
003000     03  SF2-DERIVED-FY2           PIC X(02).                     
003100     03  SF2-DERIVED-ALLOC         PIC X(02).                     
003200     03  SF2-LINENO                PIC 9(04).                     
003300*    SUMMED MONTHLY AMOUNTS, OCT THRU SEP, NO ROUNDING (U1-G).    
003400     03  SF2-AMT-MONTHS.                                          
003500         05  SF2-AMT-OCT           PIC S9(13)V99 COMP-3.          
003600         05  SF2-AMT-NOV           PIC S9(13)V99 COMP-3.          
003700         05  SF2-AMT-DEC           PIC S9(13)V99 COMP-3.          
003800         05  SF2-AMT-JAN           PIC S9(13)V99 COMP-3.          
003900         05  SF2-AMT-FEB           PIC S9(13)V99 COMP-3.          
004000         05  SF2-AMT-MAR           PIC S9(13)V99 COMP-3.          
004100         05  SF2-AMT-APR           PIC S9(13)V99 COMP-3.          
004200         05  SF2-AMT-MAY           PIC S9(13)V99 COMP-3.          
004300         05  SF2-AMT-JUN           PIC S9(13)V99 COMP-3.          
004400         05  SF2-AMT-JUL           PIC S9(13)V99 COMP-3.          
004500         05  SF2-AMT-AUG           PIC S9(13)V99 COMP-3.          
004600         05  SF2-AMT-SEP           PIC S9(13)V99 COMP-3.          
004700     03  SF2-AMT-TABLE REDEFINES SF2-AMT-MONTHS                   
004800                                   PIC S9(13)V99 COMP-3           
004900                                   OCCURS 12 TIMES                
005000                                   INDEXED BY SF2-MO-IDX.         
005100     03  FILLER                    PIC X(142).                    
005200*                                                                 
