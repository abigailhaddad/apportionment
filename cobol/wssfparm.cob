000100*    RUN-CONTROL PARAMETER AREA - FISCAL YEAR BEING PROCESSED,    
000200*    BASELINE YEAR FOR U5 TREND WORK, AND THE CURRENT-YEAR FLAG   
000300*    (RULE U1-F, U5).  POPULATED AT START-OF-JOB FROM THE         
000400*    SUBMITTING JCL'S ENVIRONMENT VARIABLES, NOT FROM A FILE -    
000500*    SEE aa010-Get-Run-Parms IN EACH MAIN PROGRAM.                
000600*                                                                 
000700*    11/12/82 rkm  - Created as part of BE100 start-of-day work.  
000800*    17/03/86 rkm  - Baseline-Year added for trend reporting.     
000900*    28/09/88 dlt  - Year-Status-Flag added, was a 77-item before.
001000*    16/02/99 fjw  - Y2K. All year fields widened to 9(4).        
001100*    08/03/24 scb  - BE-1042. Run-parms now read from environment,
001200*                    were read from SF9PARM file prior to this.   
001300*                                                                 
001400 01  SF-RUN-PARM-AREA.                                            
001500     03  SF-PARM-PROCESS-FY        PIC 9(04) COMP.                
001600     03  SF-PARM-BASELINE-FY       PIC 9(04) COMP.                
001700     03  SF-PARM-YEAR-STATUS-FLAG  PIC X(01).                     
001800         88  SF-PARM-YEAR-CURRENT      VALUE "C".                 
001900         88  SF-PARM-YEAR-COMPLETED    VALUE "X".                 
002000     03  SF-PARM-TREND-SPAN-YRS    PIC 9(02) COMP VALUE 5.        
002100     03  SF-PARM-ENV-TEXT          PIC X(20).                     
002200*    NUMERIC-EDITED VIEW OF THE PROCESS YEAR, BUILT WHEN THE      
002300*    ENVIRONMENT STRING IS MOVED IN NUMERIC FORM (aa010).         
002400     03  SF-PARM-FY-EDIT REDEFINES SF-PARM-ENV-TEXT.              
002500         05  SF-PARM-FY-EDIT-YR    PIC 9(04).                     
002600         05  FILLER                PIC X(16).                     
002700     03  FILLER                    PIC X(09).                     
002800*                                                                 
