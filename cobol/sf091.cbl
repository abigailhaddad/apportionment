000100*    *************************************************************
000200*    *                                                           *
000300*    *   A G E N C Y   N A M E   N O R M A L I S E R             *
000400*    *                                                           *
000500*    *************************************************************
000600*                                                                 
000700 IDENTIFICATION          DIVISION.                                
000800*================================                                 
000900*                                                                 
001000      PROGRAM-ID.        SF091.                                   
001100*                                                                 
001200      AUTHOR.            R. K. Marsh.                             
001300*                                                                 
001400      INSTALLATION.      OFFC OF BUDGET SYS.                      
001500*                                                                 
001600      DATE-WRITTEN.      23/11/82.                                
001700*                                                                 
001800      DATE-COMPILED.                                              
001900*                                                                 
002000      SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR    
002100                          DISTRIBUTION OUTSIDE THE SPONSORING     
002200                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002300*                                                                 
002400*    REMARKS.            COMMON ROUTINE CALLED BY BE100 TO TURN A 
002500*                         RAW EXTRACT AGENCY NAME INTO ONE OF THE 
002600*                         29 CANONICAL TOP-LEVEL AGENCY NAMES     
002700*                         (RULE U1-B). THREE AGENCIES NEED SPECIAL
002800*                         TESTS, AS THE RAW NAME CAN APPEAR IN    
002900*                         MORE THAN ONE FORM - DEFENSE-MILITARY,  
003000*                         CORPS OF ENGINEERS-CIVIL WORKS, AND     
003100*                         OTHER DEFENSE CIVIL PROGRAMS. IF NOTHING
003200*                         MATCHES, THE RAW NAME IS PASSED THROUGH 
003300*                         UNCHANGED AND SF-CALL-STATUS IS SET TO  
003400*                         "NF" SO BE100 CAN LOG A WARNING.        
003500*                                                                 
003600*    CALLED MODULES.     NONE.                                    
003700*                                                                 
003800*    FILES USED.         NONE - LINKAGE ONLY, SEE WSSFCALL.       
003900*                                                                 
004000*    ERROR MESSAGES USED.                                         
004100*                        NONE - STATUS RETURNED IN SF-CALL-STATUS.
004200*                                                                 
004300*    CHANGES:                                                     
004400*    23/11/82 rkm  - Created.  16 agencies at first cut.          
004500*    19/05/86 rkm  - 22 agencies, added Corps of Engineers test.  
004600*    08/10/88 dlt  - Other Defense Civil Programs case added,     
004700*                    table now 29 entries.                        
004800*    21/02/99 fjw  - Y2K. GnuCOBOL migration, free source dropped,
004900*                    no data format change.                       
005000*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system,   
005100*                    was MAPS01 (password encoder) before this,   
005200*                    search logic is new, only CALL shape is kept.
005300*                                                                 
005400 ENVIRONMENT             DIVISION.                                
005500*================================                                 
005600*                                                                 
005700 CONFIGURATION           SECTION.                                 
005800*                                                                 
005900 SPECIAL-NAMES.                                                   
006000     C01 IS TOP-OF-FORM.                                          
006100*                                                                 
006200 INPUT-OUTPUT             SECTION.                                
006300*-------------------------------                                  
006400*                                                                 
006500 DATA                    DIVISION.                                
006600*================================                                 
006700*                                                                 
006800 WORKING-STORAGE SECTION.                                         
006900*-----------------------                                          
007000*                                                                 
007100 01  WS-AGENCY-WORK.                                              
007200     03  WS-SEARCH-TEXT        PIC X(80).                         
007300*    PREFIX VIEW USED BY THE THREE SPECIAL-CASE TESTS IN AA020.   
007400     03  WS-SEARCH-PREFIX REDEFINES WS-SEARCH-TEXT.               
007500         05  WS-PREFIX-22      PIC X(22).                         
007600         05  FILLER            PIC X(58).                         
007700     03  WS-FOUND-SWITCH       PIC X(01) VALUE "N".               
007800         88  WS-AGENCY-FOUND       VALUE "Y".                     
007900     03  WS-ENTRY-IDX          PIC 9(02) COMP.                    
008000*                                                                 
008100*    LOWER-CASED COPY OF THE INCOMING RAW NAME SO THE SUBSTRING   
008200*    SEARCH CAN BE CASE-INSENSITIVE WITHOUT AN INTRINSIC FUNCTION.
008300 01  WS-CASE-FOLD-TABLE.                                          
008400     03  FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".     
008500     03  FILLER REDEFINES WS-CASE-FOLD-TABLE.                     
008600         05  WS-UPPER-CHAR OCCURS 26 PIC X.                       
008700     03  FILLER PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".     
008800 01  WS-LOWER-ROW.                                                
008900     03  FILLER PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".     
009000     03  FILLER REDEFINES WS-LOWER-ROW.                           
009100         05  WS-LOWER-CHAR OCCURS 26 PIC X.                       
009200*    SCRATCH INDICES FOR BB020'S CHARACTER-AT-A-TIME FOLD - 77-   
009300*    LEVEL SINCE NEITHER IS PART OF ANY LARGER GROUP.             
009400 77  WS-FOLD-IDX               PIC S9(05) COMP.                   
009500 77  WS-FOLD-POS               PIC S9(05) COMP.                   
009600*    PASS COUNTER FOR BB015'S DOUBLE-DASH COLLAPSE, 77-LEVEL      
009700*    FOR THE SAME REASON.                                         
009800 77  WS-DASH-PASS              PIC S9(05) COMP.                   
009900*    SECOND-KEYWORD TALLY FOR AA020'S THREE SPECIAL CASES -       
010000*    RESET AND REUSED BY EACH BRANCH IN TURN.                     
010100 77  WS-KW-COUNT               PIC 9(02) COMP.                    
010200*                                                                 
010300 LINKAGE SECTION.                                                 
010400*---------------                                                  
010500*                                                                 
010600 COPY "WSSFCALL.COB".                                             
010700 COPY "WSSFAGY.COB".                                              
010800*                                                                 
010900 PROCEDURE DIVISION USING SF-CALLING-DATA.                        
011000*=========================================                        
011100*                                                                 
011200 AA000-MAIN SECTION.                                              
011300*********************                                             
011400*                                                                 
011500 AA010-INIT.                                                      
011600     MOVE "SF091"          TO SF-CALL-CALLED.                     
011700     MOVE "N"               TO WS-FOUND-SWITCH.                   
011800     MOVE SF-CALL-IN-TEXT   TO WS-SEARCH-TEXT.                    
011900     PERFORM BB010-FOLD-TO-LOWER THRU BB010-EXIT.                 
012000     PERFORM BB015-COLLAPSE-DASHES THRU BB015-EXIT.               
012100*                                                                 
012200 AA020-SPECIAL-CASES.                                             
012300*    RULE U1-B - EACH OF THESE THREE AGENCIES NEEDS A SECOND,     
012400*    CONFIRMING KEYWORD PRESENT SOMEWHERE IN THE FOLDED NAME      
012500*    BEFORE THE SPECIAL CASE IS ACCEPTED - THE SHARED PREFIX ALONE
012600*    DOES NOT TELL THESE AGENCIES APART FROM AN UNRELATED ONE.    
012700     IF WS-PREFIX-22 (1:7) = "defense"                            
012800        MOVE ZERO TO WS-KW-COUNT                                  
012900        INSPECT WS-SEARCH-TEXT TALLYING WS-KW-COUNT               
013000                FOR ALL "military"                                
013100        IF WS-KW-COUNT = 0                                        
013200           INSPECT WS-SEARCH-TEXT TALLYING WS-KW-COUNT            
013300                   FOR ALL "dod"                                  
013400        END-IF                                                    
013500        IF WS-KW-COUNT > 0                                        
013600           MOVE "Defense-Military" TO SF-CALL-AGY-NAME            
013700           SET WS-AGENCY-FOUND TO TRUE                            
013800           GO TO AA090-SET-STATUS                                 
013900        END-IF                                                    
014000     END-IF.                                                      
014100*                                                                 
014200     IF WS-PREFIX-22 (1:18) = "corps of engineers"                
014300        MOVE ZERO TO WS-KW-COUNT                                  
014400        INSPECT WS-SEARCH-TEXT TALLYING WS-KW-COUNT               
014500                FOR ALL "civil"                                   
014600        IF WS-KW-COUNT > 0                                        
014700           MOVE "Corps of Engineers-Civil Works"                  
014800                                    TO SF-CALL-AGY-NAME           
014900           SET WS-AGENCY-FOUND TO TRUE                            
015000           GO TO AA090-SET-STATUS                                 
015100        END-IF                                                    
015200     END-IF.                                                      
015300*                                                                 
015400     IF WS-PREFIX-22 (1:14) = "other defense"                     
015500        MOVE ZERO TO WS-KW-COUNT                                  
015600        INSPECT WS-SEARCH-TEXT TALLYING WS-KW-COUNT               
015700                FOR ALL "civil"                                   
015800        IF WS-KW-COUNT > 0                                        
015900           MOVE "Other Defense Civil Programs"                    
016000                                    TO SF-CALL-AGY-NAME           
016100           SET WS-AGENCY-FOUND TO TRUE                            
016200           GO TO AA090-SET-STATUS                                 
016300        END-IF                                                    
016400     END-IF.                                                      
016500*                                                                 
016600 AA030-TABLE-SEARCH.                                              
016700     SET SF-AGY-IDX TO 1.                                         
016800     SEARCH SF-AGY-ENTRY                                          
016900         AT END GO TO AA090-SET-STATUS                            
017000         WHEN SF-AGY-MATCH-TEXT (SF-AGY-IDX) NOT = "*special*"    
017100          AND WS-SEARCH-TEXT (1:30) =                             
017200                  SF-AGY-MATCH-TEXT (SF-AGY-IDX)                  
017300             MOVE SF-AGY-CANON-NAME (SF-AGY-IDX)                  
017400                  TO SF-CALL-AGY-NAME                             
017500             SET SF-CALL-AGY-IDX-OUT TO SF-AGY-IDX                
017600             SET WS-AGENCY-FOUND TO TRUE.                         
017700*                                                                 
017800 AA090-SET-STATUS.                                                
017900     IF WS-AGENCY-FOUND                                           
018000        MOVE "OK" TO SF-CALL-STATUS                               
018100     ELSE                                                         
018200        MOVE SF-CALL-IN-TEXT TO SF-CALL-AGY-NAME                  
018300        MOVE "NF" TO SF-CALL-STATUS.                              
018400*                                                                 
018500 AA099-EXIT.                                                      
018600     EXIT PROGRAM.                                                
018700*                                                                 
018800 BB010-FOLD-TO-LOWER.                                             
018900*    CASE-FOLDS WS-SEARCH-TEXT AGAINST THE UPPER/LOWER TABLES     
019000*    ABOVE, ONE CHARACTER PER PASS OF BB020 - NO INTRINSIC        
019100*    FUNCTION USED.                                               
019200     MOVE 1 TO WS-FOLD-POS.                                       
019300     PERFORM BB020-FOLD-ONE-CHAR THRU BB020-EXIT                  
019400         VARYING WS-FOLD-POS FROM 1 BY 1                          
019500         UNTIL WS-FOLD-POS > 80.                                  
019600 BB010-EXIT.                                                      
019700     EXIT.                                                        
019800*                                                                 
019900*    RULE U1-B - COLLAPSES RUNS OF REPEATED DASHES IN             
020000*    WS-SEARCH-TEXT DOWN TO A SINGLE DASH BEFORE THE SPECIAL-CASE 
020100*    PREFIX TESTS AND THE TABLE SEARCH, SO A RAW NAME PUNCHED WITH
020200*    A DOUBLE HYPHEN ("OTHER DEFENSE--CIVIL PROGRAMS") STILL      
020300*    MATCHES. THREE PASSES, SAME AS THE BLANK-SQUEEZE IN SF100 -  
020400*    NO INTRINSIC FUNCTION USED.                                  
020500 BB015-COLLAPSE-DASHES.                                           
020600     PERFORM BB016-COLLAPSE-ONE-PASS THRU BB016-EXIT              
020700         VARYING WS-DASH-PASS FROM 1 BY 1                         
020800         UNTIL WS-DASH-PASS > 3.                                  
020900 BB015-EXIT.                                                      
021000     EXIT.                                                        
021100*                                                                 
021200 BB016-COLLAPSE-ONE-PASS.                                         
021300     INSPECT WS-SEARCH-TEXT REPLACING ALL "--" BY "-".            
021400 BB016-EXIT.                                                      
021500     EXIT.                                                        
021600*                                                                 
021700*                                                                 
021800 BB020-FOLD-ONE-CHAR.                                             
021900     SET WS-FOLD-IDX TO 1.                                        
022000     SEARCH WS-UPPER-CHAR                                         
022100         AT END GO TO BB020-EXIT                                  
022200         WHEN WS-UPPER-CHAR (WS-FOLD-IDX) =                       
022300                  WS-SEARCH-TEXT (WS-FOLD-POS:1)                  
022400             MOVE WS-LOWER-CHAR (WS-FOLD-IDX)                     
022500                  TO WS-SEARCH-TEXT (WS-FOLD-POS:1).              
022600 BB020-EXIT.                                                      
022700     EXIT.                                                        
022800*                                                                 
