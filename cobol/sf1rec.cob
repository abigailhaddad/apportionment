000100*    *******************************************                  
000200*    *                                         *                  
000300*    *   RECORD DEFINITION FOR RAW SF-133      *                  
000400*    *        REPORT LINE FILE  (RAWSF1)       *                  
000500*    *                                         *                  
000600*    *******************************************                  
000700*    RECORD LENGTH 574 BYTES - ONE REPORT LINE PER ACCOUNT AS     
000800*    EXTRACTED FROM THE AGENCY WORKBOOK EXTRACT RUN.              
000900*                                                                 
001000*    THIS LAYOUT MUST MATCH THE EXTRACT JOB - DO NOT REORDER      
001100*    FIELDS WITHOUT COORDINATING WITH THE EXTRACT UNIT.           
001200*                                                                 
001300*    02/11/82 rkm  - Created for BE100 extract intake.            
001400*    14/05/85 rkm  - Trag and Tracct added for transfer accounts. 
001500*    19/09/88 dlt  - Unit-Flag added, thousands-basis agencies.   
001600*    11/02/99 fjw  - Y2K. Lineno widened 9(3) to 9(4), 9999 seen. 
001700*    08/03/24 scb  - BE-1042. Amt fields re-stated comp-3.        
001800*                                                                 
001900 01  SF1-RAW-RECORD.                                              
002000     03  SF1-AGENCY-NAME           PIC X(60).                     
002100     03  SF1-BUREAU                PIC X(60).                     
002200     03  SF1-OMB-ACCT              PIC X(12).                     
002300     03  SF1-TAFS                  PIC X(80).                     
002400     03  SF1-FY1                   PIC X(02).                     
002500     03  SF1-FY2                   PIC X(02).                     
002600     03  SF1-ALLOC                 PIC X(02).                     
002700     03  SF1-TRACCT                PIC X(06).                     
002800     03  SF1-TRAG                  PIC X(03).                     
002900     03  SF1-LINENO                PIC 9(04).                     
003000     03  SF1-UNIT-FLAG             PIC X(01).                     
003100         88  SF1-UNIT-THOUSANDS        VALUE "T".                 
003200         88  SF1-UNIT-DOLLARS          VALUE "D".                 
003300*    MONTHLY AMOUNTS, FISCAL YEAR ORDER OCT THRU SEP, ALREADY     
003400*    STANDARDISED TO MONTHLY SLOTS BY THE EXTRACT JOB (U1-F).     
003500     03  SF1-AMT-MONTHS.                                          
003600         05  SF1-AMT-OCT           PIC S9(13)V99 COMP-3.          
003700         05  SF1-AMT-NOV           PIC S9(13)V99 COMP-3.          
003800         05  SF1-AMT-DEC           PIC S9(13)V99 COMP-3.          
003900         05  SF1-AMT-JAN           PIC S9(13)V99 COMP-3.          
004000         05  SF1-AMT-FEB           PIC S9(13)V99 COMP-3.          
004100         05  SF1-AMT-MAR           PIC S9(13)V99 COMP-3.          
004200         05  SF1-AMT-APR           PIC S9(13)V99 COMP-3.          
004300         05  SF1-AMT-MAY           PIC S9(13)V99 COMP-3.          
004400         05  SF1-AMT-JUN           PIC S9(13)V99 COMP-3.          
004500         05  SF1-AMT-JUL           PIC S9(13)V99 COMP-3.          
004600         05  SF1-AMT-AUG           PIC S9(13)V99 COMP-3.          
004700         05  SF1-AMT-SEP           PIC S9(13)V99 COMP-3.          
004800     03  SF1-AMT-TABLE REDEFINES SF1-AMT-MONTHS                   
004900                                   PIC S9(13)V99 COMP-3           
005000                                   OCCURS 12 TIMES                
005100                                   INDEXED BY SF1-MO-IDX.         
005200     03  FILLER                   PIC X(246).                     
005300*                                                                 
