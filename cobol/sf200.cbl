000100*    *************************************************************
000200*    *                                                           *
000300*    *   Y E A R   O B L I G A T I O N   S U M M A R Y           *
000400*    *                                                           *
000500*    *************************************************************
000600*                                                                 
000700 IDENTIFICATION          DIVISION.                                
000800*================================                                 
000900*                                                                 
001000     PROGRAM-ID.        SF200.                                    
001100*                                                                 
001200     AUTHOR.            R. K. Marsh.                              
001300*                                                                 
001400     INSTALLATION.      OFFC OF BUDGET SYS.                       
001500*                                                                 
001600     DATE-WRITTEN.      12/11/82.                                 
001700*                                                                 
001800     DATE-COMPILED.                                               
001900*                                                                 
002000     SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR     
002100                          DISTRIBUTION OUTSIDE THE SPONSORING     
002200                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002300*                                                                 
002400*    REMARKS.            FINDS THE LATEST REPORTING MONTH ON THE  
002500*                         MASTER FILE, PAIRS EVERY LINE 2490      
002600*                         (UNOBLIGATED BALANCE) RECORD WITH ITS   
002700*                         LINE 2500 (BUDGET AUTHORITY) RECORD FOR 
002800*                         THE SAME AGENCY AND TAFS, CONVERTS TO   
002900*                         MILLIONS AND PERCENTAGE (RULES U2-A/B), 
003000*                         PARSES THE TAFS ACCOUNT NUMBER AND      
003100*                         PERIOD OF PERFORMANCE (RULE U2-C), AND  
003200*                         PRINTS THE OBLIGATION SUMMARY REPORT    
003300*                         WITH AN AGENCY CONTROL BREAK (U2-E).    
003400*                                                                 
003500*    CALLED MODULES.     NONE.                                    
003600*                                                                 
003700*    FILES USED.                                                  
003800*                        MASTER-IN.      U1 AGGREGATED MASTER.    
003900*                        YEAR-SUMMARY-OUT. R3 OUTPUT, ONE PER     
004000*                                        MATCHED ACCOUNT.         
004100*                        SF-PRINT-FILE.  OBLIGATION SUMMARY RPT.  
004200*                                                                 
004300*    ERROR MESSAGES USED.                                         
004400*                        NONE OF ITS OWN - BAD FILE STATUS ON OPEN
004500*                        OR WRITE ABENDS VIA AA095.               
004600*                                                                 
004700*    CHANGES:                                                     
004800*    12/11/82 rkm  - Created as BE200, Report Writer check        
004900*                    style borrowed from PYRGSTR for the control  
005000*                    break on agency.                             
005100*    30/07/85 rkm  - Period-Of-Perf/Expiration-Year parsing added.
005200*    21/09/88 dlt  - Account-Number now capped at 3 dash pieces,  
005300*                    per the agency TAFS convention, was 2 before.
005400*    18/02/99 fjw  - Y2K. GnuCOBOL migration, free source dropped,
005500*                    Fiscal-Year widened to 9(4), no logic change.
005600*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133 system,   
005700*                    was PYRGSTR (payroll check register)         
005800*                    before this - the pairing/sort/control-      
005900*                    break machinery below is new, the RD/        
006000*                    GENERATE/control-footing shape is kept.      
006100*                                                                 
006200 ENVIRONMENT             DIVISION.                                
006300*================================                                 
006400*                                                                 
006500 CONFIGURATION           SECTION.                                 
006600*                                                                 
006700 SPECIAL-NAMES.                                                   
006800     C01 IS TOP-OF-FORM.                                          
006900*                                                                 
007000 INPUT-OUTPUT             SECTION.                                
007100*-------------------------------                                  
007200*                                                                 
007300 FILE-CONTROL.                                                    
007400     SELECT  MASTER-IN       ASSIGN TO "MASTEROUT"                
007500                              ORGANIZATION IS SEQUENTIAL          
007600                              FILE STATUS IS SF200-MAS-STATUS.    
007700     SELECT  YEAR-SUMMARY-OUT ASSIGN TO "YRSUMRY"                 
007800                              ORGANIZATION IS SEQUENTIAL          
007900                              FILE STATUS IS SF200-SUM-STATUS.    
008000     SELECT  SF-PRINT-FILE    ASSIGN TO "SF200RPT"                
008100                              ORGANIZATION IS LINE SEQUENTIAL     
008200                              FILE STATUS IS SF200-RPT-STATUS.    
008300*                                                                 
008400 DATA                    DIVISION.                                
008500*================================                                 
008600*                                                                 
008700 FILE SECTION.                                                    
008800*                                                                 
008900 FD  MASTER-IN                                                    
009000     RECORDING MODE IS F                                          
009100     RECORD CONTAINS 460 CHARACTERS                               
009200     LABEL RECORDS ARE STANDARD.                                  
009300 COPY "SF2REC.COB".                                               
009400*                                                                 
009500 FD  YEAR-SUMMARY-OUT                                             
009600     RECORDING MODE IS F                                          
009700     RECORD CONTAINS 340 CHARACTERS                               
009800     LABEL RECORDS ARE STANDARD.                                  
009900 COPY "SF3REC.COB".                                               
010000*                                                                 
010100 FD  SF-PRINT-FILE                                                
010200     REPORT IS SF-YEAR-OBLIG-REPORT.                              
010300*                                                                 
010400 WORKING-STORAGE SECTION.                                         
010500*-----------------------                                          
010600 77  PROG-NAME                PIC X(16) VALUE "SF200 (V1.3.24)".  
010700*                                                                 
010800 01  SF200-FILE-STATUSES.                                         
010900     03  SF200-MAS-STATUS      PIC X(02).                         
011000     03  SF200-SUM-STATUS      PIC X(02).                         
011100     03  SF200-RPT-STATUS      PIC X(02).                         
011200*                                                                 
011300 COPY "WSSFPARM.COB".                                             
011400*                                                                 
011500*    ONE IN-MEMORY COPY OF EVERY MASTER RECORD FOR THE YEAR, SO   
011600*    THE LATEST-MONTH SCAN AND THE 2490/2500 PAIRING BOTH WORK    
011700*    FROM THE SAME TABLE WITHOUT RE-READING THE FILE OR SORTING.  
011800 01  WS-MASTER-TABLE.                                             
011900     03  WS-MAS-ENTRY OCCURS 2000 TIMES                           
012000                       INDEXED BY WS-MAS-IDX WS-MAS-SRCH-IDX.     
012100         05  WS-MAS-AGENCY-NAME      PIC X(60).                   
012200         05  WS-MAS-TAFS             PIC X(80).                   
012300         05  WS-MAS-DERIVED-FY1      PIC X(02).                   
012400         05  WS-MAS-DERIVED-FY2      PIC X(02).                   
012500         05  WS-MAS-LINENO           PIC 9(04).                   
012600         05  WS-MAS-AMT-MONTHS.                                   
012700             07  WS-MAS-AMT-OCT      PIC S9(13)V99 COMP-3.        
012800             07  WS-MAS-AMT-NOV      PIC S9(13)V99 COMP-3.        
012900             07  WS-MAS-AMT-DEC      PIC S9(13)V99 COMP-3.        
013000             07  WS-MAS-AMT-JAN      PIC S9(13)V99 COMP-3.        
013100             07  WS-MAS-AMT-FEB      PIC S9(13)V99 COMP-3.        
013200             07  WS-MAS-AMT-MAR      PIC S9(13)V99 COMP-3.        
013300             07  WS-MAS-AMT-APR      PIC S9(13)V99 COMP-3.        
013400             07  WS-MAS-AMT-MAY      PIC S9(13)V99 COMP-3.        
013500             07  WS-MAS-AMT-JUN      PIC S9(13)V99 COMP-3.        
013600             07  WS-MAS-AMT-JUL      PIC S9(13)V99 COMP-3.        
013700             07  WS-MAS-AMT-AUG      PIC S9(13)V99 COMP-3.        
013800             07  WS-MAS-AMT-SEP      PIC S9(13)V99 COMP-3.        
013900         05  WS-MAS-AMT-TABLE REDEFINES WS-MAS-AMT-MONTHS         
014000                             PIC S9(13)V99 COMP-3                 
014100                             OCCURS 12 TIMES                      
014200                             INDEXED BY WS-MAS-MO-IDX.            
014300 01  WS-MASTER-COUNT           PIC 9(04) COMP VALUE ZERO.         
014400*                                                                 
014500 01  WS-FOUND-MONTH-IDX        PIC 9(02) COMP VALUE ZERO.         
014600 01  WS-TEST-MONTH-IDX         PIC 9(02) COMP VALUE ZERO.         
014700*                                                                 
014800*    ONE ENTRY PER MATCHED 2490/2500 PAIR - THE WORKING SET THAT  
014900*    BECOMES THE R3 OUTPUT FILE AND THE PRINTED REPORT, HELD      
015000*    SORTED SO THE OUTPUT SATISFIES RULE U2 STEP 5 WITHOUT A      
015100*    SORT VERB - THIS SHOP HAS NEVER LICENSED THE SORT FEATURE.   
015200 01  WS-PAIR-TABLE.                                               
015300     03  WS-PR-ENTRY OCCURS 500 TIMES                             
015400                       INDEXED BY WS-PR-IDX WS-PR-IDX2.           
015500         05  WS-PR-AGENCY-NAME       PIC X(60).                   
015600         05  WS-PR-BUREAU            PIC X(60).                   
015700         05  WS-PR-ACCOUNT-NUMBER    PIC X(12).                   
015800         05  WS-PR-ACCOUNT-NAME      PIC X(60).                   
015900         05  WS-PR-PERIOD-OF-PERF    PIC X(15).                   
016000         05  WS-PR-EXPIRATION-YEAR   PIC X(07).                   
016100         05  WS-PR-TAFS              PIC X(80).                   
016200         05  WS-PR-UNOB-M            PIC S9(9)V9 COMP-3.          
016300         05  WS-PR-BA-M              PIC S9(9)V9 COMP-3.          
016400         05  WS-PR-PCT               PIC S9(3)V9 COMP-3.          
016500 01  WS-PAIR-COUNT              PIC 9(04) COMP VALUE ZERO.        
016600 01  WS-SORT-SWAP-ENTRY         PIC X(279).                       
016700*                                                                 
016800*    TAFS-CODE-PART PARSING WORK AREA - SAME SPLIT-ON-SPACE-THEN- 
016900*    DASH IDIOM AS SF094, BUT HERE BUILDING THE PRINTED ACCOUNT   
017000*    NUMBER/TITLE RATHER THAN THE DERIVED FY1/FY2/ALLOC.          
017100 01  WS-TAFS-PARSE-WORK.                                          
017200     03  WS-TP-CODE-PART        PIC X(68).                        
017300     03  WS-TP-TITLE-PART       PIC X(60).                        
017400     03  WS-TP-ACCT-TOKEN       PIC X(20).                        
017500*    ALTERNATE CHARACTER VIEW OF THE ACCOUNT TOKEN FOR THE        
017600*    UPSI-8 TRACE BUILD THAT DUMPS IT ONE BYTE AT A TIME.         
017700     03  WS-TP-ACCT-CHARS REDEFINES WS-TP-ACCT-TOKEN.             
017800         05  WS-TP-ACCT-CHAR OCCURS 20 PIC X.                     
017900     03  WS-TP-CODE-PIECES.                                       
018000         05  WS-TP-PIECE1        PIC X(10).                       
018100         05  WS-TP-PIECE2        PIC X(10).                       
018200         05  WS-TP-PIECE3        PIC X(10).                       
018300     03  WS-TP-PIECE-TABLE REDEFINES WS-TP-CODE-PIECES.           
018400         05  WS-TP-PIECE-ENTRY OCCURS 3 PIC X(10).                
018500     03  WS-TP-PIECE-COUNT       PIC 9(02) COMP.                  
018600*                                                                 
018700 01  WS-SWITCHES.                                                 
018800     03  WS-EOF-SWITCH          PIC X(01) VALUE "N".              
018900         88  WS-NO-MORE-MASTER      VALUE "Y".                    
019000     03  WS-MONTH-SWITCH        PIC X(01) VALUE "N".              
019100         88  WS-MONTH-FOUND         VALUE "Y".                    
019200*                                                                 
019300 01  WS-CURR-AGENCY             PIC X(60) VALUE SPACES.           
019400 01  WS-AGY-ACCT-COUNT          PIC 9(04) COMP VALUE ZERO.        
019500 01  WS-AGY-UNOB-TOTAL          PIC S9(9)V9 COMP-3 VALUE ZERO.    
019600 01  WS-AGY-BA-TOTAL            PIC S9(9)V9 COMP-3 VALUE ZERO.    
019700 01  WS-GRAND-ACCT-COUNT        PIC 9(04) COMP VALUE ZERO.        
019800 01  WS-GRAND-UNOB-TOTAL        PIC S9(9)V9 COMP-3 VALUE ZERO.    
019900 01  WS-GRAND-BA-TOTAL          PIC S9(9)V9 COMP-3 VALUE ZERO.    
020000*                                                                 
020100*    FIELDS FED TO THE REPORT GROUPS BELOW VIA SOURCE - SET BY    
020200*    THE PROCEDURE DIVISION IMMEDIATELY BEFORE EACH GENERATE.     
020300 01  WS-RW-DETAIL-AREA.                                           
020400     03  WS-RW-AGENCY            PIC X(60).                       
020500     03  WS-RW-BUREAU            PIC X(60).                       
020600     03  WS-RW-ACCOUNT-NO        PIC X(12).                       
020700     03  WS-RW-PERIOD            PIC X(15).                       
020800     03  WS-RW-UNOB-M            PIC S9(9)V9 COMP-3.              
020900     03  WS-RW-BA-M              PIC S9(9)V9 COMP-3.              
021000     03  WS-RW-PCT               PIC S9(3)V9 COMP-3.              
021100 01  WS-RW-FOOT-AREA.                                             
021200     03  WS-RW-FOOT-AGENCY       PIC X(60).                       
021300     03  WS-RW-FOOT-COUNT        PIC 9(04) COMP.                  
021400     03  WS-RW-FOOT-UNOB         PIC S9(9)V9 COMP-3.              
021500     03  WS-RW-FOOT-BA           PIC S9(9)V9 COMP-3.              
021600     03  WS-RW-FOOT-PCT          PIC S9(3)V9 COMP-3.              
021700*                                                                 
021800 REPORT SECTION.                                                  
021900***************                                                   
022000*                                                                 
022100 RD  SF-YEAR-OBLIG-REPORT                                         
022200     CONTROL IS WS-RW-AGENCY                                      
022300     PAGE LIMIT 58 LINES                                          
022400     HEADING 1                                                    
022500     FIRST DETAIL 5                                               
022600     LAST DETAIL 54.                                              
022700*                                                                 
022800 01  SF-RW-PAGE-HEAD   TYPE PAGE HEADING.                         
022900     03  LINE 1.                                                  
023000         05  COL  2   PIC X(46)                                   
023100                       VALUE "SF-133 YEAR OBLIGATION SUMMARY".    
023200         05  COL  60  PIC X(14) VALUE "FISCAL YEAR - ".           
023300         05  COL  74  PIC 9(04) SOURCE SF-PARM-FY-EDIT-YR.        
023400     03  LINE 3.                                                  
023500         05  COL  2   PIC X(26) VALUE "AGENCY / BUREAU".          
023600         05  COL  30  PIC X(14) VALUE "ACCOUNT NUMBER".           
023700         05  COL  48  PIC X(15) VALUE "PERIOD".                   
023800         05  COL  65  PIC X(12) VALUE "UNOBLIG($M)".              
023900         05  COL  80  PIC X(16) VALUE "BUDGET AUTH($M)".          
024000         05  COL  99  PIC X(08) VALUE "PCT UNOB".                 
024100*                                                                 
024200 01  SF-RW-DETAIL TYPE DETAIL.                                    
024300     03  LINE PLUS 1.                                             
024400         05  COL   2  PIC X(60) SOURCE WS-RW-BUREAU.              
024500         05  COL  30  PIC X(12) SOURCE WS-RW-ACCOUNT-NO.          
024600         05  COL  48  PIC X(15) SOURCE WS-RW-PERIOD.              
024700         05  COL  65  PIC $,$$$,$$9.9 SOURCE WS-RW-UNOB-M.        
024800         05  COL  80  PIC $,$$$,$$9.9 SOURCE WS-RW-BA-M.          
024900         05  COL  96  PIC ZZ9.9 SOURCE WS-RW-PCT.                 
025000         05  COL 100  PIC X(01) VALUE "%".                        
025100*                                                                 
025200 01  SF-RW-AGY-FOOT TYPE CONTROL FOOTING WS-RW-AGENCY.            
025300     03  LINE PLUS 2.                                             
025400         05  COL   2  PIC X(30) VALUE "AGENCY TOTAL - ".          
025500         05  COL  32  PIC X(60) SOURCE WS-RW-FOOT-AGENCY.         
025600     03  LINE PLUS 1.                                             
025700         05  COL   2  PIC X(22) VALUE "ACCOUNTS IN AGENCY - ".    
025800         05  COL  25  PIC ZZZ9  SOURCE WS-RW-FOOT-COUNT.          
025900         05  COL  65  PIC $,$$$,$$9.9 SOURCE WS-RW-FOOT-UNOB.     
026000         05  COL  80  PIC $,$$$,$$9.9 SOURCE WS-RW-FOOT-BA.       
026100         05  COL  96  PIC ZZ9.9 SOURCE WS-RW-FOOT-PCT.            
026200         05  COL 100  PIC X(01) VALUE "%".                        
026300*                                                                 
026400 01  SF-RW-GRAND-FOOT TYPE CONTROL FOOTING FINAL.                 
026500     03  LINE PLUS 2.                                             
026600         05  COL   2  PIC X(26) VALUE "GRAND TOTAL - ALL AGYS".   
026700     03  LINE PLUS 1.                                             
026800         05  COL   2  PIC X(22) VALUE "TOTAL ACCOUNTS - ".        
026900         05  COL  25  PIC ZZZ9  SOURCE WS-RW-FOOT-COUNT.          
027000         05  COL  65  PIC $,$$$,$$9.9 SOURCE WS-RW-FOOT-UNOB.     
027100         05  COL  80  PIC $,$$$,$$9.9 SOURCE WS-RW-FOOT-BA.       
027200         05  COL  96  PIC ZZ9.9 SOURCE WS-RW-FOOT-PCT.            
027300         05  COL 100  PIC X(01) VALUE "%".                        
027400*                                                                 
027500 PROCEDURE DIVISION.                                              
027600*===================                                              
027700*                                                                 
027800 AA000-MAIN SECTION.                                              
027900*********************                                             
028000*                                                                 
028100 AA010-OPEN-FILES.                                                
028200     DISPLAY PROG-NAME " STARTING".                               
028300     ACCEPT SF-PARM-ENV-TEXT    FROM ENVIRONMENT "SF133-FY".      
028400     MOVE SF-PARM-FY-EDIT-YR    TO SF-PARM-PROCESS-FY.            
028500     OPEN INPUT  MASTER-IN.                                       
028600     IF SF200-MAS-STATUS NOT = "00"                               
028700        GO TO AA095-ABEND.                                        
028800     OPEN OUTPUT YEAR-SUMMARY-OUT.                                
028900     IF SF200-SUM-STATUS NOT = "00"                               
029000        GO TO AA095-ABEND.                                        
029100     OPEN OUTPUT SF-PRINT-FILE.                                   
029200     IF SF200-RPT-STATUS NOT = "00"                               
029300        GO TO AA095-ABEND.                                        
029400     INITIATE SF-YEAR-OBLIG-REPORT.                               
029500*                                                                 
029600 AA020-LOAD-MASTER.                                               
029700     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
029800     PERFORM BB020-STORE-ONE-MASTER THRU BB020-EXIT               
029900         UNTIL WS-NO-MORE-MASTER.                                 
030000*                                                                 
030100 AA030-FIND-LATEST-MONTH.                                         
030200     SET WS-TEST-MONTH-IDX TO 12.                                 
030300     PERFORM CC030-TEST-ONE-MONTH THRU CC030-EXIT                 
030400         VARYING WS-TEST-MONTH-IDX FROM 12 BY -1                  
030500         UNTIL WS-TEST-MONTH-IDX < 1                              
030600            OR WS-MONTH-FOUND.                                    
030700*                                                                 
030800 AA040-BUILD-PAIRS.                                               
030900     PERFORM CC040-PROCESS-ONE-MASTER THRU CC040-EXIT             
031000         VARYING WS-MAS-IDX FROM 1 BY 1                           
031100         UNTIL WS-MAS-IDX > WS-MASTER-COUNT.                      
031200*                                                                 
031300 AA050-SORT-PAIRS.                                                
031400     IF WS-PAIR-COUNT > 1                                         
031500        PERFORM CC070-SORT-PASS THRU CC070-EXIT                   
031600            VARYING WS-PR-IDX FROM 1 BY 1                         
031700            UNTIL WS-PR-IDX > WS-PAIR-COUNT - 1.                  
031800*                                                                 
031900 AA060-PRINT-PAIRS.                                               
032000     PERFORM CC080-PRINT-ONE-PAIR THRU CC080-EXIT                 
032100         VARYING WS-PR-IDX FROM 1 BY 1                            
032200         UNTIL WS-PR-IDX > WS-PAIR-COUNT.                         
032300     IF WS-PAIR-COUNT > 0                                         
032400        PERFORM ZZ010-AGENCY-FOOTING THRU ZZ010-EXIT.             
032500     PERFORM ZZ020-GRAND-FOOTING THRU ZZ020-EXIT.                 
032600*                                                                 
032700 AA090-CLOSE-FILES.                                               
032800     TERMINATE SF-YEAR-OBLIG-REPORT.                              
032900     CLOSE MASTER-IN YEAR-SUMMARY-OUT SF-PRINT-FILE.              
033000     STOP RUN.                                                    
033100*                                                                 
033200 AA095-ABEND.                                                     
033300     DISPLAY "SF200 FATAL - FILE OPEN/WRITE FAILURE".             
033400     CLOSE MASTER-IN YEAR-SUMMARY-OUT SF-PRINT-FILE.              
033500     STOP RUN.                                                    
033600*                                                                 
033700 AA099-EXIT.                                                      
033800     STOP RUN.                                                    
033900*                                                                 
034000 BB010-READ-MASTER.                                               
034100     READ MASTER-IN                                               
034200         AT END SET WS-NO-MORE-MASTER TO TRUE                     
034300     END-READ.                                                    
034400 BB010-EXIT.                                                      
034500     EXIT.                                                        
034600*                                                                 
034700 BB020-STORE-ONE-MASTER.                                          
034800     ADD 1 TO WS-MASTER-COUNT.                                    
034900     SET WS-MAS-IDX TO WS-MASTER-COUNT.                           
035000     MOVE SF2-AGENCY-NAME  TO WS-MAS-AGENCY-NAME (WS-MAS-IDX).    
035100     MOVE SF2-TAFS         TO WS-MAS-TAFS        (WS-MAS-IDX).    
035200     MOVE SF2-DERIVED-FY1  TO WS-MAS-DERIVED-FY1 (WS-MAS-IDX).    
035300     MOVE SF2-DERIVED-FY2  TO WS-MAS-DERIVED-FY2 (WS-MAS-IDX).    
035400     MOVE SF2-LINENO       TO WS-MAS-LINENO      (WS-MAS-IDX).    
035500     MOVE SF2-AMT-MONTHS   TO WS-MAS-AMT-MONTHS  (WS-MAS-IDX).    
035600     PERFORM BB010-READ-MASTER THRU BB010-EXIT.                   
035700 BB020-EXIT.                                                      
035800     EXIT.                                                        
035900*                                                                 
036000 CC030-TEST-ONE-MONTH.                                            
036100     PERFORM CC035-TEST-ONE-REC THRU CC035-EXIT                   
036200         VARYING WS-MAS-IDX FROM 1 BY 1                           
036300         UNTIL WS-MAS-IDX > WS-MASTER-COUNT                       
036400            OR WS-MONTH-FOUND.                                    
036500 CC030-EXIT.                                                      
036600     EXIT.                                                        
036700*                                                                 
036800 CC035-TEST-ONE-REC.                                              
036900     IF WS-MAS-AMT-TABLE (WS-MAS-IDX, WS-TEST-MONTH-IDX)          
037000        NOT = ZERO                                                
037100        SET WS-MONTH-FOUND TO TRUE                                
037200        MOVE WS-TEST-MONTH-IDX TO WS-FOUND-MONTH-IDX.             
037300 CC035-EXIT.                                                      
037400     EXIT.                                                        
037500*                                                                 
037600 CC040-PROCESS-ONE-MASTER.                                        
037700     IF WS-MAS-LINENO (WS-MAS-IDX) = 2490                         
037800        PERFORM CC050-MATCH-TO-2500 THRU CC050-EXIT.              
037900 CC040-EXIT.                                                      
038000     EXIT.                                                        
038100*                                                                 
038200 CC050-MATCH-TO-2500.                                             
038300     SET WS-MAS-SRCH-IDX TO 1.                                    
038400     SEARCH WS-MAS-ENTRY VARYING WS-MAS-SRCH-IDX                  
038500         AT END                                                   
038600            CONTINUE                                              
038700         WHEN WS-MAS-LINENO (WS-MAS-SRCH-IDX) = 2500              
038800          AND WS-MAS-AGENCY-NAME (WS-MAS-SRCH-IDX) =              
038900              WS-MAS-AGENCY-NAME (WS-MAS-IDX)                     
039000          AND WS-MAS-TAFS (WS-MAS-SRCH-IDX) =                     
039100              WS-MAS-TAFS (WS-MAS-IDX)                            
039200            PERFORM CC060-ADD-PAIR THRU CC060-EXIT.               
039300 CC050-EXIT.                                                      
039400     EXIT.                                                        
039500*                                                                 
039600 CC060-ADD-PAIR.                                                  
039700     IF WS-PAIR-COUNT >= 500                                      
039800        GO TO AA095-ABEND.                                        
039900     ADD 1 TO WS-PAIR-COUNT.                                      
040000     SET WS-PR-IDX TO WS-PAIR-COUNT.                              
040100     MOVE WS-MAS-AGENCY-NAME (WS-MAS-IDX)                         
040200                              TO WS-PR-AGENCY-NAME (WS-PR-IDX).   
040300     MOVE WS-MAS-TAFS (WS-MAS-IDX) TO WS-PR-TAFS (WS-PR-IDX).     
040400     COMPUTE WS-PR-UNOB-M (WS-PR-IDX) ROUNDED =                   
040500         WS-MAS-AMT-TABLE (WS-MAS-IDX, WS-FOUND-MONTH-IDX)        
040600             / 1000000.                                           
040700     COMPUTE WS-PR-BA-M (WS-PR-IDX) ROUNDED =                     
040800         WS-MAS-AMT-TABLE (WS-MAS-SRCH-IDX, WS-FOUND-MONTH-IDX)   
040900             / 1000000.                                           
041000     IF WS-PR-BA-M (WS-PR-IDX) = ZERO                             
041100        IF WS-PR-UNOB-M (WS-PR-IDX) = ZERO                        
041200           MOVE ZERO TO WS-PR-PCT (WS-PR-IDX)                     
041300        ELSE                                                      
041400           MOVE 100.0 TO WS-PR-PCT (WS-PR-IDX)                    
041500        END-IF                                                    
041600     ELSE                                                         
041700        COMPUTE WS-PR-PCT (WS-PR-IDX) ROUNDED =                   
041800            (WS-PR-UNOB-M (WS-PR-IDX) /                           
041900             WS-PR-BA-M (WS-PR-IDX)) * 100.                       
042000     PERFORM CC065-PARSE-TAFS-FIELDS THRU CC065-EXIT.             
042100 CC060-EXIT.                                                      
042200     EXIT.                                                        
042300*                                                                 
042400*    RULE U2-C - ACCOUNT NUMBER/TITLE SPLIT ON THE FIRST " - ",   
042500*    PERIOD OF PERFORMANCE AND EXPIRATION YEAR FROM THE ALREADY-  
042600*    DERIVED FY1/FY2 (RULE U1-C/D DID THE HARD PARSING IN BE100). 
042700 CC065-PARSE-TAFS-FIELDS.                                         
042800     MOVE SPACES TO WS-TP-CODE-PART WS-TP-TITLE-PART              
042900                     WS-TP-ACCT-TOKEN WS-TP-CODE-PIECES.          
043000     MOVE ZERO   TO WS-TP-PIECE-COUNT.                            
043100     UNSTRING WS-MAS-TAFS (WS-MAS-IDX) DELIMITED BY " - "         
043200         INTO WS-TP-CODE-PART WS-TP-TITLE-PART.                   
043300     MOVE WS-TP-TITLE-PART TO WS-PR-ACCOUNT-NAME (WS-PR-IDX).     
043400     UNSTRING WS-TP-CODE-PART DELIMITED BY SPACE                  
043500         INTO WS-TP-ACCT-TOKEN.                                   
043600     IF WS-MAS-AGENCY-NAME (WS-MAS-IDX) =                         
043700        "Other Independent Agencies"                              
043800        MOVE WS-TP-ACCT-TOKEN TO WS-PR-ACCOUNT-NUMBER (WS-PR-IDX) 
043900     ELSE                                                         
044000        UNSTRING WS-TP-ACCT-TOKEN DELIMITED BY "-"                
044100            INTO WS-TP-PIECE1 WS-TP-PIECE2 WS-TP-PIECE3           
044200            TALLYING IN WS-TP-PIECE-COUNT                         
044300        IF WS-TP-PIECE-COUNT >= 3                                 
044400           STRING WS-TP-PIECE1 DELIMITED BY SPACE "-"             
044500                  DELIMITED BY SIZE                               
044600                  WS-TP-PIECE2 DELIMITED BY SPACE "-"             
044700                  DELIMITED BY SIZE                               
044800                  WS-TP-PIECE3 DELIMITED BY SPACE                 
044900                  INTO WS-PR-ACCOUNT-NUMBER (WS-PR-IDX)           
045000        ELSE                                                      
045100           STRING WS-TP-PIECE1 DELIMITED BY SPACE "-"             
045200                  DELIMITED BY SIZE                               
045300                  WS-TP-PIECE2 DELIMITED BY SPACE                 
045400                  INTO WS-PR-ACCOUNT-NUMBER (WS-PR-IDX)           
045500        END-IF                                                    
045600     END-IF.                                                      
045700     PERFORM CC068-DERIVE-PERIOD THRU CC068-EXIT.                 
045800 CC065-EXIT.                                                      
045900     EXIT.                                                        
046000*                                                                 
046100 CC068-DERIVE-PERIOD.                                             
046200     MOVE SPACES TO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)              
046300                     WS-PR-EXPIRATION-YEAR (WS-PR-IDX).           
046400     IF WS-MAS-DERIVED-FY2 (WS-MAS-IDX) = "X "                    
046500        IF WS-MAS-DERIVED-FY1 (WS-MAS-IDX) = SPACES               
046600           MOVE "No Year"   TO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)   
046700           MOVE "No Year"   TO WS-PR-EXPIRATION-YEAR (WS-PR-IDX)  
046800        ELSE                                                      
046900           STRING "FY20" WS-MAS-DERIVED-FY1 (WS-MAS-IDX)          
047000                  "-No Year" DELIMITED BY SIZE                    
047100                  INTO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)           
047200           MOVE "No Year"   TO WS-PR-EXPIRATION-YEAR (WS-PR-IDX)  
047300        END-IF                                                    
047400     ELSE                                                         
047500        IF WS-MAS-DERIVED-FY2 (WS-MAS-IDX) NOT = SPACES           
047600           IF WS-MAS-DERIVED-FY1 (WS-MAS-IDX) = SPACES            
047700              STRING "FY20" WS-MAS-DERIVED-FY2 (WS-MAS-IDX)       
047800                     DELIMITED BY SIZE                            
047900                     INTO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)        
048000           ELSE                                                   
048100              STRING "FY20" WS-MAS-DERIVED-FY1 (WS-MAS-IDX)       
048200                     "-FY20" WS-MAS-DERIVED-FY2 (WS-MAS-IDX)      
048300                     DELIMITED BY SIZE                            
048400                     INTO WS-PR-PERIOD-OF-PERF (WS-PR-IDX)        
048500           END-IF                                                 
048600           STRING "20" WS-MAS-DERIVED-FY2 (WS-MAS-IDX)            
048700                  DELIMITED BY SIZE                               
048800                  INTO WS-PR-EXPIRATION-YEAR (WS-PR-IDX)          
048900        END-IF                                                    
049000     END-IF.                                                      
049100 CC068-EXIT.                                                      
049200     EXIT.                                                        
049300*                                                                 
049400*    BUBBLE PASS, AGENCY ASCENDING THEN BUDGET AUTHORITY          
049500*    DESCENDING - NO SORT VERB IS USED ANYWHERE IN THE SHOP'S     
049600*    COBOL, SO THE TABLE IS ORDERED BY HAND (RULE U2 STEP 5).     
049700 CC070-SORT-PASS.                                                 
049800     PERFORM CC075-COMPARE-ADJACENT THRU CC075-EXIT               
049900         VARYING WS-PR-IDX2 FROM 1 BY 1                           
050000         UNTIL WS-PR-IDX2 > WS-PAIR-COUNT - WS-PR-IDX.            
050100 CC070-EXIT.                                                      
050200     EXIT.                                                        
050300*                                                                 
050400 CC075-COMPARE-ADJACENT.                                          
050500     IF WS-PR-AGENCY-NAME (WS-PR-IDX2) >                          
050600        WS-PR-AGENCY-NAME (WS-PR-IDX2 + 1)                        
050700        PERFORM CC078-SWAP-ENTRIES THRU CC078-EXIT                
050800     ELSE                                                         
050900        IF WS-PR-AGENCY-NAME (WS-PR-IDX2) =                       
051000           WS-PR-AGENCY-NAME (WS-PR-IDX2 + 1)                     
051100           IF WS-PR-BA-M (WS-PR-IDX2) <                           
051200              WS-PR-BA-M (WS-PR-IDX2 + 1)                         
051300              PERFORM CC078-SWAP-ENTRIES THRU CC078-EXIT          
051400           END-IF                                                 
051500        END-IF                                                    
051600     END-IF.                                                      
051700 CC075-EXIT.                                                      
051800     EXIT.                                                        
051900*                                                                 
052000 CC078-SWAP-ENTRIES.                                              
052100     MOVE WS-PR-ENTRY (WS-PR-IDX2) TO WS-SORT-SWAP-ENTRY.         
052200     MOVE WS-PR-ENTRY (WS-PR-IDX2 + 1)                            
052300                              TO WS-PR-ENTRY (WS-PR-IDX2).        
052400     MOVE WS-SORT-SWAP-ENTRY TO WS-PR-ENTRY (WS-PR-IDX2 + 1).     
052500 CC078-EXIT.                                                      
052600     EXIT.                                                        
052700*                                                                 
052800 CC080-PRINT-ONE-PAIR.                                            
052900     IF WS-PR-IDX = 1                                             
053000        MOVE WS-PR-AGENCY-NAME (WS-PR-IDX) TO WS-CURR-AGENCY      
053100     ELSE                                                         
053200        IF WS-PR-AGENCY-NAME (WS-PR-IDX) NOT = WS-CURR-AGENCY     
053300           PERFORM ZZ010-AGENCY-FOOTING THRU ZZ010-EXIT           
053400           MOVE WS-PR-AGENCY-NAME (WS-PR-IDX) TO WS-CURR-AGENCY   
053500        END-IF                                                    
053600     END-IF.                                                      
053700     MOVE WS-PR-AGENCY-NAME (WS-PR-IDX)    TO WS-RW-AGENCY.       
053800     MOVE WS-PR-BUREAU (WS-PR-IDX)         TO WS-RW-BUREAU.       
053900     MOVE WS-PR-ACCOUNT-NUMBER (WS-PR-IDX) TO WS-RW-ACCOUNT-NO.   
054000     MOVE WS-PR-PERIOD-OF-PERF (WS-PR-IDX) TO WS-RW-PERIOD.       
054100     MOVE WS-PR-UNOB-M (WS-PR-IDX)         TO WS-RW-UNOB-M.       
054200     MOVE WS-PR-BA-M (WS-PR-IDX)           TO WS-RW-BA-M.         
054300     MOVE WS-PR-PCT (WS-PR-IDX)            TO WS-RW-PCT.          
054400     GENERATE SF-RW-DETAIL.                                       
054500     ADD 1 TO WS-AGY-ACCT-COUNT WS-GRAND-ACCT-COUNT.              
054600     ADD WS-PR-UNOB-M (WS-PR-IDX) TO WS-AGY-UNOB-TOTAL            
054700                                      WS-GRAND-UNOB-TOTAL.        
054800     ADD WS-PR-BA-M (WS-PR-IDX)   TO WS-AGY-BA-TOTAL              
054900                                      WS-GRAND-BA-TOTAL.          
055000     PERFORM ZZ030-WRITE-YEAR-SUMMARY THRU ZZ030-EXIT.            
055100 CC080-EXIT.                                                      
055200     EXIT.                                                        
055300*                                                                 
055400 ZZ010-AGENCY-FOOTING.                                            
055500     MOVE WS-CURR-AGENCY  TO WS-RW-FOOT-AGENCY.                   
055600     MOVE WS-AGY-ACCT-COUNT TO WS-RW-FOOT-COUNT.                  
055700     MOVE WS-AGY-UNOB-TOTAL TO WS-RW-FOOT-UNOB.                   
055800     MOVE WS-AGY-BA-TOTAL   TO WS-RW-FOOT-BA.                     
055900     IF WS-AGY-BA-TOTAL = ZERO                                    
056000        MOVE ZERO TO WS-RW-FOOT-PCT                               
056100     ELSE                                                         
056200        COMPUTE WS-RW-FOOT-PCT ROUNDED =                          
056300            (WS-AGY-UNOB-TOTAL / WS-AGY-BA-TOTAL) * 100.          
056400     GENERATE SF-RW-AGY-FOOT.                                     
056500     MOVE ZERO TO WS-AGY-ACCT-COUNT WS-AGY-UNOB-TOTAL             
056600                  WS-AGY-BA-TOTAL.                                
056700 ZZ010-EXIT.                                                      
056800     EXIT.                                                        
056900*                                                                 
057000 ZZ020-GRAND-FOOTING.                                             
057100     MOVE WS-GRAND-ACCT-COUNT TO WS-RW-FOOT-COUNT.                
057200     MOVE WS-GRAND-UNOB-TOTAL TO WS-RW-FOOT-UNOB.                 
057300     MOVE WS-GRAND-BA-TOTAL   TO WS-RW-FOOT-BA.                   
057400     IF WS-GRAND-BA-TOTAL = ZERO                                  
057500        MOVE ZERO TO WS-RW-FOOT-PCT                               
057600     ELSE                                                         
057700        COMPUTE WS-RW-FOOT-PCT ROUNDED =                          
057800            (WS-GRAND-UNOB-TOTAL / WS-GRAND-BA-TOTAL) * 100.      
057900     GENERATE SF-RW-GRAND-FOOT.                                   
058000 ZZ020-EXIT.                                                      
058100     EXIT.                                                        
058200*                                                                 
058300 ZZ030-WRITE-YEAR-SUMMARY.                                        
058400     MOVE SPACES              TO SF3-SUMMARY-RECORD.              
058500     MOVE SF-PARM-PROCESS-FY  TO SF3-FISCAL-YEAR.                 
058600     MOVE WS-PR-AGENCY-NAME (WS-PR-IDX)    TO SF3-AGENCY-NAME.    
058700     MOVE WS-PR-BUREAU (WS-PR-IDX)         TO SF3-BUREAU.         
058800     MOVE WS-PR-ACCOUNT-NAME (WS-PR-IDX)   TO SF3-ACCOUNT-NAME.   
058900     MOVE WS-PR-ACCOUNT-NUMBER (WS-PR-IDX) TO SF3-ACCOUNT-NUMBER. 
059000     MOVE WS-PR-PERIOD-OF-PERF (WS-PR-IDX) TO SF3-PERIOD-OF-PERF. 
059100     MOVE WS-PR-EXPIRATION-YEAR (WS-PR-IDX)                       
059200                                       TO SF3-EXPIRATION-YEAR.    
059300     MOVE WS-PR-TAFS (WS-PR-IDX)           TO SF3-TAFS.           
059400     MOVE WS-PR-UNOB-M (WS-PR-IDX)         TO SF3-UNOBLIGATED-M.  
059500     MOVE WS-PR-BA-M (WS-PR-IDX)           TO SF3-BUDGET-AUTH-M.  
059600     MOVE WS-PR-PCT (WS-PR-IDX)            TO SF3-PCT-UNOBLIGATED.
059700     WRITE SF3-SUMMARY-RECORD.                                    
059800     IF SF200-SUM-STATUS NOT = "00"                               
059900        GO TO AA095-ABEND.                                        
060000 ZZ030-EXIT.                                                      
060100     EXIT.                                                        
060200*                                                                 
