000100*    CANONICAL AGENCY NAME TABLE - 29 ENTRIES (RULE U1-B).        
000200*    EACH ENTRY CARRIES THE PUBLISHED AGENCY TITLE AND THE        
000300*    LOWER-CASE SUBSTRING BE091 MATCHES AGAINST THE NORMALISED    
000400*    RAW AGENCY NAME.  THE THREE SPECIAL-CASE AGENCIES (DEFENSE-  
000500*    MILITARY, CORPS OF ENGINEERS-CIVIL WORKS, OTHER DEFENSE      
000600*    CIVIL PROGRAMS) ARE HANDLED BY EXPLICIT TESTS IN BE091 AND   
000700*    ARE CARRIED HERE ONLY SO THEIR CANONICAL SPELLING IS IN ONE  
000800*    PLACE.                                                       
000900*                                                                 
001000*    19/11/82 rkm  - Created, 26 agencies at first cut.           
001100*    09/04/86 rkm  - Corps of Engineers-Civil Works split out.    
001200*    14/10/88 dlt  - Other Defense Civil Programs added, now 29.  
001300*    09/03/99 fjw  - Y2K. No data format change, version only.    
001400*    08/03/24 scb  - BE-1042. Core-agency sub-list for BE400.     
001500*                                                                 
001600 01  SF-AGENCY-TABLE-AREA.                                        
001700     03  SF-AGY-01.                                               
001800         05  FILLER PIC X(60) VALUE "Legislative Branch".         
001900         05  FILLER PIC X(30) VALUE "legislative".                
002000     03  SF-AGY-02.                                               
002100         05  FILLER PIC X(60) VALUE "Judicial Branch".            
002200         05  FILLER PIC X(30) VALUE "judicial".                   
002300     03  SF-AGY-03.                                               
002400         05  FILLER PIC X(60) VALUE "Department of Agriculture".  
002500         05  FILLER PIC X(30) VALUE "agriculture".                
002600     03  SF-AGY-04.                                               
002700         05  FILLER PIC X(60) VALUE "Commerce".                   
002800         05  FILLER PIC X(30) VALUE "commerce".                   
002900     03  SF-AGY-05.                                               
003000         05  FILLER PIC X(60) VALUE "Defense-Military".           
003100         05  FILLER PIC X(30) VALUE "*special*".                  
003200     03  SF-AGY-06.                                               
003300         05  FILLER PIC X(60) VALUE "Education".                  
003400         05  FILLER PIC X(30) VALUE "education".                  
003500     03  SF-AGY-07.                                               
003600         05  FILLER PIC X(60) VALUE "Energy".                     
003700         05  FILLER PIC X(30) VALUE "energy".                     
003800     03  SF-AGY-08.                                               
003900         05  FILLER PIC X(60) VALUE "Health and Human Services".  
004000         05  FILLER PIC X(30) VALUE "health and human".           
004100     03  SF-AGY-09.                                               
004200         05  FILLER PIC X(60) VALUE "Homeland Security".          
004300         05  FILLER PIC X(30) VALUE "homeland security".          
004400     03  SF-AGY-10.                                               
004500         05  FILLER PIC X(60) VALUE                               
004600                  "Housing and Urban Development".                
004700         05  FILLER PIC X(30) VALUE "housing and urban".          
004800     03  SF-AGY-11.                                               
004900         05  FILLER PIC X(60) VALUE "the Interior".               
005000         05  FILLER PIC X(30) VALUE "interior".                   
005100     03  SF-AGY-12.                                               
005200         05  FILLER PIC X(60) VALUE "Justice".                    
005300         05  FILLER PIC X(30) VALUE "justice".                    
005400     03  SF-AGY-13.                                               
005500         05  FILLER PIC X(60) VALUE "Labor".                      
005600         05  FILLER PIC X(30) VALUE "labor".                      
005700     03  SF-AGY-14.                                               
005800         05  FILLER PIC X(60) VALUE "State".                      
005900         05  FILLER PIC X(30) VALUE "department of state".        
006000     03  SF-AGY-15.                                               
006100         05  FILLER PIC X(60) VALUE "Transportation".             
006200         05  FILLER PIC X(30) VALUE "transportation".             
006300     03  SF-AGY-16.                                               
006400         05  FILLER PIC X(60) VALUE "the Treasury".               
006500         05  FILLER PIC X(30) VALUE "treasury".                   
006600     03  SF-AGY-17.                                               
006700         05  FILLER PIC X(60) VALUE "Veterans Affairs".           
006800         05  FILLER PIC X(30) VALUE "veterans affairs".           
006900     03  SF-AGY-18.                                               
007000         05  FILLER PIC X(60) VALUE                               
007100                  "Corps of Engineers-Civil Works".               
007200         05  FILLER PIC X(30) VALUE "*special*".                  
007300     03  SF-AGY-19.                                               
007400         05  FILLER PIC X(60) VALUE                               
007500                  "Other Defense Civil Programs".                 
007600         05  FILLER PIC X(30) VALUE "*special*".                  
007700     03  SF-AGY-20.                                               
007800         05  FILLER PIC X(60) VALUE                               
007900                  "Environmental Protection Agency".              
008000         05  FILLER PIC X(30) VALUE "environmental protection".   
008100     03  SF-AGY-21.                                               
008200         05  FILLER PIC X(60) VALUE                               
008300                  "Executive Office of the President".            
008400         05  FILLER PIC X(30) VALUE "executive office".           
008500     03  SF-AGY-22.                                               
008600         05  FILLER PIC X(60) VALUE                               
008700                  "General Services Administration".              
008800         05  FILLER PIC X(30) VALUE "general services".           
008900     03  SF-AGY-23.                                               
009000         05  FILLER PIC X(60) VALUE                               
009100                  "International Assistance Programs".            
009200         05  FILLER PIC X(30) VALUE "international assistance".   
009300     03  SF-AGY-24.                                               
009400         05  FILLER PIC X(60) VALUE "NASA".                       
009500         05  FILLER PIC X(30) VALUE "nasa".                       
009600     03  SF-AGY-25.                                               
009700         05  FILLER PIC X(60) VALUE "National Science Foundation".
009800         05  FILLER PIC X(30) VALUE "national science".           
009900     03  SF-AGY-26.                                               
010000         05  FILLER PIC X(60) VALUE                               
010100                  "Office of Personnel Management".               
010200         05  FILLER PIC X(30) VALUE "personnel management".       
010300     03  SF-AGY-27.                                               
010400         05  FILLER PIC X(60) VALUE                               
010500                  "Small Business Administration".                
010600         05  FILLER PIC X(30) VALUE "small business".             
010700     03  SF-AGY-28.                                               
010800         05  FILLER PIC X(60) VALUE                               
010900                  "Social Security Administration".               
011000         05  FILLER PIC X(30) VALUE "social security".            
011100     03  SF-AGY-29.                                               
011200         05  FILLER PIC X(60) VALUE "Other Independent Agencies". 
011300         05  FILLER PIC X(30) VALUE "other independent".          
011400*                                                                 
011500 01  SF-AGENCY-TABLE REDEFINES SF-AGENCY-TABLE-AREA.              
011600     03  SF-AGY-ENTRY OCCURS 29 TIMES INDEXED BY SF-AGY-IDX.      
011700         05  SF-AGY-CANON-NAME     PIC X(60).                     
011800         05  SF-AGY-MATCH-TEXT     PIC X(30).                     
011900*                                                                 
012000 01  SF-AGY-TABLE-COUNT       BINARY-SHORT VALUE 29.              
012100*                                                                 
012200*    THE FIVE CORE AGENCIES BE400 REQUIRES TO BE PRESENT EVERY    
012300*    YEAR (RULE U4, AGENCY COVERAGE TEST).                        
012400*                                                                 
012500 01  SF-CORE-AGENCY-AREA.                                         
012600     03  FILLER PIC X(60) VALUE "Defense-Military".               
012700     03  FILLER PIC X(60) VALUE "Education".                      
012800     03  FILLER PIC X(60) VALUE "Health and Human Services".      
012900     03  FILLER PIC X(60) VALUE "Veterans Affairs".               
013000     03  FILLER PIC X(60) VALUE "Department of Agriculture".      
013100*                                                                 
013200 01  SF-CORE-AGENCY-TABLE REDEFINES SF-CORE-AGENCY-AREA.          
013300     03  SF-CORE-AGY-NAME OCCURS 5 TIMES                          
013400                           INDEXED BY SF-CORE-IDX                 
013500                           PIC X(60).                             
013600*                                                                 
