000100*    *******************************************                  
000200*    *                                         *                  
000300*    *   RECORD DEFINITION FOR APPORTIONMENT   *                  
000400*    *       SUMMARY FILE (APPSUMRY)           *                  
000500*    *                                         *                  
000600*    *******************************************                  
000700*    RECORD LENGTH 59 BYTES - ONE FY/COMPONENT TOTAL, OUTPUT      
000800*    OF BE600.                                                    
000900*                                                                 
001000*    05/03/85 rkm  - Created for BE600 apportionment roll-up.     
001100*    22/02/99 fjw  - Y2K. Fiscal-Year widened, now 9(4).          
001200*    08/03/24 scb  - BE-1042. Total-Amount re-stated comp-3.      
001300*                                                                 
001400 01  SF5-APPORT-SUM-RECORD.                                       
001500     03  SF5-FISCAL-YEAR           PIC 9(04).                     
001600     03  SF5-COMPONENT             PIC X(40).                     
001700     03  SF5-TOTAL-AMOUNT          PIC S9(13)V99 COMP-3.          
001800     03  FILLER                    PIC X(07).                     
001900*                                                                 
