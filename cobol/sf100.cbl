000100*    *************************************************************
000200*    *                                                           *
000300*    *   R A W   S F - 1 3 3   S T A N D A R D I S E R           *
000400*    *         A N D   A G G R E G A T O R                       *
000500*    *                                                           *
000600*    *************************************************************
000700*                                                                 
000800 IDENTIFICATION          DIVISION.                                
000900*================================                                 
001000*                                                                 
001100      PROGRAM-ID.        SF100.                                   
001200*                                                                 
001300      AUTHOR.            R. K. Marsh.                             
001400*                                                                 
001500      INSTALLATION.      OFFC OF BUDGET SYS.                      
001600*                                                                 
001700      DATE-WRITTEN.      10/11/82.                                
001800*                                                                 
001900      DATE-COMPILED.                                              
002000*                                                                 
002100      SECURITY.          FOR INTERNAL AGENCY USE ONLY. NOT FOR    
002200                          DISTRIBUTION OUTSIDE THE SPONSORING     
002300                          DEPARTMENT WITHOUT PRIOR CLEARANCE.     
002400*                                                                 
002500*    REMARKS.            MAIN BATCH RUN FOR ONE FISCAL YEAR. READS
002600*                         THE RAW SF-133 EXTRACT (RAWSF1), SCALES 
002700*                         THOUSANDS-BASIS AGENCIES (U1-A),        
002800*                         RESOLVES THE AGENCY NAME TO ONE OF      
002900*                         NAMES (U1-B), DROPS OUT-OF-RANGE LINE   
003000*                         NUMBERS, CLEANS TAFS/BUREAU/TITLE TEXT, 
003100*                         DERIVES FY1/FY2/ALLOC FROM THE TAFS     
003200*                         STRING (U1-C/D) AND CROSS-VALIDATES     
003300*                         THEM AGAINST ANY ORIGINAL VALUES        
003400*                         (U1-E, FATAL ON MISMATCH). SURVIVING    
003500*                         RECORDS ARE GROUPED AND SUMMED          
003600*                         (U1-F/G) AND WRITTEN TO THE MASTER      
003700*                         BE400/BE500 TO READ.                    
003800*                                                                 
003900*    CALLED MODULES.     SF091 (AGENCY NAME), SF094 (TAFS DERIVE),
004000*                         SF097 (TAFS CROSS-VALIDATE).            
004100*                                                                 
004200*    FILES USED.         RAWSF1   - RAW EXTRACT, INPUT.           
004300*                         MASTEROUT - AGGREGATED MASTER, OUTPUT.  
004400*                         SF100RPT - RUN CONTROL REPORT, OUTPUT.  
004500*                                                                 
004600*    ERROR MESSAGES USED.                                         
004700*                        NONE OF OUR OWN - A TAFS CROSS-VALIDATION
004800*                        FAILURE FROM SF097 ABENDS THE RUN, REASON
004900*                        TEXT COMES BACK FROM SF097 ITSELF.       
005000*                                                                 
005100*    CHANGES:                                                     
005200*    10/11/82 rkm  - Created. First cut, no thousands scaling yet.
005300*    28/06/85 rkm  - Unit-Flag scaling added (U1-A), Tracct/Trag  
005400*                    joined the group key.                        
005500*    17/10/88 dlt  - Bureau made a group-key field, was missing.  
005600*                    Text-cleaning pass added for CR/LF artifacts.
005700*    25/02/99 fjw  - Y2K. Lineno filter widened to 9999, GnuCOBOL 
005800*                    migration, free source dropped.              
005900*    08/03/24 scb  - BE-1042. Re-platformed onto SF-133           
006000*                    BUILD-CBASIC (source-include expander) before
006100*                    this. Group table and three CALLed           
006200*                    new; run-report layout kept plain, no Report 
006300*                    Writer on this one.                          
006400*    22/04/24 scb  - BE-1058. Added a combined file-status line   
006500*                    and a one-line group-key dump to AA095/CC018 
006600*                    so a full-table abend shows the offending    
006700*                    key without paging through eight fields.     
006800*                                                                 
006900 ENVIRONMENT             DIVISION.                                
007000*================================                                 
007100*                                                                 
007200 CONFIGURATION           SECTION.                                 
007300*                                                                 
007400 SPECIAL-NAMES.                                                   
007500     C01 IS TOP-OF-FORM.                                          
007600*    UPSI-0 ON REQUESTS A DETAIL LINE ON SF100RPT FOR EVERY       
007700*    DROPPED OR REJECTED RECORD, NOT JUST THE END-OF-RUN          
007800*    AN AGENCY EXTRACT IS BEING CHASED DOWN FOR BAD DATA.         
007900*                                                                 
008000 INPUT-OUTPUT             SECTION.                                
008100*-------------------------------                                  
008200*                                                                 
008300 FILE-CONTROL.                                                    
008400     SELECT  RAW-SF133-IN   ASSIGN TO "RAWSF1"                    
008500                             ORGANIZATION IS SEQUENTIAL           
008600                             FILE STATUS IS SF100-RAW-STATUS.     
008700*                                                                 
008800     SELECT  MASTER-OUT     ASSIGN TO "MASTEROUT"                 
008900                             ORGANIZATION IS SEQUENTIAL           
009000                             FILE STATUS IS SF100-MAS-STATUS.     
009100*                                                                 
009200     SELECT  SF-PRINT-FILE  ASSIGN TO "SF100RPT"                  
009300                             ORGANIZATION IS LINE SEQUENTIAL      
009400                             FILE STATUS IS SF100-RPT-STATUS.     
009500*                                                                 
009600 DATA                    DIVISION.                                
009700*================================                                 
009800*                                                                 
009900 FILE SECTION.                                                    
010000*                                                                 
010100 FD  RAW-SF133-IN                                                 
010200     RECORDING MODE IS F                                          
010300     RECORD CONTAINS 574 CHARACTERS                               
010400     LABEL RECORDS ARE STANDARD.                                  
010500 COPY "SF1REC.COB".                                               
010600*                                                                 
010700 FD  MASTER-OUT                                                   
010800     RECORDING MODE IS F                                          
010900     RECORD CONTAINS 460 CHARACTERS                               
011000     LABEL RECORDS ARE STANDARD.                                  
011100 COPY "SF2REC.COB".                                               
011200*                                                                 
011300 FD  SF-PRINT-FILE                                                
011400     RECORD CONTAINS 132 CHARACTERS                               
011500     LABEL RECORDS ARE OMITTED.                                   
011600 01  SF100-PRINT-LINE         PIC X(132).                         
011700*                                                                 
011800 WORKING-STORAGE SECTION.                                         
011900*-----------------------                                          
012000 77  PROG-NAME                PIC X(16) VALUE "SF100 (V1.3.24)".  
012100*                                                                 
012200 01  SF100-FILE-STATUSES.                                         
012300     03  SF100-RAW-STATUS          PIC X(02) VALUE "00".          
012400     03  SF100-MAS-STATUS          PIC X(02) VALUE "00".          
012500     03  SF100-RPT-STATUS          PIC X(02) VALUE "00".          
012600*    ONE COMBINED VIEW FOR THE ABEND DISPLAY, SO THE OPERATOR     
012700*    SEES ALL THREE STATUSES ON ONE LINE OF THE JOB LOG.          
012800 01  SF100-ALL-STATUSES REDEFINES SF100-FILE-STATUSES             
012900                               PIC X(06).                         
013000*                                                                 
013100 COPY "WSSFPARM.COB".                                             
013200*                                                                 
013300*    CALLING AREA SHARED WITH SF091/SF094/SF097 - SF-CALL-CALLED  
013400*    SET BY EACH COMMON ITSELF, SF-CALL-CALLER IS SET HERE SO A   
013500*    FUTURE FOURTH COMMON KNOWS WHICH MAIN PROGRAM IS CALLING.    
013600 COPY "WSSFCALL.COB".                                             
013700*                                                                 
013800*    ONE ENTRY PER (BUREAU, OMB-ACCT, LINENO, DERIVED-FY1,        
013900*    DERIVED-FY2, DERIVED-ALLOC, TRACCT, TRAG) GROUP SEEN SO FAR  
014000*    THIS RUN - RULE U1-G, SUMMED, NO ROUNDING.                   
014100 01  WS-GROUP-TABLE.                                              
014200     03  WS-GRP-ENTRY OCCURS 2000 TIMES                           
014300                       INDEXED BY WS-GRP-IDX WS-FOUND-IDX.        
014400         05  WS-GRP-KEY.                                          
014500             07  WS-GRP-BUREAU          PIC X(60).                
014600             07  WS-GRP-OMB-ACCT        PIC X(12).                
014700             07  WS-GRP-LINENO          PIC 9(04).                
014800             07  WS-GRP-FY1             PIC X(02).                
014900             07  WS-GRP-FY2             PIC X(02).                
015000             07  WS-GRP-ALLOC           PIC X(02).                
015100             07  WS-GRP-TRACCT          PIC X(06).                
015200             07  WS-GRP-TRAG            PIC X(03).                
015300*    FLAT VIEW OF THE WHOLE KEY - ONE-SHOT DISPLAY WHEN THE       
015400*    GROUP TABLE FILLS (CC018), RATHER THAN EIGHT DISPLAY         
015500*    CLAUSES AT ABEND TIME.                                       
015600         05  WS-GRP-KEY-CHARS REDEFINES WS-GRP-KEY                
015700                               PIC X(91).                         
015800         05  WS-GRP-AGENCY-NAME         PIC X(60).                
015900         05  WS-GRP-TAFS                PIC X(80).                
016000         05  WS-GRP-AMT-MONTHS.                                   
016100             07  WS-GRP-AMT-OCT         PIC S9(13)V99 COMP-3.     
016200             07  WS-GRP-AMT-NOV         PIC S9(13)V99 COMP-3.     
016300             07  WS-GRP-AMT-DEC         PIC S9(13)V99 COMP-3.     
016400             07  WS-GRP-AMT-JAN         PIC S9(13)V99 COMP-3.     
016500             07  WS-GRP-AMT-FEB         PIC S9(13)V99 COMP-3.     
016600             07  WS-GRP-AMT-MAR         PIC S9(13)V99 COMP-3.     
016700             07  WS-GRP-AMT-APR         PIC S9(13)V99 COMP-3.     
016800             07  WS-GRP-AMT-MAY         PIC S9(13)V99 COMP-3.     
016900             07  WS-GRP-AMT-JUN         PIC S9(13)V99 COMP-3.     
017000             07  WS-GRP-AMT-JUL         PIC S9(13)V99 COMP-3.     
017100             07  WS-GRP-AMT-AUG         PIC S9(13)V99 COMP-3.     
017200             07  WS-GRP-AMT-SEP         PIC S9(13)V99 COMP-3.     
017300         05  WS-GRP-AMT-TABLE REDEFINES WS-GRP-AMT-MONTHS         
017400                                   PIC S9(13)V99 COMP-3           
017500                                   OCCURS 12 TIMES                
017600                                   INDEXED BY WS-GRP-MO-IDX.      
017700 01  WS-GRP-COUNT              PIC 9(04) COMP VALUE ZERO.         
017800 01  WS-GRP-TABLE-MAX          PIC 9(04) COMP VALUE 2000.         
017900*                                                                 
018000 01  WS-GROUP-FOUND-SWITCH     PIC X(01) VALUE "N".               
018100     88  WS-GROUP-FOUND            VALUE "Y".                     
018200 01  WS-LINE-SWITCH            PIC X(01) VALUE "A".               
018300     88  WS-LINE-ACCEPTED          VALUE "A".                     
018400     88  WS-LINE-REJECTED          VALUE "R".                     
018500 01  WS-EOF-SWITCH             PIC X(01) VALUE "N".               
018600     88  WS-NO-MORE-RAW            VALUE "Y".                     
018700*                                                                 
018800 01  WS-CLEAN-PASS              PIC 9(01) COMP.                   
018900 01  WS-MONTH-IDX                PIC 9(02) COMP.                  
019000*                                                                 
019100 01  WS-RUN-COUNTERS.                                             
019200     03  WS-RECS-IN                PIC 9(06) COMP VALUE ZERO.     
019300     03  WS-RECS-FILTERED          PIC 9(06) COMP VALUE ZERO.     
019400     03  WS-RECS-DROPPED-KEY       PIC 9(06) COMP VALUE ZERO.     
019500     03  WS-GROUPS-WRITTEN         PIC 9(06) COMP VALUE ZERO.     
019600 01  WS-COMPRESS-PCT             PIC S9(03)V99 COMP-3 VALUE ZERO. 
019700*                                                                 
019800 01  WS-REPORT-LINE               PIC X(132) VALUE SPACES.        
019900 01  WS-REPORT-NUMS.                                              
020000     03  WS-REP-RECS-IN            PIC ZZZ,ZZ9.                   
020100     03  WS-REP-RECS-FLT           PIC ZZZ,ZZ9.                   
020200     03  WS-REP-RECS-DRP           PIC ZZZ,ZZ9.                   
020300     03  WS-REP-GRPS-OUT           PIC ZZZ,ZZ9.                   
020400     03  WS-REP-PCT                PIC ZZ9.99.                    
020500*                                                                 
020600 PROCEDURE DIVISION.                                              
020700*====================                                             
020800*                                                                 
020900 AA000-MAIN SECTION.                                              
021000*********************                                             
021100*                                                                 
021200 AA010-OPEN-FILES.                                                
021300     DISPLAY PROG-NAME " STARTING".                               
021400     ACCEPT SF-PARM-ENV-TEXT FROM ENVIRONMENT "SF133-FY".         
021500     MOVE SF-PARM-FY-EDIT-YR TO SF-PARM-PROCESS-FY.               
021600     MOVE "SF100" TO SF-CALL-CALLER.                              
021700     OPEN INPUT  RAW-SF133-IN.                                    
021800     IF SF100-RAW-STATUS NOT = "00"                               
021900        DISPLAY "SF100 - CANNOT OPEN RAWSF1, STATUS "             
022000                 SF100-RAW-STATUS                                 
022100        GO TO AA099-EXIT.                                         
022200     OPEN OUTPUT MASTER-OUT.                                      
022300     IF SF100-MAS-STATUS NOT = "00"                               
022400        DISPLAY "SF100 - CANNOT OPEN MASTEROUT, STATUS "          
022500                 SF100-MAS-STATUS                                 
022600        CLOSE RAW-SF133-IN                                        
022700        GO TO AA099-EXIT.                                         
022800     OPEN OUTPUT SF-PRINT-FILE.                                   
022900     IF SF100-RPT-STATUS NOT = "00"                               
023000        DISPLAY "SF100 - CANNOT OPEN SF100RPT, STATUS "           
023100                 SF100-RPT-STATUS                                 
023200        CLOSE RAW-SF133-IN MASTER-OUT                             
023300        GO TO AA099-EXIT.                                         
023400*                                                                 
023500 AA020-EDIT-LOOP.                                                 
023600     PERFORM BB010-READ-RAW-RECORD THRU BB010-EXIT.               
023700     PERFORM BB100-PROCESS-ONE-RECORD THRU BB100-EXIT             
023800         UNTIL WS-NO-MORE-RAW.                                    
023900*                                                                 
024000 AA030-WRITE-GROUPS.                                              
024100     PERFORM CC020-WRITE-MASTER-GROUP THRU CC020-EXIT             
024200         VARYING WS-GRP-IDX FROM 1 BY 1                           
024300         UNTIL WS-GRP-IDX > WS-GRP-COUNT.                         
024400*                                                                 
024500 AA040-RUN-REPORT.                                                
024600     PERFORM ZZ010-WRITE-RUN-REPORT THRU ZZ010-EXIT.              
024700*                                                                 
024800 AA090-CLOSE-FILES.                                               
024900     CLOSE RAW-SF133-IN MASTER-OUT SF-PRINT-FILE.                 
025000     STOP RUN.                                                    
025100*                                                                 
025200 AA095-ABEND.                                                     
025300*    SF-CALL-XVAL-REASON IS ONLY MEANINGFUL ON A TAFS MISMATCH -  
025400*    HARMLESS SPACES ON THE OTHER TWO ABEND ROUTES (TABLE FULL,   
025500*    WRITE FAILURE), WHERE THE DISPLAY ABOVE IT TELLS THE STORY.  
025600     DISPLAY "SF100 - FATAL, TAFS CROSS-VALIDATION FAILED - "     
025700              SF-CALL-XVAL-REASON.                                
025800     DISPLAY "SF100 - AGENCY " WS-GRP-AGENCY-NAME (1)             
025900              " ACCOUNT " SF1-OMB-ACCT.                           
026000     DISPLAY "SF100 - FILE STATUSES RAW/MAS/RPT "                 
026100              SF100-ALL-STATUSES.                                 
026200     CLOSE RAW-SF133-IN MASTER-OUT SF-PRINT-FILE.                 
026300     STOP RUN.                                                    
026400*                                                                 
026500 AA099-EXIT.                                                      
026600     STOP RUN.                                                    
026700*                                                                 
026800 BB010-READ-RAW-RECORD.                                           
026900     READ RAW-SF133-IN                                            
027000         AT END                                                   
027100            SET WS-NO-MORE-RAW TO TRUE                            
027200            GO TO BB010-EXIT                                      
027300     END-READ.                                                    
027400     ADD 1 TO WS-RECS-IN.                                         
027500 BB010-EXIT.                                                      
027600     EXIT.                                                        
027700*                                                                 
027800 BB100-PROCESS-ONE-RECORD.                                        
027900*    DRIVES EACH EDIT STEP IN SEQUENCE FOR ONE RAW RECORD -       
028000*    STEPS 2 THRU 7 BELOW. A REJECTED LINE NUMBER SKIPS STRAIGHT  
028100*    TO THE NEXT READ; A FATAL TAFS MISMATCH ABENDS THE WHOLE RUN.
028200     SET WS-LINE-ACCEPTED TO TRUE.                                
028300     PERFORM BB020-SCALE-UNITS THRU BB020-EXIT.                   
028400     PERFORM BB030-NORMALIZE-AGENCY THRU BB030-EXIT.              
028500     PERFORM BB040-FILTER-LINE-NO THRU BB040-EXIT.                
028600     IF WS-LINE-REJECTED                                          
028700        GO TO BB100-NEXT-READ.                                    
028800     PERFORM BB050-CLEAN-TEXT THRU BB050-EXIT.                    
028900     PERFORM BB060-DERIVE-TAFS THRU BB060-EXIT.                   
029000     PERFORM BB070-CROSS-VALIDATE-TAFS THRU BB070-EXIT.           
029100     PERFORM CC010-ACCUMULATE-GROUP THRU CC010-EXIT.              
029200 BB100-NEXT-READ.                                                 
029300     PERFORM BB010-READ-RAW-RECORD THRU BB010-EXIT.               
029400 BB100-EXIT.                                                      
029500     EXIT.                                                        
029600*                                                                 
029700 BB020-SCALE-UNITS.                                               
029800*    THOUSANDS-BASIS AGENCIES CARRY THEIR TWELVE MONTHLY          
029900*    THOUSANDS OF DOLLARS - RULE U1-A. DOLLARS-BASIS AGENCIES AND 
030000*    KEY/METADATA FIELDS ARE NEVER TOUCHED HERE.                  
030100     IF SF1-UNIT-THOUSANDS                                        
030200        PERFORM BB025-SCALE-ONE-MONTH THRU BB025-EXIT             
030300            VARYING SF1-MO-IDX FROM 1 BY 1                        
030400            UNTIL SF1-MO-IDX > 12.                                
030500 BB020-EXIT.                                                      
030600     EXIT.                                                        
030700*                                                                 
030800 BB025-SCALE-ONE-MONTH.                                           
030900     MULTIPLY 1000 BY SF1-AMT-TABLE (SF1-MO-IDX).                 
031000 BB025-EXIT.                                                      
031100     EXIT.                                                        
031200*                                                                 
031300 BB030-NORMALIZE-AGENCY.                                          
031400*    RULE U1-B - SF091 RETURNS ONE OF THE 29 CANONICAL NAMES, OR  
031500*    THE RAW NAME UNCHANGED WITH STATUS "NF" IF NOTHING MATCHED.  
031600     MOVE SPACES            TO SF-CALL-IN-TEXT.                   
031700     MOVE SF1-AGENCY-NAME   TO SF-CALL-IN-TEXT.                   
031800     CALL "SF091" USING SF-CALLING-DATA.                          
031900     MOVE SF-CALL-AGY-NAME  TO SF1-AGENCY-NAME.                   
032000 BB030-EXIT.                                                      
032100     EXIT.                                                        
032200*                                                                 
032300 BB040-FILTER-LINE-NO.                                            
032400*    STEP 4 - A RECORD WITH NO LINE NUMBER OR ONE OUTSIDE THE     
032500*    1000-9999 RANGE IS DROPPED AND COUNTED, NOT WRITTEN.         
032600     IF SF1-LINENO < 1000 OR SF1-LINENO > 9999                    
032700        SET WS-LINE-REJECTED TO TRUE                              
032800        ADD 1 TO WS-RECS-FILTERED.                                
032900 BB040-EXIT.                                                      
033000     EXIT.                                                        
033100*                                                                 
033200 BB050-CLEAN-TEXT.                                                
033300*    STEP 5 - STRIP CR/LF ARTIFACTS LEFT BY THE EXTRACT JOB AND   
033400*    COLLAPSE RUNS OF BLANKS IN TAFS, BUREAU AND THE AGENCY TITLE.
033500*    THREE PASSES IS ENOUGH TO COLLAPSE RUNNING BLANKS.           
033600     INSPECT SF1-TAFS        REPLACING ALL X"0D" BY SPACE         
033700                                        ALL X"0A" BY SPACE.       
033800     INSPECT SF1-BUREAU      REPLACING ALL X"0D" BY SPACE         
033900                                        ALL X"0A" BY SPACE.       
034000     INSPECT SF1-AGENCY-NAME REPLACING ALL X"0D" BY SPACE         
034100                                        ALL X"0A" BY SPACE.       
034200     PERFORM BB055-COLLAPSE-BLANKS THRU BB055-EXIT                
034300         VARYING WS-CLEAN-PASS FROM 1 BY 1                        
034400         UNTIL WS-CLEAN-PASS > 3.                                 
034500 BB050-EXIT.                                                      
034600     EXIT.                                                        
034700*                                                                 
034800 BB055-COLLAPSE-BLANKS.                                           
034900     INSPECT SF1-TAFS        REPLACING ALL "  " BY " ".           
035000     INSPECT SF1-BUREAU      REPLACING ALL "  " BY " ".           
035100     INSPECT SF1-AGENCY-NAME REPLACING ALL "  " BY " ".           
035200 BB055-EXIT.                                                      
035300     EXIT.                                                        
035400*                                                                 
035500 BB060-DERIVE-TAFS.                                               
035600*    RULES U1-C/U1-D - SF094 SPLITS THE TAFS STRING AND RETURNS   
035700*    DERIVED-FY1, DERIVED-FY2 AND DERIVED-ALLOC.                  
035800     MOVE SPACES      TO SF-CALL-IN-TEXT.                         
035900     MOVE SF1-TAFS    TO SF-CALL-IN-TEXT.                         
036000     CALL "SF094" USING SF-CALLING-DATA.                          
036100 BB060-EXIT.                                                      
036200     EXIT.                                                        
036300*                                                                 
036400 BB070-CROSS-VALIDATE-TAFS.                                       
036500*    RULE U1-E - IF THE RECORD CARRIES ITS OWN FY1/FY2/ALLOC,     
036600*    CHECKS EACH NON-BLANK ORIGINAL AGAINST THE SF094 DERIVATION  
036700*    AFTER BOTH SIDES ARE NORMALISED. A MISMATCH IS FATAL FOR THE 
036800*    WHOLE FILE.                                                  
036900     MOVE SF1-FY1          TO SF-CALL-ORIG-FY1.                   
037000     MOVE SF1-FY2          TO SF-CALL-ORIG-FY2.                   
037100     MOVE SF1-ALLOC        TO SF-CALL-ORIG-ALLOC.                 
037200     CALL "SF097" USING SF-CALLING-DATA.                          
037300     IF SF-CALL-FATAL                                             
037400        GO TO AA095-ABEND.                                        
037500 BB070-EXIT.                                                      
037600     EXIT.                                                        
037700*                                                                 
037800 CC010-ACCUMULATE-GROUP.                                          
037900*    STEP 7, RULE U1-G - GROUP ON BUREAU, OMB-ACCT, LINENO, THE   
038000*    THREE DERIVED TAFS PIECES, TRACCT AND TRAG; SUM THE TWELVE   
038100*    MONTHLY AMOUNTS, NO ROUNDING. A RECORD MISSING BUREAU OR     
038200*    OMB-ACCT CANNOT BE GROUPED SENSIBLY AND IS DROPPED           
038300*    - A BLANK DERIVED-FY1 IS A LEGITIMATE "NO YEAR" VALUE, NOT A 
038400*    MISSING ONE, SO IT DOES NOT DISQUALIFY THE RECORD.           
038500     IF SF1-BUREAU = SPACES OR SF1-OMB-ACCT = SPACES              
038600        ADD 1 TO WS-RECS-DROPPED-KEY                              
038700        GO TO CC010-EXIT.                                         
038800     SET WS-GROUP-FOUND-SWITCH TO "N".                            
038900     SET WS-GRP-IDX TO 1.                                         
039000     SEARCH WS-GRP-ENTRY                                          
039100         AT END GO TO CC015-NOT-FOUND                             
039200         WHEN WS-GRP-BUREAU (WS-GRP-IDX)   = SF1-BUREAU           
039300          AND WS-GRP-OMB-ACCT (WS-GRP-IDX) = SF1-OMB-ACCT         
039400          AND WS-GRP-LINENO (WS-GRP-IDX)   = SF1-LINENO           
039500          AND WS-GRP-FY1 (WS-GRP-IDX)      = SF-CALL-TAFS-FY1     
039600          AND WS-GRP-FY2 (WS-GRP-IDX)      = SF-CALL-TAFS-FY2     
039700          AND WS-GRP-ALLOC (WS-GRP-IDX)    = SF-CALL-TAFS-ALLOC   
039800          AND WS-GRP-TRACCT (WS-GRP-IDX)   = SF1-TRACCT           
039900          AND WS-GRP-TRAG (WS-GRP-IDX)     = SF1-TRAG             
040000             SET WS-FOUND-IDX TO WS-GRP-IDX                       
040100             SET WS-GROUP-FOUND TO TRUE.                          
040200     IF WS-GROUP-FOUND                                            
040300        PERFORM CC017-ADD-TO-GROUP THRU CC017-EXIT                
040400     ELSE                                                         
040500        PERFORM CC018-NEW-GROUP THRU CC018-EXIT.                  
040600     GO TO CC010-EXIT.                                            
040700 CC015-NOT-FOUND.                                                 
040800     PERFORM CC018-NEW-GROUP THRU CC018-EXIT.                     
040900 CC010-EXIT.                                                      
041000     EXIT.                                                        
041100*                                                                 
041200 CC017-ADD-TO-GROUP.                                              
041300     PERFORM CC017A-ADD-ONE-MONTH THRU CC017A-EXIT                
041400         VARYING WS-MONTH-IDX FROM 1 BY 1                         
041500         UNTIL WS-MONTH-IDX > 12.                                 
041600 CC017-EXIT.                                                      
041700     EXIT.                                                        
041800*                                                                 
041900 CC017A-ADD-ONE-MONTH.                                            
042000     ADD SF1-AMT-TABLE (WS-MONTH-IDX)                             
042100         TO WS-GRP-AMT-TABLE (WS-FOUND-IDX, WS-MONTH-IDX).        
042200 CC017A-EXIT.                                                     
042300     EXIT.                                                        
042400*                                                                 
042500 CC018-NEW-GROUP.                                                 
042600     IF WS-GRP-COUNT NOT < WS-GRP-TABLE-MAX                       
042700        DISPLAY "SF100 - GROUP TABLE FULL AT " WS-GRP-TABLE-MAX   
042800        DISPLAY "SF100 - LAST GROUP STORED KEY "                  
042900                 WS-GRP-KEY-CHARS (WS-GRP-COUNT)                  
043000        GO TO AA095-ABEND.                                        
043100     ADD 1 TO WS-GRP-COUNT.                                       
043200     SET WS-FOUND-IDX TO WS-GRP-COUNT.                            
043300     MOVE SF1-BUREAU        TO WS-GRP-BUREAU (WS-FOUND-IDX).      
043400     MOVE SF1-OMB-ACCT      TO WS-GRP-OMB-ACCT (WS-FOUND-IDX).    
043500     MOVE SF1-LINENO        TO WS-GRP-LINENO (WS-FOUND-IDX).      
043600     MOVE SF-CALL-TAFS-FY1  TO WS-GRP-FY1 (WS-FOUND-IDX).         
043700     MOVE SF-CALL-TAFS-FY2  TO WS-GRP-FY2 (WS-FOUND-IDX).         
043800     MOVE SF-CALL-TAFS-ALLOC TO WS-GRP-ALLOC (WS-FOUND-IDX).      
043900     MOVE SF1-TRACCT        TO WS-GRP-TRACCT (WS-FOUND-IDX).      
044000     MOVE SF1-TRAG          TO WS-GRP-TRAG (WS-FOUND-IDX).        
044100     MOVE SF1-AGENCY-NAME   TO WS-GRP-AGENCY-NAME (WS-FOUND-IDX). 
044200     MOVE SF1-TAFS          TO WS-GRP-TAFS (WS-FOUND-IDX).        
044300     PERFORM CC019-COPY-ONE-MONTH THRU CC019-EXIT                 
044400         VARYING WS-MONTH-IDX FROM 1 BY 1                         
044500         UNTIL WS-MONTH-IDX > 12.                                 
044600 CC018-EXIT.                                                      
044700     EXIT.                                                        
044800*                                                                 
044900 CC019-COPY-ONE-MONTH.                                            
045000     MOVE SF1-AMT-TABLE (WS-MONTH-IDX)                            
045100       TO WS-GRP-AMT-TABLE (WS-FOUND-IDX, WS-MONTH-IDX).          
045200 CC019-EXIT.                                                      
045300     EXIT.                                                        
045400*                                                                 
045500 CC020-WRITE-MASTER-GROUP.                                        
045600*    STEP 8 - ONE R2 RECORD PER GROUP TABLE ENTRY, FROM AA030.    
045700     MOVE WS-GRP-AGENCY-NAME (WS-GRP-IDX) TO SF2-AGENCY-NAME.     
045800     MOVE WS-GRP-BUREAU (WS-GRP-IDX)      TO SF2-BUREAU.          
045900     MOVE WS-GRP-OMB-ACCT (WS-GRP-IDX)    TO SF2-OMB-ACCT.        
046000     MOVE WS-GRP-TAFS (WS-GRP-IDX)        TO SF2-TAFS.            
046100     MOVE WS-GRP-FY1 (WS-GRP-IDX)         TO SF2-DERIVED-FY1.     
046200     MOVE WS-GRP-FY2 (WS-GRP-IDX)         TO SF2-DERIVED-FY2.     
046300     MOVE WS-GRP-ALLOC (WS-GRP-IDX)       TO SF2-DERIVED-ALLOC.   
046400     MOVE WS-GRP-LINENO (WS-GRP-IDX)      TO SF2-LINENO.          
046500     PERFORM CC025-MOVE-ONE-MONTH THRU CC025-EXIT                 
046600         VARYING WS-MONTH-IDX FROM 1 BY 1                         
046700         UNTIL WS-MONTH-IDX > 12.                                 
046800     WRITE SF2-MASTER-RECORD.                                     
046900     IF SF100-MAS-STATUS NOT = "00"                               
047000        DISPLAY "SF100 - WRITE FAILED ON MASTEROUT, STATUS "      
047100                 SF100-MAS-STATUS                                 
047200        GO TO AA095-ABEND.                                        
047300     ADD 1 TO WS-GROUPS-WRITTEN.                                  
047400 CC020-EXIT.                                                      
047500     EXIT.                                                        
047600*                                                                 
047700 CC025-MOVE-ONE-MONTH.                                            
047800     MOVE WS-GRP-AMT-TABLE (WS-GRP-IDX, WS-MONTH-IDX)             
047900       TO SF2-AMT-TABLE (WS-MONTH-IDX).                           
048000 CC025-EXIT.                                                      
048100     EXIT.                                                        
048200*                                                                 
048300 ZZ010-WRITE-RUN-REPORT.                                          
048400     MOVE SPACES TO WS-REPORT-LINE.                               
048500     STRING "SF100 RUN CONTROL REPORT - FISCAL YEAR "             
048600            SF-PARM-FY-EDIT-YR DELIMITED BY SIZE                  
048700            INTO WS-REPORT-LINE.                                  
048800     WRITE SF100-PRINT-LINE FROM WS-REPORT-LINE.                  
048900     MOVE WS-RECS-IN          TO WS-REP-RECS-IN.                  
049000     MOVE WS-RECS-FILTERED    TO WS-REP-RECS-FLT.                 
049100     MOVE WS-RECS-DROPPED-KEY TO WS-REP-RECS-DRP.                 
049200     MOVE WS-GROUPS-WRITTEN   TO WS-REP-GRPS-OUT.                 
049300     IF WS-RECS-IN = ZERO                                         
049400        MOVE ZERO TO WS-COMPRESS-PCT                              
049500     ELSE                                                         
049600        COMPUTE WS-COMPRESS-PCT ROUNDED =                         
049700            (WS-GROUPS-WRITTEN / WS-RECS-IN) * 100.               
049800     MOVE WS-COMPRESS-PCT TO WS-REP-PCT.                          
049900     MOVE SPACES TO WS-REPORT-LINE.                               
050000     STRING "RECORDS READ.. " WS-REP-RECS-IN DELIMITED BY SIZE    
050100            "  FILTERED... " WS-REP-RECS-FLT DELIMITED BY SIZE    
050200            INTO WS-REPORT-LINE.                                  
050300     WRITE SF100-PRINT-LINE FROM WS-REPORT-LINE.                  
050400     MOVE SPACES TO WS-REPORT-LINE.                               
050500     STRING "DROPPED-KEY.. " WS-REP-RECS-DRP DELIMITED BY SIZE    
050600            "  GROUPS OUT.. " WS-REP-GRPS-OUT DELIMITED BY SIZE   
050700            INTO WS-REPORT-LINE.                                  
050800     WRITE SF100-PRINT-LINE FROM WS-REPORT-LINE.                  
050900     MOVE SPACES TO WS-REPORT-LINE.                               
051000     STRING "COMPRESSION RATIO..... " WS-REP-PCT DELIMITED BY SIZE
051100            "%" DELIMITED BY SIZE                                 
051200            INTO WS-REPORT-LINE.                                  
051300     WRITE SF100-PRINT-LINE FROM WS-REPORT-LINE.                  
051400 ZZ010-EXIT.                                                      
051500     EXIT.                                                        
051600*                                                                 
